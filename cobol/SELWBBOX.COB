000100*  05/01/26 VBC - CREATED FOR WBR NIGHTLY.  BOX-TOTALS - 9 RECS / SEL0001
000110*     METRIC.
000120      SELECT   WB-BOX-FILE   ASSIGN        "WBBOXTOT"
000130                              ORGANIZATION  SEQUENTIAL
000140                              STATUS        WB-BOX-STATUS.
000150* 
