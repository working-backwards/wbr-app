000100*  04/01/26 VBC - CREATED FOR WBR NIGHTLY.  SETUP-PARMS - SINGLE  SEL0001
000110*     CTL REC.
000120      SELECT   WB-PARM-FILE  ASSIGN        "WBSETUP"
000130                              ORGANIZATION  SEQUENTIAL
000140                              STATUS        WB-PARM-STATUS.
000150* 
