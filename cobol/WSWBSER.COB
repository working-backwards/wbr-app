000100*  *******************************************
000110*  *
000120*  RECORD DEFINITION FOR WBR PERIOD        *
000130*  SERIES OUTPUT FILE                 *
000140*  ONE RECORD PER METRIC PER BUCKET     *
000150*  *******************************************
000160*  FILE SIZE 64 BYTES.
000170* 
000180*  05/01/26 VBC - CREATED FOR WBR NIGHTLY.                        WSW0001
000190*  22/01/26 VBC - ADDED PS-YOY-VALUE/FLAG.                        WSW0002
000200*  09/08/26 RRK - ADDED PS-ADJ-VALUE/FLAG - WOW ON THE WEEKLY      WSW0003
000210*     ROWS, MOM ON THE MONTHLY - PER REQUEST WBR-0311.
000220*
000230  01  WB-SERIES-RECORD.
000240      03  PS-METRIC             PIC X(20).
000250      03  PS-PERIOD-TYPE        PIC X.
000260*      W = WEEKLY, M = MONTHLY
000270      03  PS-SEQ                PIC 99     COMP.
000280*      1-6 WEEKS, 1-12(+) MONTHS
000290      03  PS-END-DATE           PIC 9(8)   COMP.
000300*      BUCKET END DATE, CCYYMMDD
000310      03  PS-CY-VALUE           PIC S9(13)V9(4) COMP-3.
000320      03  PS-PY-VALUE           PIC S9(13)V9(4) COMP-3.
000330      03  PS-CY-FLAG            PIC X.
000340*      Y PRESENT, N MISSING
000350      03  PS-PY-FLAG            PIC X.
000360      03  PS-YOY-VALUE          PIC S9(9)V9(2)  COMP-3.
000370      03  PS-YOY-FLAG           PIC X.
000380      03  PS-ADJ-VALUE          PIC S9(9)V9(2)  COMP-3.
000390*      WOW (WEEKLY ROWS) OR MOM (MONTHLY ROWS, SEQ 1-12 ONLY).
000400      03  PS-ADJ-FLAG           PIC X.
000410      03  FILLER                PIC X(3).
000420*
