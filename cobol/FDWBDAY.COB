000100*  04/01/26 VBC - CREATED FOR WBR NIGHTLY.                        FDW0001
000110  FD  WB-DAY-FILE
000120      LABEL RECORDS ARE STANDARD.
000130  COPY "WSWBDAY.COB".
000140* 
