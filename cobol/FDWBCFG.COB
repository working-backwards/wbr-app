000100*  04/01/26 VBC - CREATED FOR WBR NIGHTLY.                        FDW0001
000110  FD  WB-CFG-FILE
000120      LABEL RECORDS ARE STANDARD.
000130  COPY "WSWBCFG.COB".
000140* 
