000100*  04/01/26 VBC - CREATED FOR WBR NIGHTLY.  DAILY-DATA - SORTED   SEL0001
000110*     BY DM-DATE.
000120      SELECT   WB-DAY-FILE   ASSIGN        "WBDAILY"
000130                              ORGANIZATION  SEQUENTIAL
000140                              STATUS        WB-DAY-STATUS.
000150* 
