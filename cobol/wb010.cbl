000100*  ***************************************************************
000110*     *
000120*  *
000130*  W B R   NIGHTLY  -  COMPUTE ENGINE                *
000140*  BUILDS THE TRAILING WEEK/MONTH SERIES, THE BOX         *
000150*  TOTALS AND THE YOY COMPARISONS FOR EVERY METRIC.       *
000160*  *
000170*  ***************************************************************
000180*     *
000190* 
000200  IDENTIFICATION          DIVISION.
000210*  ===============================
000220* 
000230*  **
000240       PROGRAM-ID.         WB010.
000250*  **
000260       AUTHOR.             V B COEN.
000270                           FOR APPLEWOOD COMPUTERS.
000280*  **
000290       INSTALLATION.       APPLEWOOD COMPUTERS, HATFIELD, HERTS.
000300*  **
000310       DATE-WRITTEN.       11/01/1985.
000320*  **
000330       DATE-COMPILED.
000340*  **
000350       SECURITY.           COPYRIGHT (C) 1985-2026, VINCENT BRYAN
000360           COEN.
000370                           DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000380                               LICENSE.
000390                           SEE THE FILE COPYING FOR DETAILS.
000400*  **
000410*  REMARKS.            WEEKLY BUSINESS REVIEW - COMPUTE ENGINE.
000420*  READS THE DAILY OBSERVATIONS, BUILDS THE
000430*  TRAILING 6 WEEK AND 12(+) MONTH SERIES PER
000440*  METRIC, THE 9 ROW BOX-TOTAL BLOCK, AND
000450*  RESOLVES DERIVED (FUNCTION) METRICS ON TOP.
000460*  **
000470*  VERSION.            SEE PROG-NAME IN WS.
000480* 
000490*  CALLED MODULES.     WBDATE0.
000500*  **
000510*  CHANGES:
000520*  11/01/85 VBC -        FIRST CUT.                               WB00001
000530*  04/06/87 VBC -    .01 FISCAL QUARTER/YEAR START MOVED INTO ITS WB00002
000540*     OWN
000550*  PARAGRAPH AFTER QTD CAME OUT WRONG FOR SHOPS
000560*  WHOSE YEAR END ISN'T DECEMBER.
000570*  19/02/93 VBC -    .02 SUM BUCKET NOW CORRECTLY GOES MISSING    WB00003
000580*     WHEN ANY
000590*  CONTRIBUTING DAY IS FLAGGED MISSING - WAS
000600*  SILENTLY TREATING MISSING AS ZERO.
000610*  06/01/99 VBC -        Y2K REVIEW - ALL WORKING DATES ALREADY   WB00004
000620*     CARRIED
000630*  AS FULL CCYYMMDD, NO TWO-DIGIT YEAR FIELDS
000640*  ANYWHERE IN THIS MODULE. NOTHING TO CHANGE.
000650*  14/05/07 VBC -    .03 DERIVED METRIC RESOLUTION CHANGED FROM A WB00005
000660*  SINGLE PASS TO ITERATE UNTIL NOTHING NEW
000670*  RESOLVES, SO A FUNCTION METRIC MAY ITSELF BE
000680*  AN OPERAND OF ANOTHER FUNCTION METRIC.
000690*  21/11/13 VBC -    .04 BOX TOTAL COMPARISONS FOR DERIVED        WB00006
000700*     METRICS NOW
000710*  RECOMPUTED FROM THE AGGREGATES PER HEAD OFFICE
000720*  NOTE WBR-9, NOT FROM THE RESOLVED LEVEL VALUES.
000730*  19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.         WB00007
000740*  11/01/26 VBC - 1.0.00 REWRITTEN IN FULL FOR THE WBR NIGHTLY    WB00008
000750*     SUITE.
000760*  09/08/26 RRK - 1.0.01 ADDED THE WOW AND MOM COMPARISON        WB00009
000770*     SERIES - EACH
000780*  WEEK/MONTH BUCKET NOW COMPARES AGAINST ITS OWN PRIOR BUCKET,
000790*     WITH A ONE-
000800*  BUCKET ANCHOR CARRIED PER METRIC FOR THE OLDEST POINT IN EACH
000810*     SERIES.
000820*     REQUEST WBR-0311.
000830*  **
000840* 
000850*  ***************************************************************
000860*     **********
000870* 
000880*  COPYRIGHT NOTICE.
000890*  ****************
000900* 
000910*  THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS WBR NIGHTLY
000920*     SUITE
000930*  AND IS COPYRIGHT (C) VINCENT B COEN, 1985-2026 AND LATER.
000940* 
000950*  THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000960*     MODIFY
000970*  IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000980*     PUBLISHED BY
000990*  THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
001000* 
001010*  DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT ANY
001020*  WARRANTY.  SEE THE GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
001030* 
001040*  ***************************************************************
001050*     **********
001060* 
001070  ENVIRONMENT             DIVISION.
001080*  ===============================
001090* 
001100  CONFIGURATION SECTION.
001110  SPECIAL-NAMES.
001120      C01 IS TOP-OF-FORM.
001130* 
001140  INPUT-OUTPUT            SECTION.
001150  FILE-CONTROL.
001160      COPY "SELWBPARM.COB".
001170      COPY "SELWBCFG.COB".
001180      COPY "SELWBDAY.COB".
001190      COPY "SELWBSER.COB".
001200      COPY "SELWBBOX.COB".
001210* 
001220  DATA                    DIVISION.
001230*  =============================
001240* 
001250  FILE SECTION.
001260* 
001270      COPY "FDWBPARM.COB".
001280      COPY "FDWBCFG.COB".
001290      COPY "FDWBDAY.COB".
001300      COPY "FDWBSER.COB".
001310      COPY "FDWBBOX.COB".
001320* 
001330  WORKING-STORAGE SECTION.
001340*  -----------------------
001350  77  PROG-NAME           PIC X(15) VALUE "WB010 (1.0.00)".
001360* 
001370  01  WS-FILE-STATUS.
001380      03  WB-PARM-STATUS  PIC XX     COMP.
001390      03  WB-CFG-STATUS   PIC XX     COMP.
001400      03  WB-DAY-STATUS   PIC XX     COMP.
001410      03  WB-SER-STATUS   PIC XX     COMP.
001420      03  WB-BOX-STATUS   PIC XX     COMP.
001430* 
001440  01  WS-SWITCHES.
001450      03  WS-DAY-EOF-SW   PIC X      VALUE "N".
001460          88  WS-DAY-EOF             VALUE "Y".
001470      03  WS-CFG-EOF-SW   PIC X      VALUE "N".
001480          88  WS-CFG-EOF             VALUE "Y".
001490      03  WS-RESOLVED-SW  PIC X      VALUE "N".
001500          88  WS-SOMETHING-RESOLVED  VALUE "Y".
001510* 
001520  01  WS-SETUP-WS.
001530      03  WS-WEEK-ENDING      PIC 9(8)   COMP.
001540      03  WS-WEEK-NUMBER      PIC 99     COMP.
001550      03  WS-FISCAL-MONTH     PIC X(3).
001560      03  WS-TITLE            PIC X(60).
001570      03  WS-FISCAL-MM        PIC 99     COMP.
001580* 
001590*  CALENDAR BREAKDOWN OF THE WEEK-ENDING DATE, REDEFINES STYLE
001600*     LAID
001610*  OUT THE SAME WAY AS WBDATE0'S OWN CALENDAR GROUP.
001620* 
001630  01  WS-E-CAL.
001640      03  WS-E-CCYY           PIC 9(4).
001650      03  WS-E-MM             PIC 99.
001660      03  WS-E-DD             PIC 99.
001670  01  WS-E-CAL9  REDEFINES WS-E-CAL
001680                              PIC 9(8).
001690* 
001700  01  WS-MONTH-NAME-TBL.
001710      03  FILLER   PIC X(3)  VALUE "JAN".
001720      03  FILLER   PIC X(3)  VALUE "FEB".
001730      03  FILLER   PIC X(3)  VALUE "MAR".
001740      03  FILLER   PIC X(3)  VALUE "APR".
001750      03  FILLER   PIC X(3)  VALUE "MAY".
001760      03  FILLER   PIC X(3)  VALUE "JUN".
001770      03  FILLER   PIC X(3)  VALUE "JUL".
001780      03  FILLER   PIC X(3)  VALUE "AUG".
001790      03  FILLER   PIC X(3)  VALUE "SEP".
001800      03  FILLER   PIC X(3)  VALUE "OCT".
001810      03  FILLER   PIC X(3)  VALUE "NOV".
001820      03  FILLER   PIC X(3)  VALUE "DEC".
001830  01  FILLER REDEFINES WS-MONTH-NAME-TBL.
001840      03  WS-MONTH-NAME        PIC X(3) OCCURS 12  INDEXED BY
001850          WS-MN-IX.
001860* 
001870  01  WS-DAYS-IN-MONTH-TBL.
001880      03  FILLER              PIC 99  VALUE 31.
001890      03  FILLER              PIC 99  VALUE 29.
001900      03  FILLER              PIC 99  VALUE 31.
001910      03  FILLER              PIC 99  VALUE 30.
001920      03  FILLER              PIC 99  VALUE 31.
001930      03  FILLER              PIC 99  VALUE 30.
001940      03  FILLER              PIC 99  VALUE 31.
001950      03  FILLER              PIC 99  VALUE 31.
001960      03  FILLER              PIC 99  VALUE 30.
001970      03  FILLER              PIC 99  VALUE 31.
001980      03  FILLER              PIC 99  VALUE 30.
001990      03  FILLER              PIC 99  VALUE 31.
002000  01  FILLER  REDEFINES WS-DAYS-IN-MONTH-TBL.
002010      03  WS-DAYS-IN-MONTH    PIC 99  OCCURS 12  INDEXED BY
002020          WS-MTH-IX.
002030* 
002040*  METRIC CONFIGURATION, LOADED ONCE - CONFIG-TABLE INDEX IS USED
002050*     AS
002060*  THE METRIC SLOT NUMBER THROUGHOUT EVERY TABLE BELOW.
002070* 
002080  01  WS-CONFIG-TABLE.
002090      03  WS-CF-ENTRY     OCCURS 30 TIMES  INDEXED BY WS-CF-IX,
002100          WS-OP-IX1,
002110                                                        WS-OP-IX2.
002120          05  WS-CF-NAME       PIC X(20).
002130          05  WS-CF-AGGF       PIC X(5).
002140          05  WS-CF-COMP-METHOD PIC X(3).
002150          05  WS-CF-IS-FUNCTION PIC X.
002160          05  WS-CF-OPERATION  PIC X(10).
002170          05  WS-CF-OPERAND-1  PIC X(20).
002180          05  WS-CF-OPERAND-2  PIC X(20).
002190          05  WS-CF-COL-IX     PIC 99      COMP.
002200          05  WS-CF-RESOLVED-SW PIC X      VALUE "N".
002210              88  WS-CF-RESOLVED            VALUE "Y".
002220  01  WS-CONFIG-COUNT     PIC S9(5)  COMP  VALUE ZERO.
002230  01  WS-COL-COUNT        PIC S9(5)  COMP  VALUE ZERO.
002240  01  WS-COL-AGGF-TBL.
002250      03  WS-COL-AGGF     PIC X(5)  OCCURS 10  INDEXED BY
002260          WS-COL-IX.
002270* 
002280*  DAILY OBSERVATIONS, ONE ENTRY PER CALENDAR DATE ACTUALLY
002290*     PRESENT IN
002300*  WBDAILY - LOADED IN ASCENDING DATE ORDER, DUPLICATE DATES FOR
002310*     THE
002320*  SAME DAY ARE MERGED ON THE WAY IN PER EACH COLUMN'S OWN AGGF.
002330* 
002340  01  WS-DAILY-TABLE.
002350      03  WS-DT-ENTRY     OCCURS 800 TIMES  INDEXED BY WS-DT-IX,
002360          WS-DT-IX2.
002370          05  WS-DT-DATE       PIC 9(8)         COMP.
002380          05  WS-DT-COLS       OCCURS 10 TIMES.
002390              07  WS-DT-VALUE      PIC S9(13)V9(4) COMP-3.
002400              07  WS-DT-FLAG       PIC X.
002410  01  WS-DAILY-COUNT      PIC S9(5)  COMP  VALUE ZERO.
002420* 
002430*  DUPLICATE-DATE MERGE ACCUMULATORS, RESET EVERY TIME THE
002440*     INCOMING
002450*  DATE CHANGES - SEE BA020.
002460* 
002470  01  WS-MERGE-WORK.
002480      03  WS-MERGE-DATE        PIC 9(8)         COMP.
002490      03  WS-MERGE-COLS        OCCURS 10 TIMES.
002500          05  WS-MERGE-SUM         PIC S9(13)V9(4) COMP-3.
002510          05  WS-MERGE-FIRST       PIC S9(13)V9(4) COMP-3.
002520          05  WS-MERGE-LAST        PIC S9(13)V9(4) COMP-3.
002530          05  WS-MERGE-CNT         PIC S9(3)       COMP.
002540          05  WS-MERGE-ANY-SW      PIC X.
002550              88  WS-MERGE-ANY            VALUE "Y".
002560* 
002570*  TRAILING SIX-WEEK SERIES, ONE BUCKET-SET PER METRIC SLOT.
002580*     BUCKETS
002590*  RUN 1 (EARLIEST) TO 6 (THE WEEK ENDING ON SU-WEEK-ENDING
002600*     ITSELF).
002610* 
002620  01  WS-WEEK-SERIES.
002630      03  WS-WK-METRIC    OCCURS 30 TIMES  INDEXED BY WS-WM-IX.
002640          05  WS-WK-BUCKET    OCCURS 6 TIMES  INDEXED BY WS-WK-IX.
002650              07  WS-WK-END-DATE    PIC 9(8)         COMP.
002660              07  WS-WK-CY-VALUE    PIC S9(13)V9(4)  COMP-3.
002670              07  WS-WK-CY-FLAG     PIC X.
002680              07  WS-WK-PY-VALUE    PIC S9(13)V9(4)  COMP-3.
002690              07  WS-WK-PY-FLAG     PIC X.
002700              07  WS-WK-YOY-VALUE   PIC S9(9)V9(2)   COMP-3.
002710              07  WS-WK-YOY-FLAG    PIC X.
002720              07  WS-WK-ADJ-VALUE   PIC S9(9)V9(2)   COMP-3.
002730              07  WS-WK-ADJ-FLAG    PIC X.
002740*
002750*  WOW NEEDS ONE BUCKET OLDER THAN THE TRAILING SIX TO COMPARE
002760*     BUCKET 1
002770*  AGAINST - HELD HERE PER METRIC RATHER THAN WIDENING THE SIX-SLOT
002780*     TABLE
002790*  ABOVE, SINCE NOTHING ELSE EVER ADDRESSES A SEVENTH WEEK.
002800*
002810  01  WS-WEEK-ANCHOR.
002820      03  WS-WA-METRIC    OCCURS 30 TIMES  INDEXED BY WS-WA-IX.
002830          05  WS-WK0-CY-VALUE   PIC S9(13)V9(4)  COMP-3.
002840          05  WS-WK0-CY-FLAG    PIC X.
002850*
002860*  TRAILING TWELVE(+) MONTH SERIES - WS-MONTH-BUCKET-COUNT IS THE
002870*     SAME
002880*  FOR EVERY METRIC (IT ONLY DEPENDS ON THE WEEK-ENDING DATE AND
002890*     THE
002900*  FISCAL YEAR END MONTH), 12 UP TO 24 WITH THE PARTIAL-MONTH ROW
002910*     AND
002920*  THE FISCAL FILL-IN MONTHS APPENDED AFTER THE BASE TWELVE.
002930* 
002940  01  WS-MONTH-BUCKET-COUNT   PIC 99  COMP  VALUE 12.
002950  01  WS-MONTH-SERIES.
002960      03  WS-MO-METRIC    OCCURS 30 TIMES  INDEXED BY WS-MM-IX.
002970          05  WS-MO-BUCKET    OCCURS 24 TIMES  INDEXED BY
002980              WS-MO-IX.
002990              07  WS-MO-END-DATE    PIC 9(8)         COMP.
003000              07  WS-MO-CY-VALUE    PIC S9(13)V9(4)  COMP-3.
003010              07  WS-MO-CY-FLAG     PIC X.
003020              07  WS-MO-PY-VALUE    PIC S9(13)V9(4)  COMP-3.
003030              07  WS-MO-PY-FLAG     PIC X.
003040              07  WS-MO-YOY-VALUE   PIC S9(9)V9(2)   COMP-3.
003050              07  WS-MO-YOY-FLAG    PIC X.
003060              07  WS-MO-ADJ-VALUE   PIC S9(9)V9(2)   COMP-3.
003070              07  WS-MO-ADJ-FLAG    PIC X.
003080*
003090*  MOM IS DEFINED OVER THE BASE TWELVE MONTHS ONLY (NOT THE
003100*     PARTIAL OR
003110*  FISCAL FILL-IN ROWS) SO ITS OWN ANCHOR IS JUST THE ONE MONTH
003120*     BEFORE
003130*  BUCKET 1 - SAME IDEA AS THE WEEK ANCHOR ABOVE.
003140*
003150  01  WS-MONTH-ANCHOR.
003160      03  WS-MA-METRIC    OCCURS 30 TIMES  INDEXED BY WS-MA-IX.
003170          05  WS-MO0-CY-VALUE   PIC S9(13)V9(4)  COMP-3.
003180          05  WS-MO0-CY-FLAG    PIC X.
003190*
003200* 
003210*  THE 10-ROW PERIOD SUMMARY BEHIND THE BOX TOTALS - SEE THE BATCH
003220*  FLOW NOTES FOR THE ROW NUMBERING (1 CY-WK6 .. 10 PY-YTD).
003230* 
003240  01  WS-PERIOD-SUMMARY.
003250      03  WS-PS-METRIC    OCCURS 30 TIMES  INDEXED BY WS-PS-IX.
003260          05  WS-PS-ROW       OCCURS 10 TIMES  INDEXED BY
003270              WS-PR-IX.
003280              07  WS-PS-VALUE       PIC S9(13)V9(4)  COMP-3.
003290              07  WS-PS-FLAG        PIC X.
003300*  1 = CY WK6      2 = CY WK5      3 = PY WK6      4 = PY WK5
003310*  5 = CY MTD      6 = PY MTD      7 = CY QTD      8 = PY QTD
003320*  9 = CY YTD     10 = PY YTD
003330* 
003340  01  WS-BOX-TOTALS.
003350      03  WS-BX-METRIC    OCCURS 30 TIMES  INDEXED BY WS-BX-IX.
003360          05  WS-BX-ROW       OCCURS 9 TIMES  INDEXED BY WS-BR-IX.
003370              07  WS-BX-VALUE       PIC S9(13)V9(4)  COMP-3.
003380              07  WS-BX-FLAG        PIC X(3).
003390  01  WS-BOX-LABEL-TBL.
003400      03  FILLER   PIC X(6)  VALUE "LASTWK".
003410      03  FILLER   PIC X(6)  VALUE "WOW   ".
003420      03  FILLER   PIC X(6)  VALUE "YOY   ".
003430      03  FILLER   PIC X(6)  VALUE "MTD   ".
003440      03  FILLER   PIC X(6)  VALUE "YOY   ".
003450      03  FILLER   PIC X(6)  VALUE "QTD   ".
003460      03  FILLER   PIC X(6)  VALUE "YOY   ".
003470      03  FILLER   PIC X(6)  VALUE "YTD   ".
003480      03  FILLER   PIC X(6)  VALUE "YOY   ".
003490  01  FILLER REDEFINES WS-BOX-LABEL-TBL.
003500      03  WS-BOX-LABEL     PIC X(6) OCCURS 9  INDEXED BY WS-BL-IX.
003510* 
003520*  GENERAL PURPOSE DATE-WINDOW AND COMPARISON WORK FIELDS.
003530* 
003540  01  WS-WORK-DATES.
003550      03  WS-WD-START          PIC 9(8)   COMP.
003560      03  WS-WD-END            PIC 9(8)   COMP.
003570      03  WS-WD-PY-START       PIC 9(8)   COMP.
003580      03  WS-WD-PY-END         PIC 9(8)   COMP.
003590      03  WS-WD-MONTHS-BACK    PIC S9(4)  COMP.
003600      03  WS-SUB               PIC S9(3)  COMP.
003610* 
003620  01  WS-COMPARE-WORK.
003630      03  WS-CW-VALUE-1        PIC S9(13)V9(4)  COMP-3.
003640      03  WS-CW-FLAG-1         PIC X.
003650      03  WS-CW-VALUE-2        PIC S9(13)V9(4)  COMP-3.
003660      03  WS-CW-FLAG-2         PIC X.
003670      03  WS-CW-SCALED-SW      PIC X.
003680      03  WS-CW-RESULT         PIC S9(9)V9(2)   COMP-3.
003690      03  WS-CW-RESULT-FLAG    PIC X.
003700      03  WS-CW-RATIO          PIC S9(9)V9(4)   COMP-3.
003710      03  WS-CW-DIFF           PIC S9(9)V9(4)   COMP-3.
003720* 
003730  01  WS-HAS-PARTIAL-SW      PIC X      VALUE "N".
003740      88  WS-HAS-PARTIAL                VALUE "Y".
003750  01  WS-FISCAL-FILL-COUNT   PIC 99     COMP  VALUE ZERO.
003760  01  WS-FISCAL-FILL-START-IX PIC 99    COMP  VALUE ZERO.
003770  01  WS-FILL-IX              PIC 99    COMP  VALUE ZERO.
003780* 
003790*  GLOBAL MONTH-END CALENDAR, SAME FOR EVERY METRIC - BUILT ONCE
003800*     FROM
003810*  THE WEEK-ENDING DATE AND THE FISCAL YEAR END MONTH.
003820* 
003830  01  WS-MONTH-CALENDAR.
003840      03  WS-MC-ENTRY     OCCURS 24 TIMES  INDEXED BY WS-MC-IX.
003850          05  WS-MC-CY-END     PIC 9(8)   COMP.
003860          05  WS-MC-PY-END     PIC 9(8)   COMP.
003870*
003880*  ONE MONTH OLDER THAN BUCKET 1, SO MOM CAN COMPARE THE TRAILING
003890*     TWELVE
003900*  AS OF M-LAST AGAINST THE TRAILING TWELVE AS OF ONE MONTH BACK -
003910*     SAME
003920*  ANCHOR IDEA AS THE WEEK SIDE, BUT THE MONTH TABLE HAS NO SPARE
003930*     SLOT TO
003940*  BORROW SO IT GETS ITS OWN FIELD.
003950*
003960  01  WS-MC0-CY-END           PIC 9(8)   COMP.
003970*
003980* 
003990*  GENERIC CCYYMMDD BREAKDOWN, REUSED WHEREVER A DATE NEEDS
004000*     PULLING
004010*  APART OR A FIRST-OF-MONTH FORCING - NOT THE SAME STORAGE AS THE
004020*  WEEK-ENDING BREAKDOWN ABOVE, WHICH STAYS UNTOUCHED THROUGHOUT.
004030* 
004040  01  WS-GEN-CAL.
004050      03  WS-GEN-CCYY         PIC 9(4).
004060      03  WS-GEN-MM           PIC 99.
004070      03  WS-GEN-DD           PIC 99.
004080  01  WS-GEN-CAL9  REDEFINES WS-GEN-CAL
004090                              PIC 9(8).
004100* 
004110*  FISCAL QUARTER/YEAR START WORK FIELDS - SEE ZZ050.
004120* 
004130  01  WS-FISCAL-WORK.
004140      03  WS-FP-KIND          PIC X.
004150      03  WS-FP-RESULT        PIC 9(8)    COMP.
004160      03  WS-FY-END-CCYY      PIC 9(4)    COMP.
004170      03  WS-FY-END-DATE      PIC 9(8)    COMP.
004180      03  WS-FY-START-DATE    PIC 9(8)    COMP.
004190      03  WS-FY-START-CCYY    PIC 9(4)    COMP.
004200      03  WS-FY-START-MM      PIC 99      COMP.
004210      03  WS-MONTHS-SINCE     PIC S9(5)   COMP.
004220      03  WS-QTR-IX           PIC S9(3)   COMP.
004230      03  WS-QTR-MONTHS       PIC S9(4)   COMP.
004240* 
004250*  BUCKET-AGGREGATION WORK FIELDS - SEE ZZ060.
004260* 
004270  01  WS-AGGREGATE-WORK.
004280      03  WS-AGG-FOUND-CNT     PIC S9(5)  COMP.
004290      03  WS-AGG-PRESENT-CNT   PIC S9(5)  COMP.
004300      03  WS-AGG-SUM           PIC S9(13)V9(4)  COMP-3.
004310      03  WS-AGG-FIRST         PIC S9(13)V9(4)  COMP-3.
004320      03  WS-AGG-LAST          PIC S9(13)V9(4)  COMP-3.
004330      03  WS-AGG-MISSING-SW    PIC X.
004340      03  WS-AGG-RESULT-VALUE  PIC S9(13)V9(4)  COMP-3.
004350      03  WS-AGG-RESULT-FLAG   PIC X.
004360      03  WS-EXPECT-DAYS       PIC S9(5)  COMP.
004370* 
004380*  DERIVED (FUNCTION) METRIC RESOLUTION WORK FIELDS - SEE AA070.
004390* 
004400  01  WS-FN-A-VALUE           PIC S9(13)V9(4)  COMP-3.
004410  01  WS-FN-A-FLAG            PIC X.
004420  01  WS-FN-B-VALUE           PIC S9(13)V9(4)  COMP-3.
004430  01  WS-FN-B-FLAG            PIC X.
004440  01  WS-FN-RESULT-VALUE      PIC S9(13)V9(4)  COMP-3.
004450  01  WS-FN-RESULT-FLAG       PIC X.
004460  01  WS-FN-PASS-COUNT        PIC S9(3)  COMP  VALUE ZERO.
004470  01  WS-FNR-A                PIC S9(13)V9(4)  COMP-3.
004480  01  WS-FNR-B                PIC S9(13)V9(4)  COMP-3.
004490* 
004500*  BOX-TOTAL FUNCTION-COMPARE WORK FIELDS - SEE ZZ091.
004510* 
004520  01  WS-BOX-FN-COMPARE.
004530      03  WS-BFC-A1-VALUE      PIC S9(13)V9(4)  COMP-3.
004540      03  WS-BFC-A1-FLAG       PIC X.
004550      03  WS-BFC-B1-VALUE      PIC S9(13)V9(4)  COMP-3.
004560      03  WS-BFC-B1-FLAG       PIC X.
004570      03  WS-BFC-A2-VALUE      PIC S9(13)V9(4)  COMP-3.
004580      03  WS-BFC-A2-FLAG       PIC X.
004590      03  WS-BFC-B2-VALUE      PIC S9(13)V9(4)  COMP-3.
004600      03  WS-BFC-B2-FLAG       PIC X.
004610      03  WS-BFC-VAL1          PIC S9(13)V9(4)  COMP-3.
004620      03  WS-BFC-FLAG1         PIC X.
004630      03  WS-BFC-VAL2          PIC S9(13)V9(4)  COMP-3.
004640      03  WS-BFC-FLAG2         PIC X.
004650* 
004660*  ROW-TARGET WORK FIELDS FOR THE BOX/PERIOD-SUMMARY STORE
004670*     HELPERS.
004680* 
004690  01  WS-PS-TARGET-ROW        PIC 99  COMP.
004700  01  WS-BOX-TARGET-ROW       PIC 9   COMP.
004710  01  WS-BOX-PS-ROW-1         PIC 99  COMP.
004720  01  WS-BOX-PS-ROW-2         PIC 99  COMP.
004730* 
004740*  PARAMETER AREA FOR THE CALL TO WBDATE0 - FUNCTION CODES ARE
004750*     LISTED
004760*  AGAINST WBDATE0'S OWN COPY OF THIS GROUP.
004770* 
004780  01  WB-DATE0-PARMS.
004790      03  WD0-FUNCTION        PIC 9        COMP.
004800      03  WD0-DATE-1          PIC 9(8)     COMP.
004810      03  WD0-DATE-2          PIC 9(8)     COMP.
004820      03  WD0-DAYS            PIC S9(6)    COMP.
004830      03  WD0-MONTHS          PIC S9(4)    COMP.
004840      03  WD0-RESULT-DATE     PIC 9(8)     COMP.
004850      03  WD0-LEAP-FLAG       PIC X.
004860* 
004870  LINKAGE SECTION.
004880*  ==============
004890* 
004900  PROCEDURE  DIVISION.
004910*  ====================
004920* 
004930  AA000-MAIN                     SECTION.
004940*  ***************************************
004950      PERFORM AA010-START-OF-DAY.
004960      PERFORM AA020-BUILD-DAILY-TABLE.
004970      PERFORM AA030-BUILD-SIX-WEEKS    THRU AA030-EXIT
004980              VARYING WS-CF-IX FROM 1 BY 1
004990              UNTIL   WS-CF-IX > WS-CONFIG-COUNT.
005000      PERFORM AA040-BUILD-TWELVE-MONTHS THRU AA040-EXIT
005010              VARYING WS-CF-IX FROM 1 BY 1
005020              UNTIL   WS-CF-IX > WS-CONFIG-COUNT.
005030      PERFORM AA050-BUILD-PERIOD-SUMMARY THRU AA050-EXIT
005040              VARYING WS-CF-IX FROM 1 BY 1
005050              UNTIL   WS-CF-IX > WS-CONFIG-COUNT.
005060      PERFORM AA051-BUILD-BOX-TOTALS    THRU AA051-EXIT
005070              VARYING WS-CF-IX FROM 1 BY 1
005080              UNTIL   WS-CF-IX > WS-CONFIG-COUNT.
005090      PERFORM AA070-RESOLVE-FUNCTION-METRICS.
005100      PERFORM AA060-BUILD-YOY-SERIES    THRU AA060-EXIT
005110              VARYING WS-CF-IX FROM 1 BY 1
005120              UNTIL   WS-CF-IX > WS-CONFIG-COUNT.
005130      PERFORM AA061-BUILD-ADJ-SERIES    THRU AA061-EXIT
005140              VARYING WS-CF-IX FROM 1 BY 1
005150              UNTIL   WS-CF-IX > WS-CONFIG-COUNT.
005160      PERFORM AA090-WRITE-OUTPUT        THRU AA090-EXIT
005170              VARYING WS-CF-IX FROM 1 BY 1
005180              UNTIL   WS-CF-IX > WS-CONFIG-COUNT.
005190      PERFORM AA099-CLOSE-DOWN.
005200      GOBACK.
005210* 
005220  AA010-START-OF-DAY             SECTION.
005230*  ***************************************
005240      OPEN    INPUT  WB-PARM-FILE WB-CFG-FILE WB-DAY-FILE.
005250      OPEN    OUTPUT WB-SER-FILE  WB-BOX-FILE.
005260* 
005270      READ    WB-PARM-FILE
005280              AT END
005290                 DISPLAY "WB010 WBSETUP IS EMPTY - ABORTING."
005300                 MOVE 16 TO RETURN-CODE
005310                 GOBACK
005320      END-READ.
005330      MOVE    SU-WEEK-ENDING  TO WS-WEEK-ENDING WS-E-CAL9.
005340      MOVE    SU-WEEK-NUMBER  TO WS-WEEK-NUMBER.
005350      MOVE    SU-FISCAL-MONTH TO WS-FISCAL-MONTH.
005360      MOVE    SU-TITLE        TO WS-TITLE.
005370      SET     WS-MN-IX TO 1.
005380      SEARCH  WS-MONTH-NAME
005390              AT END   MOVE 12 TO WS-FISCAL-MM
005400              WHEN WS-MONTH-NAME (WS-MN-IX) = WS-FISCAL-MONTH
005410                        SET WS-FISCAL-MM TO WS-MN-IX.
005420* 
005430      PERFORM BA010-LOAD-CONFIG      THRU BA010-EXIT
005440              UNTIL   WS-CFG-EOF.
005450* 
005460      PERFORM BA020-COUNT-MONTH-BUCKETS.
005470* 
005480  AA010-EXIT.  EXIT SECTION.
005490* 
005500  BA010-LOAD-CONFIG              SECTION.
005510*  ***************************************
005520      READ    WB-CFG-FILE
005530              AT END
005540                 SET  WS-CFG-EOF TO TRUE
005550                 GO TO BA010-EXIT
005560      END-READ.
005570      ADD     1 TO WS-CONFIG-COUNT.
005580      SET     WS-CF-IX TO WS-CONFIG-COUNT.
005590      MOVE    MC-NAME          TO WS-CF-NAME (WS-CF-IX).
005600      MOVE    MC-AGGF          TO WS-CF-AGGF (WS-CF-IX).
005610      MOVE    MC-COMP-METHOD   TO WS-CF-COMP-METHOD (WS-CF-IX).
005620      MOVE    MC-IS-FUNCTION   TO WS-CF-IS-FUNCTION (WS-CF-IX).
005630      MOVE    MC-OPERATION     TO WS-CF-OPERATION (WS-CF-IX).
005640      MOVE    MC-OPERAND-1     TO WS-CF-OPERAND-1 (WS-CF-IX).
005650      MOVE    MC-OPERAND-2     TO WS-CF-OPERAND-2 (WS-CF-IX).
005660      IF      MC-COMP-METHOD (WS-CF-IX) = SPACES
005670              MOVE "PCT" TO WS-CF-COMP-METHOD (WS-CF-IX).
005680      IF      MC-IS-FUNCTION = "Y"
005690              MOVE "N" TO WS-CF-RESOLVED-SW (WS-CF-IX)
005700      ELSE
005710              ADD  1 TO WS-COL-COUNT
005720              MOVE WS-COL-COUNT TO WS-CF-COL-IX (WS-CF-IX)
005730              SET  WS-COL-IX TO WS-COL-COUNT
005740              MOVE MC-AGGF TO WS-COL-AGGF (WS-COL-IX)
005750              MOVE "Y" TO WS-CF-RESOLVED-SW (WS-CF-IX).
005760* 
005770  BA010-EXIT.  EXIT SECTION.
005780* 
005790  BA020-COUNT-MONTH-BUCKETS      SECTION.
005800*  ***************************************
005810*  12 BASE MONTHS ALWAYS.  IF E IS NOT THE LAST DAY OF ITS OWN
005820*     MONTH A
005830*  13TH, PARTIAL, MONTH IS APPENDED.  IF THE FISCAL YEAR END
005840*     MONTH IS
005850*  NOT E'S MONTH, ONE MORE BUCKET IS APPENDED FOR EVERY MONTH
005860*     FROM THE
005870*  MONTH AFTER E THROUGH THE FISCAL YEAR END.
005880* 
005890      MOVE    12 TO WS-MONTH-BUCKET-COUNT.
005900      MOVE    13 TO WS-FISCAL-FILL-START-IX.
005910      MOVE    4 TO WD0-FUNCTION.
005920      MOVE    WS-WEEK-ENDING TO WD0-DATE-1.
005930      CALL    "WBDATE0" USING WB-DATE0-PARMS.
005940      IF      WD0-RESULT-DATE NOT = WS-WEEK-ENDING
005950              MOVE "Y" TO WS-HAS-PARTIAL-SW
005960              ADD 1 TO WS-MONTH-BUCKET-COUNT
005970              MOVE 14 TO WS-FISCAL-FILL-START-IX.
005980* 
005990      MOVE    ZERO TO WS-FISCAL-FILL-COUNT.
006000      IF      WS-FISCAL-MM NOT = WS-E-MM
006010              IF     WS-FISCAL-MM > WS-E-MM
006020                     COMPUTE WS-FISCAL-FILL-COUNT = WS-FISCAL-MM
006030                         - WS-E-MM
006040              ELSE
006050                     COMPUTE WS-FISCAL-FILL-COUNT = (
006060                         WS-FISCAL-MM + 12 ) - WS-E-MM
006070              END-IF
006080              ADD    WS-FISCAL-FILL-COUNT TO WS-MONTH-BUCKET-COUNT
006090      END-IF.
006100* 
006110      PERFORM BC040-BUILD-MONTH-CALENDAR.
006120* 
006130  BC040-BUILD-MONTH-CALENDAR     SECTION.
006140*  ***************************************
006150*  M-LAST = THE LAST FULLY COMPLETE MONTH ON OR BEFORE E.  BUCKET
006160*     12
006170*  IS M-LAST; BUCKETS 11 DOWN TO 1 STEP BACK ONE MONTH AT A TIME.
006180*     PY
006190*  FOR EVERY BASE BUCKET IS THE SAME MONTH ONE YEAR EARLIER.
006200* 
006210      MOVE    4 TO WD0-FUNCTION.
006220      MOVE    WS-WEEK-ENDING TO WD0-DATE-1.
006230      CALL    "WBDATE0" USING WB-DATE0-PARMS.
006240      IF      WD0-RESULT-DATE = WS-WEEK-ENDING
006250              MOVE WS-WEEK-ENDING TO WD0-DATE-1
006260      ELSE
006270              MOVE 3 TO WD0-FUNCTION
006280              MOVE WS-WEEK-ENDING TO WD0-DATE-1
006290              MOVE -1 TO WD0-MONTHS
006300              CALL "WBDATE0" USING WB-DATE0-PARMS
006310              MOVE 4 TO WD0-FUNCTION
006320              MOVE WD0-RESULT-DATE TO WD0-DATE-1
006330              CALL "WBDATE0" USING WB-DATE0-PARMS
006340              MOVE WD0-RESULT-DATE TO WD0-DATE-1.
006350      SET     WS-MC-IX TO 12.
006360      MOVE    WD0-DATE-1 TO WS-MC-CY-END (WS-MC-IX).
006370      MOVE    3 TO WD0-FUNCTION.
006380      MOVE    -12 TO WD0-MONTHS.
006390      CALL    "WBDATE0" USING WB-DATE0-PARMS.
006400      MOVE    WD0-RESULT-DATE TO WS-MC-PY-END (WS-MC-IX).
006410* 
006420      PERFORM BC041-STEP-BACK-ONE-MONTH  THRU BC041-EXIT
006430              VARYING WS-MC-IX FROM 11 BY -1
006440              UNTIL   WS-MC-IX < 1.
006450*
006460*  ONE MONTH SHORT OF BUCKET 1, KEPT AS A SCALAR SINCE MOM ONLY ASKS
006470*     FOR ONE.
006480      MOVE    3 TO WD0-FUNCTION.
006490      MOVE    WS-MC-CY-END (1) TO WD0-DATE-1.
006500      MOVE    -1 TO WD0-MONTHS.
006510      CALL    "WBDATE0" USING WB-DATE0-PARMS.
006520      MOVE    4 TO WD0-FUNCTION.
006530      MOVE    WD0-RESULT-DATE TO WD0-DATE-1.
006540      CALL    "WBDATE0" USING WB-DATE0-PARMS.
006550      MOVE    WD0-RESULT-DATE TO WS-MC0-CY-END.
006560*
006570      IF      WS-HAS-PARTIAL
006580              MOVE WS-WEEK-ENDING TO WS-MC-CY-END (13)
006590              MOVE 3 TO WD0-FUNCTION
006600              MOVE WS-WEEK-ENDING TO WD0-DATE-1
006610              MOVE -12 TO WD0-MONTHS
006620              CALL "WBDATE0" USING WB-DATE0-PARMS
006630              MOVE 4 TO WD0-FUNCTION
006640              MOVE WD0-RESULT-DATE TO WD0-DATE-1
006650              CALL "WBDATE0" USING WB-DATE0-PARMS
006660              MOVE WD0-RESULT-DATE TO WS-MC-PY-END (13).
006670* 
006680      IF      WS-FISCAL-FILL-COUNT NOT = ZERO
006690              PERFORM BC043-BUILD-FISCAL-FILL  THRU BC043-EXIT
006700                      VARYING WS-SUB FROM 1 BY 1
006710                      UNTIL   WS-SUB > WS-FISCAL-FILL-COUNT.
006720* 
006730  BA020-EXIT.  EXIT SECTION.
006740* 
006750  BC041-STEP-BACK-ONE-MONTH      SECTION.
006760*  ***************************************
006770      MOVE    3 TO WD0-FUNCTION.
006780      MOVE    WS-MC-CY-END (WS-MC-IX + 1) TO WD0-DATE-1.
006790      MOVE    -1 TO WD0-MONTHS.
006800      CALL    "WBDATE0" USING WB-DATE0-PARMS.
006810      MOVE    4 TO WD0-FUNCTION.
006820      MOVE    WD0-RESULT-DATE TO WD0-DATE-1.
006830      CALL    "WBDATE0" USING WB-DATE0-PARMS.
006840      MOVE    WD0-RESULT-DATE TO WS-MC-CY-END (WS-MC-IX).
006850      MOVE    3 TO WD0-FUNCTION.
006860      MOVE    WD0-RESULT-DATE TO WD0-DATE-1.
006870      MOVE    -12 TO WD0-MONTHS.
006880      CALL    "WBDATE0" USING WB-DATE0-PARMS.
006890      MOVE    WD0-RESULT-DATE TO WS-MC-PY-END (WS-MC-IX).
006900* 
006910  BC041-EXIT.  EXIT SECTION.
006920* 
006930  BC043-BUILD-FISCAL-FILL        SECTION.
006940*  ***************************************
006950*  BUCKET WS-FISCAL-FILL-START-IX + WS-SUB - 1 = LAST DAY OF THE
006960*     MONTH
006970*  WS-SUB MONTHS AFTER E'S OWN MONTH - FUTURE MONTHS, NORMALLY
006980*     EMPTY,
006990*  THAT SIMPLY EXTEND THE AXIS OUT TO THE FISCAL YEAR END.
007000* 
007010      COMPUTE WS-FILL-IX = WS-FISCAL-FILL-START-IX + WS-SUB - 1.
007020      SET     WS-MC-IX TO WS-FILL-IX.
007030      MOVE    3 TO WD0-FUNCTION.
007040      MOVE    WS-WEEK-ENDING TO WD0-DATE-1.
007050      MOVE    WS-SUB TO WD0-MONTHS.
007060      CALL    "WBDATE0" USING WB-DATE0-PARMS.
007070      MOVE    4 TO WD0-FUNCTION.
007080      MOVE    WD0-RESULT-DATE TO WD0-DATE-1.
007090      CALL    "WBDATE0" USING WB-DATE0-PARMS.
007100      MOVE    WD0-RESULT-DATE TO WS-MC-CY-END (WS-MC-IX).
007110      MOVE    3 TO WD0-FUNCTION.
007120      MOVE    WD0-RESULT-DATE TO WD0-DATE-1.
007130      MOVE    -12 TO WD0-MONTHS.
007140      CALL    "WBDATE0" USING WB-DATE0-PARMS.
007150      MOVE    WD0-RESULT-DATE TO WS-MC-PY-END (WS-MC-IX).
007160* 
007170  BC043-EXIT.  EXIT SECTION.
007180* 
007190  AA020-BUILD-DAILY-TABLE        SECTION.
007200*  ***************************************
007210      MOVE    "N" TO WS-MERGE-ANY-SW (1) WS-MERGE-ANY-SW (2)
007220                      WS-MERGE-ANY-SW (3) WS-MERGE-ANY-SW (4)
007230                      WS-MERGE-ANY-SW (5) WS-MERGE-ANY-SW (6)
007240                      WS-MERGE-ANY-SW (7) WS-MERGE-ANY-SW (8)
007250                      WS-MERGE-ANY-SW (9) WS-MERGE-ANY-SW (10).
007260      MOVE    ZERO TO WS-MERGE-DATE.
007270* 
007280      PERFORM BA030-READ-DAILY      THRU BA030-EXIT
007290              UNTIL WS-DAY-EOF.
007300      IF      WS-MERGE-ANY-SW (1) = "Y" OR WS-MERGE-DATE NOT =
007310          ZERO
007320              PERFORM BA040-FLUSH-MERGE.
007330* 
007340  BA030-READ-DAILY               SECTION.
007350*  ***************************************
007360      READ    WB-DAY-FILE
007370              AT END
007380                 SET WS-DAY-EOF TO TRUE
007390                 GO TO BA030-EXIT
007400      END-READ.
007410      IF      DM-DATE NOT = WS-MERGE-DATE
007420              IF      WS-MERGE-DATE NOT = ZERO
007430                      PERFORM BA040-FLUSH-MERGE
007440              END-IF
007450              MOVE    DM-DATE TO WS-MERGE-DATE
007460              PERFORM BB031-RESET-MERGE-COL  THRU BB031-EXIT
007470                      VARYING WS-COL-IX FROM 1 BY 1
007480                      UNTIL   WS-COL-IX > WS-COL-COUNT
007490      END-IF.
007500      PERFORM BB032-ACCUMULATE-MERGE-COL  THRU BB032-EXIT
007510              VARYING WS-COL-IX FROM 1 BY 1
007520              UNTIL   WS-COL-IX > WS-COL-COUNT.
007530* 
007540  BA030-EXIT.  EXIT SECTION.
007550* 
007560  BB031-RESET-MERGE-COL          SECTION.
007570*  ***************************************
007580      MOVE    "N" TO WS-MERGE-ANY-SW (WS-COL-IX).
007590      MOVE    ZERO TO WS-MERGE-CNT (WS-COL-IX).
007600      MOVE    ZERO TO WS-MERGE-SUM (WS-COL-IX).
007610* 
007620  BB031-EXIT.  EXIT SECTION.
007630* 
007640  BB032-ACCUMULATE-MERGE-COL     SECTION.
007650*  ***************************************
007660      IF      DM-VALUE-FLAG (WS-COL-IX) = "Y"
007670              IF      WS-MERGE-CNT (WS-COL-IX) = ZERO
007680                      MOVE DM-VALUE (WS-COL-IX) TO WS-MERGE-FIRST
007690                          (WS-COL-IX)
007700              END-IF
007710              MOVE    DM-VALUE (WS-COL-IX) TO WS-MERGE-LAST
007720                  (WS-COL-IX)
007730              ADD     DM-VALUE (WS-COL-IX) TO WS-MERGE-SUM
007740                  (WS-COL-IX)
007750              ADD     1 TO WS-MERGE-CNT (WS-COL-IX)
007760              MOVE    "Y" TO WS-MERGE-ANY-SW (WS-COL-IX)
007770      END-IF.
007780* 
007790  BB032-EXIT.  EXIT SECTION.
007800* 
007810  BA040-FLUSH-MERGE              SECTION.
007820*  ***************************************
007830      ADD     1 TO WS-DAILY-COUNT.
007840      SET     WS-DT-IX TO WS-DAILY-COUNT.
007850      MOVE    WS-MERGE-DATE TO WS-DT-DATE (WS-DT-IX).
007860      PERFORM BB041-FLUSH-ONE-COL  THRU BB041-EXIT
007870              VARYING WS-COL-IX FROM 1 BY 1
007880              UNTIL   WS-COL-IX > WS-COL-COUNT.
007890* 
007900  BA040-EXIT.  EXIT SECTION.
007910* 
007920  BB041-FLUSH-ONE-COL            SECTION.
007930*  ***************************************
007940      IF      WS-MERGE-ANY-SW (WS-COL-IX) = "Y"
007950              MOVE "Y" TO WS-DT-FLAG (WS-DT-IX, WS-COL-IX)
007960              EVALUATE WS-COL-AGGF (WS-COL-IX)
007970                  WHEN "SUM"
007980                       MOVE WS-MERGE-SUM (WS-COL-IX)
007990                               TO WS-DT-VALUE (WS-DT-IX,
008000                                   WS-COL-IX)
008010                  WHEN "AVG"
008020                       COMPUTE WS-DT-VALUE (WS-DT-IX, WS-COL-IX)
008030                           ROUNDED =
008040                               WS-MERGE-SUM (WS-COL-IX) /
008050                                   WS-MERGE-CNT (WS-COL-IX)
008060                  WHEN "LAST"
008070                       MOVE WS-MERGE-LAST (WS-COL-IX)
008080                               TO WS-DT-VALUE (WS-DT-IX,
008090                                   WS-COL-IX)
008100                  WHEN "FIRST"
008110                       MOVE WS-MERGE-FIRST (WS-COL-IX)
008120                               TO WS-DT-VALUE (WS-DT-IX,
008130                                   WS-COL-IX)
008140                  WHEN OTHER
008150                       MOVE WS-MERGE-SUM (WS-COL-IX)
008160                               TO WS-DT-VALUE (WS-DT-IX,
008170                                   WS-COL-IX)
008180              END-EVALUATE
008190      ELSE
008200              MOVE "N" TO WS-DT-FLAG (WS-DT-IX, WS-COL-IX)
008210              MOVE ZERO TO WS-DT-VALUE (WS-DT-IX, WS-COL-IX)
008220      END-IF.
008230* 
008240  BB041-EXIT.  EXIT SECTION.
008250* 
008260  AA030-BUILD-SIX-WEEKS          SECTION.
008270*  ***************************************
008280*  BASE METRICS AGGREGATE CY AND PY OFF THE DAILY TABLE; FUNCTION
008290*  METRICS ARE LEFT BLANK HERE AND PICKED UP BY AA070 ONCE BOTH
008300*     THEIR
008310*  OPERANDS HAVE THEIR OWN SIX WEEKS BUILT.
008320* 
008330      IF      WS-CF-IS-FUNCTION (WS-CF-IX) = "Y"
008340              PERFORM ZZ095-INIT-WEEK-BLANK  THRU ZZ095-EXIT
008350                      VARYING WS-WK-IX FROM 1 BY 1
008360                      UNTIL   WS-WK-IX > 6
008370              PERFORM ZZ093-INIT-WEEK-ANCHOR-BLANK  THRU ZZ093-EXIT
008380      ELSE
008390              PERFORM BC030-BUILD-ONE-WEEK-BUCKET  THRU BC030-EXIT
008400                      VARYING WS-WK-IX FROM 1 BY 1
008410                      UNTIL   WS-WK-IX > 6
008420              PERFORM BC031-BUILD-WEEK-ANCHOR  THRU BC031-EXIT
008430      END-IF.
008440* 
008450  AA030-EXIT.  EXIT SECTION.
008460* 
008470  ZZ095-INIT-WEEK-BLANK          SECTION.
008480*  ***************************************
008490      MOVE    ZERO TO WS-WK-END-DATE (WS-CF-IX, WS-WK-IX).
008500      MOVE    ZERO TO WS-WK-CY-VALUE (WS-CF-IX, WS-WK-IX).
008510      MOVE    "N"  TO WS-WK-CY-FLAG  (WS-CF-IX, WS-WK-IX).
008520      MOVE    ZERO TO WS-WK-PY-VALUE (WS-CF-IX, WS-WK-IX).
008530      MOVE    "N"  TO WS-WK-PY-FLAG  (WS-CF-IX, WS-WK-IX).
008540* 
008550  ZZ095-EXIT.  EXIT SECTION.
008560* 
008570  BC030-BUILD-ONE-WEEK-BUCKET    SECTION.
008580*  ***************************************
008590*  BUCKET 6 ENDS ON E ITSELF, BUCKET 5 THE WEEK BEFORE, AND SO ON
008600*     BACK
008610*  TO BUCKET 1.  PY FOR EVERY BUCKET IS THE SAME 7 DAY WINDOW 364
008620*     DAYS
008630*  (52 WEEKS) EARLIER.
008640* 
008650      COMPUTE WS-SUB = ( 6 - WS-WK-IX ) * 7.
008660      MOVE    1 TO WD0-FUNCTION.
008670      MOVE    WS-WEEK-ENDING TO WD0-DATE-1.
008680      COMPUTE WD0-DAYS = 0 - WS-SUB.
008690      CALL    "WBDATE0" USING WB-DATE0-PARMS.
008700      MOVE    WD0-RESULT-DATE TO WS-WK-END-DATE (WS-CF-IX,
008710          WS-WK-IX).
008720      MOVE    WD0-RESULT-DATE TO WS-WD-END.
008730      MOVE    1 TO WD0-FUNCTION.
008740      MOVE    WD0-RESULT-DATE TO WD0-DATE-1.
008750      MOVE    -6 TO WD0-DAYS.
008760      CALL    "WBDATE0" USING WB-DATE0-PARMS.
008770      MOVE    WD0-RESULT-DATE TO WS-WD-START.
008780      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
008790      MOVE    WS-AGG-RESULT-VALUE TO WS-WK-CY-VALUE (WS-CF-IX,
008800          WS-WK-IX).
008810      MOVE    WS-AGG-RESULT-FLAG  TO WS-WK-CY-FLAG  (WS-CF-IX,
008820          WS-WK-IX).
008830* 
008840      MOVE    1 TO WD0-FUNCTION.
008850      MOVE    WS-WK-END-DATE (WS-CF-IX, WS-WK-IX) TO WD0-DATE-1.
008860      MOVE    -364 TO WD0-DAYS.
008870      CALL    "WBDATE0" USING WB-DATE0-PARMS.
008880      MOVE    WD0-RESULT-DATE TO WS-WD-END.
008890      MOVE    1 TO WD0-FUNCTION.
008900      MOVE    WD0-RESULT-DATE TO WD0-DATE-1.
008910      MOVE    -6 TO WD0-DAYS.
008920      CALL    "WBDATE0" USING WB-DATE0-PARMS.
008930      MOVE    WD0-RESULT-DATE TO WS-WD-START.
008940      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
008950      MOVE    WS-AGG-RESULT-VALUE TO WS-WK-PY-VALUE (WS-CF-IX,
008960          WS-WK-IX).
008970      MOVE    WS-AGG-RESULT-FLAG  TO WS-WK-PY-FLAG  (WS-CF-IX,
008980          WS-WK-IX).
008990* 
009000  BC030-EXIT.  EXIT SECTION.
009010*
009020  ZZ093-INIT-WEEK-ANCHOR-BLANK   SECTION.
009030*  ***************************************
009040      MOVE    ZERO TO WS-WK0-CY-VALUE (WS-CF-IX).
009050      MOVE    "N"  TO WS-WK0-CY-FLAG  (WS-CF-IX).
009060*
009070  ZZ093-EXIT.  EXIT SECTION.
009080*
009090  BC031-BUILD-WEEK-ANCHOR        SECTION.
009100*  ***************************************
009110*  WOW COMPARES THE TRAILING SIX WEEKS AS OF E AGAINST THE SAME SIX
009120*     AS OF
009130*  E MINUS 7 DAYS.  SINCE BUCKETS ARE ONE WEEK APART, THAT SHIFTED
009140*     SERIES
009150*  IS JUST THIS SERIES ONE BUCKET OLDER, SO ONLY THE NEW OLDEST
009160*     POINT -
009170*  ONE WEEK SHORT OF BUCKET 1 - ACTUALLY NEEDS AGGREGATING.
009180*
009190      MOVE    1 TO WD0-FUNCTION.
009200      MOVE    WS-WK-END-DATE (WS-CF-IX, 1) TO WD0-DATE-1.
009210      MOVE    -7 TO WD0-DAYS.
009220      CALL    "WBDATE0" USING WB-DATE0-PARMS.
009230      MOVE    WD0-RESULT-DATE TO WS-WD-END.
009240      MOVE    1 TO WD0-FUNCTION.
009250      MOVE    WD0-RESULT-DATE TO WD0-DATE-1.
009260      MOVE    -6 TO WD0-DAYS.
009270      CALL    "WBDATE0" USING WB-DATE0-PARMS.
009280      MOVE    WD0-RESULT-DATE TO WS-WD-START.
009290      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
009300      MOVE    WS-AGG-RESULT-VALUE TO WS-WK0-CY-VALUE (WS-CF-IX).
009310      MOVE    WS-AGG-RESULT-FLAG  TO WS-WK0-CY-FLAG  (WS-CF-IX).
009320*
009330  BC031-EXIT.  EXIT SECTION.
009340*
009350* 
009360  AA040-BUILD-TWELVE-MONTHS      SECTION.
009370*  ***************************************
009380      IF      WS-CF-IS-FUNCTION (WS-CF-IX) = "Y"
009390              PERFORM ZZ096-INIT-MONTH-BLANK  THRU ZZ096-EXIT
009400                      VARYING WS-MO-IX FROM 1 BY 1
009410                      UNTIL   WS-MO-IX > WS-MONTH-BUCKET-COUNT
009420              PERFORM ZZ094-INIT-MONTH-ANCHOR-BLANK  THRU ZZ094-EXIT
009430      ELSE
009440              PERFORM BC044-BUILD-ONE-MONTH-BUCKET  THRU
009450                  BC044-EXIT
009460                      VARYING WS-MO-IX FROM 1 BY 1
009470                      UNTIL   WS-MO-IX > WS-MONTH-BUCKET-COUNT
009480              PERFORM BC045-BUILD-MONTH-ANCHOR  THRU BC045-EXIT
009490      END-IF.
009500* 
009510  AA040-EXIT.  EXIT SECTION.
009520* 
009530  ZZ096-INIT-MONTH-BLANK         SECTION.
009540*  ***************************************
009550      MOVE    ZERO TO WS-MO-END-DATE (WS-CF-IX, WS-MO-IX).
009560      MOVE    ZERO TO WS-MO-CY-VALUE (WS-CF-IX, WS-MO-IX).
009570      MOVE    "N"  TO WS-MO-CY-FLAG  (WS-CF-IX, WS-MO-IX).
009580      MOVE    ZERO TO WS-MO-PY-VALUE (WS-CF-IX, WS-MO-IX).
009590      MOVE    "N"  TO WS-MO-PY-FLAG  (WS-CF-IX, WS-MO-IX).
009600* 
009610  ZZ096-EXIT.  EXIT SECTION.
009620* 
009630  BC044-BUILD-ONE-MONTH-BUCKET   SECTION.
009640*  ***************************************
009650*  ONE UNIFORM WINDOW FORMULA COVERS EVERY MONTH BUCKET, BASE,
009660*     PARTIAL
009670*  OR FISCAL FILL-IN, CY OR PY - START IS THE 1ST OF THE MONTH
009680*     HOLDING
009690*  THE BUCKET'S OWN END DATE, END IS THE END DATE ITSELF.  BUCKET
009700*     13'S
009710*  PY END DATE IS DELIBERATELY CARRIED AS A FULL MONTH END, SO
009720*     ONLY
009730*  THE CY SIDE OF A PARTIAL BUCKET EVER SEES A SHORT WINDOW.
009740* 
009750      MOVE    WS-MC-CY-END (WS-MO-IX) TO WS-MO-END-DATE
009760          (WS-CF-IX, WS-MO-IX).
009770      MOVE    WS-MC-CY-END (WS-MO-IX) TO WS-GEN-CAL9.
009780      MOVE    1 TO WS-GEN-DD.
009790      MOVE    WS-GEN-CAL9 TO WS-WD-START.
009800      MOVE    WS-MC-CY-END (WS-MO-IX) TO WS-WD-END.
009810      IF      WS-HAS-PARTIAL AND WS-MO-IX = 13
009820              PERFORM BC042-AGGREGATE-PARTIAL-MONTH  THRU
009830                  BC042-EXIT
009840      ELSE
009850              PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT
009860      END-IF.
009870      MOVE    WS-AGG-RESULT-VALUE TO WS-MO-CY-VALUE (WS-CF-IX,
009880          WS-MO-IX).
009890      MOVE    WS-AGG-RESULT-FLAG  TO WS-MO-CY-FLAG  (WS-CF-IX,
009900          WS-MO-IX).
009910      IF      WS-MO-IX >= WS-FISCAL-FILL-START-IX
009920              IF      WS-AGG-RESULT-FLAG = "Y" AND
009930                  WS-AGG-RESULT-VALUE = ZERO
009940                      MOVE "N" TO WS-MO-CY-FLAG (WS-CF-IX,
009950                          WS-MO-IX)
009960              END-IF
009970      END-IF.
009980* 
009990      MOVE    WS-MC-PY-END (WS-MO-IX) TO WS-GEN-CAL9.
010000      MOVE    1 TO WS-GEN-DD.
010010      MOVE    WS-GEN-CAL9 TO WS-WD-START.
010020      MOVE    WS-MC-PY-END (WS-MO-IX) TO WS-WD-END.
010030      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
010040      MOVE    WS-AGG-RESULT-VALUE TO WS-MO-PY-VALUE (WS-CF-IX,
010050          WS-MO-IX).
010060      MOVE    WS-AGG-RESULT-FLAG  TO WS-MO-PY-FLAG  (WS-CF-IX,
010070          WS-MO-IX).
010080      IF      WS-MO-IX >= WS-FISCAL-FILL-START-IX
010090              IF      WS-AGG-RESULT-FLAG = "Y" AND
010100                  WS-AGG-RESULT-VALUE = ZERO
010110                      MOVE "N" TO WS-MO-PY-FLAG (WS-CF-IX,
010120                          WS-MO-IX)
010130              END-IF
010140      END-IF.
010150* 
010160  BC044-EXIT.  EXIT SECTION.
010170*
010180  ZZ094-INIT-MONTH-ANCHOR-BLANK  SECTION.
010190*  ***************************************
010200      MOVE    ZERO TO WS-MO0-CY-VALUE (WS-CF-IX).
010210      MOVE    "N"  TO WS-MO0-CY-FLAG  (WS-CF-IX).
010220*
010230  ZZ094-EXIT.  EXIT SECTION.
010240*
010250  BC045-BUILD-MONTH-ANCHOR       SECTION.
010260*  ***************************************
010270*  MOM COMPARES THE TRAILING TWELVE MONTHS AS OF M-LAST AGAINST THE
010280*     SAME
010290*  TWELVE AS OF ONE MONTH BACK.  BUCKETS 1-11 OF THAT SHIFTED SERIES
010300*     ARE
010310*  JUST BUCKETS 2-12 OF THIS ONE, SO ONLY THE NEW OLDEST POINT - THE
010320*     MONTH
010330*  HELD IN WS-MC0-CY-END - ACTUALLY NEEDS AGGREGATING.
010340*
010350      MOVE    WS-MC0-CY-END TO WS-GEN-CAL9.
010360      MOVE    1 TO WS-GEN-DD.
010370      MOVE    WS-GEN-CAL9 TO WS-WD-START.
010380      MOVE    WS-MC0-CY-END TO WS-WD-END.
010390      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
010400      MOVE    WS-AGG-RESULT-VALUE TO WS-MO0-CY-VALUE (WS-CF-IX).
010410      MOVE    WS-AGG-RESULT-FLAG  TO WS-MO0-CY-FLAG  (WS-CF-IX).
010420*
010430  BC045-EXIT.  EXIT SECTION.
010440*
010450* 
010460  BC042-AGGREGATE-PARTIAL-MONTH  SECTION.
010470*  ***************************************
010480*  THE CURRENT, STILL OPEN, MONTH BUCKET HAS TO BE MISSING UNLESS
010490*  EVERY SINGLE CALENDAR DAY FROM THE 1ST THROUGH E IS ON FILE - A
010500*  STRICTER TEST THAN THE ORDINARY INTERNAL-CONSISTENCY RULE ZZ060
010510*  APPLIES TO CLOSED MONTHS.
010520* 
010530      MOVE    2 TO WD0-FUNCTION.
010540      MOVE    WS-WD-END TO WD0-DATE-1.
010550      MOVE    WS-WD-START TO WD0-DATE-2.
010560      CALL    "WBDATE0" USING WB-DATE0-PARMS.
010570      COMPUTE WS-EXPECT-DAYS = WD0-DAYS + 1.
010580      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
010590      IF      WS-CF-AGGF (WS-CF-IX) = "SUM" OR WS-CF-AGGF
010600          (WS-CF-IX) = "AVG "
010610              IF      WS-AGG-FOUND-CNT NOT = WS-EXPECT-DAYS
010620                      MOVE ZERO TO WS-AGG-RESULT-VALUE
010630                      MOVE "N"  TO WS-AGG-RESULT-FLAG
010640              END-IF
010650      END-IF.
010660* 
010670  BC042-EXIT.  EXIT SECTION.
010680* 
010690  AA050-BUILD-PERIOD-SUMMARY     SECTION.
010700*  ***************************************
010710      IF      WS-CF-IS-FUNCTION (WS-CF-IX) = "Y"
010720              PERFORM ZZ097-INIT-PS-BLANK  THRU ZZ097-EXIT
010730                      VARYING WS-PR-IX FROM 1 BY 1
010740                      UNTIL   WS-PR-IX > 10
010750      ELSE
010760              PERFORM BC050-BUILD-PERIOD-SUMMARY-BASE
010770      END-IF.
010780* 
010790  AA050-EXIT.  EXIT SECTION.
010800* 
010810  ZZ097-INIT-PS-BLANK            SECTION.
010820*  ***************************************
010830      MOVE    ZERO TO WS-PS-VALUE (WS-CF-IX, WS-PR-IX).
010840      MOVE    "N"  TO WS-PS-FLAG  (WS-CF-IX, WS-PR-IX).
010850* 
010860  ZZ097-EXIT.  EXIT SECTION.
010870* 
010880  BC050-BUILD-PERIOD-SUMMARY-BASE SECTION.
010890*  ***************************************
010900*  ROWS 1-4 ARE STRAIGHT COPIES OF THE LAST TWO WEEK BUCKETS.
010910*     ROWS
010920*  5-10 ARE FRESH AGGREGATIONS OFF MTD/QTD/YTD WINDOWS.
010930* 
010940      MOVE    WS-WK-CY-VALUE (WS-CF-IX, 6) TO WS-PS-VALUE
010950          (WS-CF-IX, 1).
010960      MOVE    WS-WK-CY-FLAG  (WS-CF-IX, 6) TO WS-PS-FLAG
010970          (WS-CF-IX, 1).
010980      MOVE    WS-WK-CY-VALUE (WS-CF-IX, 5) TO WS-PS-VALUE
010990          (WS-CF-IX, 2).
011000      MOVE    WS-WK-CY-FLAG  (WS-CF-IX, 5) TO WS-PS-FLAG
011010          (WS-CF-IX, 2).
011020      MOVE    WS-WK-PY-VALUE (WS-CF-IX, 6) TO WS-PS-VALUE
011030          (WS-CF-IX, 3).
011040      MOVE    WS-WK-PY-FLAG  (WS-CF-IX, 6) TO WS-PS-FLAG
011050          (WS-CF-IX, 3).
011060      MOVE    WS-WK-PY-VALUE (WS-CF-IX, 5) TO WS-PS-VALUE
011070          (WS-CF-IX, 4).
011080      MOVE    WS-WK-PY-FLAG  (WS-CF-IX, 5) TO WS-PS-FLAG
011090          (WS-CF-IX, 4).
011100* 
011110*  CY MTD - ROW 5.
011120* 
011130      MOVE    WS-E-CAL9 TO WS-GEN-CAL9.
011140      MOVE    1 TO WS-GEN-DD.
011150      MOVE    WS-GEN-CAL9 TO WS-WD-START.
011160      MOVE    WS-WEEK-ENDING TO WS-WD-END.
011170      MOVE    5 TO WS-PS-TARGET-ROW.
011180      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
011190      PERFORM ZZ098-STORE-PS-ROW  THRU ZZ098-EXIT.
011200* 
011210*  PY MTD - ROW 6.  WS-WD-PY-END IS KEPT FOR THE QTD/YTD PY
011220*     WINDOWS.
011230* 
011240      MOVE    3 TO WD0-FUNCTION.
011250      MOVE    WS-WEEK-ENDING TO WD0-DATE-1.
011260      MOVE    -12 TO WD0-MONTHS.
011270      CALL    "WBDATE0" USING WB-DATE0-PARMS.
011280      MOVE    WD0-RESULT-DATE TO WS-WD-PY-END.
011290      MOVE    WD0-RESULT-DATE TO WS-WD-END.
011300      MOVE    WD0-RESULT-DATE TO WS-GEN-CAL9.
011310      MOVE    1 TO WS-GEN-DD.
011320      MOVE    WS-GEN-CAL9 TO WS-WD-START.
011330      MOVE    6 TO WS-PS-TARGET-ROW.
011340      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
011350      PERFORM ZZ098-STORE-PS-ROW  THRU ZZ098-EXIT.
011360* 
011370*  CY QTD - ROW 7.
011380* 
011390      MOVE    "Q" TO WS-FP-KIND.
011400      PERFORM ZZ050-FISCAL-PERIOD-START  THRU ZZ050-EXIT.
011410      MOVE    WS-FP-RESULT TO WS-WD-START.
011420      MOVE    WS-WEEK-ENDING TO WS-WD-END.
011430      MOVE    7 TO WS-PS-TARGET-ROW.
011440      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
011450      PERFORM ZZ098-STORE-PS-ROW  THRU ZZ098-EXIT.
011460* 
011470*  PY QTD - ROW 8, SAME QUARTER START ROLLED BACK A YEAR.
011480* 
011490      MOVE    3 TO WD0-FUNCTION.
011500      MOVE    WS-FP-RESULT TO WD0-DATE-1.
011510      MOVE    -12 TO WD0-MONTHS.
011520      CALL    "WBDATE0" USING WB-DATE0-PARMS.
011530      MOVE    WD0-RESULT-DATE TO WS-WD-START.
011540      MOVE    WS-WD-PY-END TO WS-WD-END.
011550      MOVE    8 TO WS-PS-TARGET-ROW.
011560      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
011570      PERFORM ZZ098-STORE-PS-ROW  THRU ZZ098-EXIT.
011580* 
011590*  CY YTD - ROW 9.
011600* 
011610      MOVE    "Y" TO WS-FP-KIND.
011620      PERFORM ZZ050-FISCAL-PERIOD-START  THRU ZZ050-EXIT.
011630      MOVE    WS-FP-RESULT TO WS-WD-START.
011640      MOVE    WS-WEEK-ENDING TO WS-WD-END.
011650      MOVE    9 TO WS-PS-TARGET-ROW.
011660      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
011670      PERFORM ZZ098-STORE-PS-ROW  THRU ZZ098-EXIT.
011680* 
011690*  PY YTD - ROW 10, FISCAL YEAR START ROLLED BACK A YEAR.
011700* 
011710      MOVE    3 TO WD0-FUNCTION.
011720      MOVE    WS-FP-RESULT TO WD0-DATE-1.
011730      MOVE    -12 TO WD0-MONTHS.
011740      CALL    "WBDATE0" USING WB-DATE0-PARMS.
011750      MOVE    WD0-RESULT-DATE TO WS-WD-START.
011760      MOVE    WS-WD-PY-END TO WS-WD-END.
011770      MOVE    10 TO WS-PS-TARGET-ROW.
011780      PERFORM ZZ060-AGGREGATE-BUCKET  THRU ZZ060-EXIT.
011790      PERFORM ZZ098-STORE-PS-ROW  THRU ZZ098-EXIT.
011800* 
011810  BC050-EXIT.  EXIT SECTION.
011820* 
011830  ZZ098-STORE-PS-ROW             SECTION.
011840*  ***************************************
011850*  A PERIOD-SUMMARY VALUE OF EXACTLY ZERO IS TREATED THE SAME AS
011860*     NO
011870*  OBSERVATIONS AT ALL - SEE HEAD OFFICE NOTE WBR-4.
011880* 
011890      MOVE    WS-AGG-RESULT-VALUE TO WS-PS-VALUE (WS-CF-IX,
011900          WS-PS-TARGET-ROW).
011910      MOVE    WS-AGG-RESULT-FLAG  TO WS-PS-FLAG  (WS-CF-IX,
011920          WS-PS-TARGET-ROW).
011930      IF      WS-AGG-RESULT-FLAG = "Y" AND WS-AGG-RESULT-VALUE =
011940          ZERO
011950              MOVE "N" TO WS-PS-FLAG (WS-CF-IX, WS-PS-TARGET-ROW)
011960      END-IF.
011970* 
011980  ZZ098-EXIT.  EXIT SECTION.
011990* 
012000  AA051-BUILD-BOX-TOTALS         SECTION.
012010*  ***************************************
012020      IF      WS-CF-IS-FUNCTION (WS-CF-IX) = "Y"
012030              PERFORM ZZ099-INIT-BOX-BLANK  THRU ZZ099-EXIT
012040                      VARYING WS-BR-IX FROM 1 BY 1
012050                      UNTIL   WS-BR-IX > 9
012060      ELSE
012070              PERFORM BC051-BUILD-BOX-BASE
012080      END-IF.
012090* 
012100  AA051-EXIT.  EXIT SECTION.
012110* 
012120  ZZ099-INIT-BOX-BLANK           SECTION.
012130*  ***************************************
012140      MOVE    ZERO  TO WS-BX-VALUE (WS-CF-IX, WS-BR-IX).
012150      MOVE    "N/A" TO WS-BX-FLAG  (WS-CF-IX, WS-BR-IX).
012160* 
012170  ZZ099-EXIT.  EXIT SECTION.
012180* 
012190  BC051-BUILD-BOX-BASE           SECTION.
012200*  ***************************************
012210*  THE FOUR LEVEL ROWS ARE PLAIN COPIES OF THE MATCHING PERIOD
012220*     SUMMARY
012230*  ROW; THE FIVE COMPARISON ROWS ARE THE STANDARD SCALED COMPARE
012240*     OF
012250*  TWO PERIOD SUMMARY ROWS.
012260* 
012270      MOVE    1 TO WS-BOX-TARGET-ROW.
012280      MOVE    1 TO WS-BOX-PS-ROW-1.
012290      PERFORM BC052-STORE-BOX-LEVEL  THRU BC052-EXIT.
012300      MOVE    2 TO WS-BOX-TARGET-ROW.
012310      MOVE    1 TO WS-BOX-PS-ROW-1.
012320      MOVE    2 TO WS-BOX-PS-ROW-2.
012330      PERFORM BC053-STORE-BOX-COMPARE  THRU BC053-EXIT.
012340      MOVE    3 TO WS-BOX-TARGET-ROW.
012350      MOVE    1 TO WS-BOX-PS-ROW-1.
012360      MOVE    3 TO WS-BOX-PS-ROW-2.
012370      PERFORM BC053-STORE-BOX-COMPARE  THRU BC053-EXIT.
012380      MOVE    4 TO WS-BOX-TARGET-ROW.
012390      MOVE    5 TO WS-BOX-PS-ROW-1.
012400      PERFORM BC052-STORE-BOX-LEVEL  THRU BC052-EXIT.
012410      MOVE    5 TO WS-BOX-TARGET-ROW.
012420      MOVE    5 TO WS-BOX-PS-ROW-1.
012430      MOVE    6 TO WS-BOX-PS-ROW-2.
012440      PERFORM BC053-STORE-BOX-COMPARE  THRU BC053-EXIT.
012450      MOVE    6 TO WS-BOX-TARGET-ROW.
012460      MOVE    7 TO WS-BOX-PS-ROW-1.
012470      PERFORM BC052-STORE-BOX-LEVEL  THRU BC052-EXIT.
012480      MOVE    7 TO WS-BOX-TARGET-ROW.
012490      MOVE    7 TO WS-BOX-PS-ROW-1.
012500      MOVE    8 TO WS-BOX-PS-ROW-2.
012510      PERFORM BC053-STORE-BOX-COMPARE  THRU BC053-EXIT.
012520      MOVE    8 TO WS-BOX-TARGET-ROW.
012530      MOVE    9 TO WS-BOX-PS-ROW-1.
012540      PERFORM BC052-STORE-BOX-LEVEL  THRU BC052-EXIT.
012550      MOVE    9 TO WS-BOX-TARGET-ROW.
012560      MOVE    9 TO WS-BOX-PS-ROW-1.
012570      MOVE    10 TO WS-BOX-PS-ROW-2.
012580      PERFORM BC053-STORE-BOX-COMPARE  THRU BC053-EXIT.
012590* 
012600  BC051-EXIT.  EXIT SECTION.
012610* 
012620  BC052-STORE-BOX-LEVEL          SECTION.
012630*  ***************************************
012640      MOVE    WS-PS-VALUE (WS-CF-IX, WS-BOX-PS-ROW-1)
012650                        TO WS-BX-VALUE (WS-CF-IX,
012660                            WS-BOX-TARGET-ROW).
012670      IF      WS-PS-FLAG (WS-CF-IX, WS-BOX-PS-ROW-1) = "Y"
012680              MOVE "OK " TO WS-BX-FLAG (WS-CF-IX,
012690                  WS-BOX-TARGET-ROW)
012700      ELSE
012710              MOVE "N/A" TO WS-BX-FLAG (WS-CF-IX,
012720                  WS-BOX-TARGET-ROW)
012730              MOVE ZERO  TO WS-BX-VALUE (WS-CF-IX,
012740                  WS-BOX-TARGET-ROW)
012750      END-IF.
012760* 
012770  BC052-EXIT.  EXIT SECTION.
012780* 
012790  BC053-STORE-BOX-COMPARE        SECTION.
012800*  ***************************************
012810      MOVE    WS-PS-VALUE (WS-CF-IX, WS-BOX-PS-ROW-1) TO
012820          WS-CW-VALUE-1.
012830      MOVE    WS-PS-FLAG  (WS-CF-IX, WS-BOX-PS-ROW-1) TO
012840          WS-CW-FLAG-1.
012850      MOVE    WS-PS-VALUE (WS-CF-IX, WS-BOX-PS-ROW-2) TO
012860          WS-CW-VALUE-2.
012870      MOVE    WS-PS-FLAG  (WS-CF-IX, WS-BOX-PS-ROW-2) TO
012880          WS-CW-FLAG-2.
012890      MOVE    "Y" TO WS-CW-SCALED-SW.
012900      PERFORM ZZ080-COMPARE-VALUE  THRU ZZ080-EXIT.
012910      MOVE    WS-CW-RESULT TO WS-BX-VALUE (WS-CF-IX,
012920          WS-BOX-TARGET-ROW).
012930      IF      WS-CW-RESULT-FLAG = "Y"
012940              MOVE "OK " TO WS-BX-FLAG (WS-CF-IX,
012950                  WS-BOX-TARGET-ROW)
012960      ELSE
012970              MOVE "N/A" TO WS-BX-FLAG (WS-CF-IX,
012980                  WS-BOX-TARGET-ROW)
012990      END-IF.
013000* 
013010  BC053-EXIT.  EXIT SECTION.
013020* 
013030  AA070-RESOLVE-FUNCTION-METRICS SECTION.
013040*  ***************************************
013050*  A FUNCTION METRIC MAY ITSELF BE THE OPERAND OF ANOTHER FUNCTION
013060*  METRIC, SO RESOLUTION RUNS PASS AFTER PASS UNTIL NOTHING NEW
013070*  RESOLVES.  30 PASSES IS FAR MORE THAN THE 30 METRIC SLOTS COULD
013080*  EVER NEED AND SIMPLY GUARDS AGAINST A CIRCULAR HEAD OFFICE
013090*     CONFIG.
013100* 
013110      MOVE    ZERO TO WS-FN-PASS-COUNT.
013120* 
013130  AA070-LOOP.
013140      MOVE    "N" TO WS-RESOLVED-SW.
013150      PERFORM BC070-RESOLVE-ONE-METRIC  THRU BC070-EXIT
013160              VARYING WS-CF-IX FROM 1 BY 1
013170              UNTIL   WS-CF-IX > WS-CONFIG-COUNT.
013180      ADD     1 TO WS-FN-PASS-COUNT.
013190      IF      WS-SOMETHING-RESOLVED AND WS-FN-PASS-COUNT < 30
013200              GO TO AA070-LOOP.
013210* 
013220  AA070-EXIT.  EXIT SECTION.
013230* 
013240  BC070-RESOLVE-ONE-METRIC       SECTION.
013250*  ***************************************
013260      IF      WS-CF-IS-FUNCTION (WS-CF-IX) = "Y"
013270                      AND WS-CF-RESOLVED-SW (WS-CF-IX) NOT = "Y"
013280              PERFORM BC071-SCAN-OPERAND-1  THRU BC071-EXIT
013290                      VARYING WS-OP-IX1 FROM 1 BY 1
013300                      UNTIL   WS-OP-IX1 > WS-CONFIG-COUNT
013310                           OR WS-CF-NAME (WS-OP-IX1) =
013320                                           WS-CF-OPERAND-1
013330                                              (WS-CF-IX)
013340              PERFORM BC072-SCAN-OPERAND-2  THRU BC072-EXIT
013350                      VARYING WS-OP-IX2 FROM 1 BY 1
013360                      UNTIL   WS-OP-IX2 > WS-CONFIG-COUNT
013370                           OR WS-CF-NAME (WS-OP-IX2) =
013380                                           WS-CF-OPERAND-2
013390                                              (WS-CF-IX)
013400              IF      WS-OP-IX1 <= WS-CONFIG-COUNT
013410                              AND WS-OP-IX2 <= WS-CONFIG-COUNT
013420                      IF      WS-CF-RESOLVED (WS-OP-IX1)
013430                                      AND WS-CF-RESOLVED
013440                                          (WS-OP-IX2)
013450                              PERFORM BC073-RESOLVE-METRIC-BODY
013460                              MOVE "Y" TO WS-CF-RESOLVED-SW
013470                                  (WS-CF-IX)
013480                              MOVE "Y" TO WS-RESOLVED-SW
013490                      END-IF
013500              END-IF
013510      END-IF.
013520* 
013530  BC070-EXIT.  EXIT SECTION.
013540* 
013550  BC071-SCAN-OPERAND-1           SECTION.
013560*  ***************************************
013570      CONTINUE.
013580* 
013590  BC071-EXIT.  EXIT SECTION.
013600* 
013610  BC072-SCAN-OPERAND-2           SECTION.
013620*  ***************************************
013630      CONTINUE.
013640* 
013650  BC072-EXIT.  EXIT SECTION.
013660* 
013670  BC073-RESOLVE-METRIC-BODY      SECTION.
013680*  ***************************************
013690      PERFORM BC074-RESOLVE-ONE-WEEK  THRU BC074-EXIT
013700              VARYING WS-WK-IX FROM 1 BY 1
013710              UNTIL   WS-WK-IX > 6.
013720      PERFORM BC075-RESOLVE-ONE-MONTH  THRU BC075-EXIT
013730              VARYING WS-MO-IX FROM 1 BY 1
013740              UNTIL   WS-MO-IX > WS-MONTH-BUCKET-COUNT.
013750      PERFORM BC076-RESOLVE-ONE-PS-ROW  THRU BC076-EXIT
013760              VARYING WS-PR-IX FROM 1 BY 1
013770              UNTIL   WS-PR-IX > 10.
013780      PERFORM BC077-COPY-BOX-LEVELS.
013790      PERFORM BC078-RECOMPUTE-BOX-COMPARISONS.
013800      PERFORM BC080-RESOLVE-ANCHOR-WEEK  THRU BC080-EXIT.
013810      PERFORM BC081-RESOLVE-ANCHOR-MONTH  THRU BC081-EXIT.
013820* 
013830  BC074-RESOLVE-ONE-WEEK         SECTION.
013840*  ***************************************
013850      MOVE    WS-WK-CY-VALUE (WS-OP-IX1, WS-WK-IX) TO
013860          WS-FN-A-VALUE.
013870      MOVE    WS-WK-CY-FLAG  (WS-OP-IX1, WS-WK-IX) TO
013880          WS-FN-A-FLAG.
013890      MOVE    WS-WK-CY-VALUE (WS-OP-IX2, WS-WK-IX) TO
013900          WS-FN-B-VALUE.
013910      MOVE    WS-WK-CY-FLAG  (WS-OP-IX2, WS-WK-IX) TO
013920          WS-FN-B-FLAG.
013930      PERFORM ZZ090-APPLY-FUNCTION  THRU ZZ090-EXIT.
013940      MOVE    WS-FN-RESULT-VALUE TO WS-WK-CY-VALUE (WS-CF-IX,
013950          WS-WK-IX).
013960      MOVE    WS-FN-RESULT-FLAG  TO WS-WK-CY-FLAG  (WS-CF-IX,
013970          WS-WK-IX).
013980      MOVE    WS-WK-PY-VALUE (WS-OP-IX1, WS-WK-IX) TO
013990          WS-FN-A-VALUE.
014000      MOVE    WS-WK-PY-FLAG  (WS-OP-IX1, WS-WK-IX) TO
014010          WS-FN-A-FLAG.
014020      MOVE    WS-WK-PY-VALUE (WS-OP-IX2, WS-WK-IX) TO
014030          WS-FN-B-VALUE.
014040      MOVE    WS-WK-PY-FLAG  (WS-OP-IX2, WS-WK-IX) TO
014050          WS-FN-B-FLAG.
014060      PERFORM ZZ090-APPLY-FUNCTION  THRU ZZ090-EXIT.
014070      MOVE    WS-FN-RESULT-VALUE TO WS-WK-PY-VALUE (WS-CF-IX,
014080          WS-WK-IX).
014090      MOVE    WS-FN-RESULT-FLAG  TO WS-WK-PY-FLAG  (WS-CF-IX,
014100          WS-WK-IX).
014110* 
014120  BC074-EXIT.  EXIT SECTION.
014130* 
014140  BC075-RESOLVE-ONE-MONTH        SECTION.
014150*  ***************************************
014160      MOVE    WS-MO-CY-VALUE (WS-OP-IX1, WS-MO-IX) TO
014170          WS-FN-A-VALUE.
014180      MOVE    WS-MO-CY-FLAG  (WS-OP-IX1, WS-MO-IX) TO
014190          WS-FN-A-FLAG.
014200      MOVE    WS-MO-CY-VALUE (WS-OP-IX2, WS-MO-IX) TO
014210          WS-FN-B-VALUE.
014220      MOVE    WS-MO-CY-FLAG  (WS-OP-IX2, WS-MO-IX) TO
014230          WS-FN-B-FLAG.
014240      PERFORM ZZ090-APPLY-FUNCTION  THRU ZZ090-EXIT.
014250      MOVE    WS-FN-RESULT-VALUE TO WS-MO-CY-VALUE (WS-CF-IX,
014260          WS-MO-IX).
014270      MOVE    WS-FN-RESULT-FLAG  TO WS-MO-CY-FLAG  (WS-CF-IX,
014280          WS-MO-IX).
014290      MOVE    WS-MO-PY-VALUE (WS-OP-IX1, WS-MO-IX) TO
014300          WS-FN-A-VALUE.
014310      MOVE    WS-MO-PY-FLAG  (WS-OP-IX1, WS-MO-IX) TO
014320          WS-FN-A-FLAG.
014330      MOVE    WS-MO-PY-VALUE (WS-OP-IX2, WS-MO-IX) TO
014340          WS-FN-B-VALUE.
014350      MOVE    WS-MO-PY-FLAG  (WS-OP-IX2, WS-MO-IX) TO
014360          WS-FN-B-FLAG.
014370      PERFORM ZZ090-APPLY-FUNCTION  THRU ZZ090-EXIT.
014380      MOVE    WS-FN-RESULT-VALUE TO WS-MO-PY-VALUE (WS-CF-IX,
014390          WS-MO-IX).
014400      MOVE    WS-FN-RESULT-FLAG  TO WS-MO-PY-FLAG  (WS-CF-IX,
014410          WS-MO-IX).
014420* 
014430  BC075-EXIT.  EXIT SECTION.
014440* 
014450  BC076-RESOLVE-ONE-PS-ROW       SECTION.
014460*  ***************************************
014470      MOVE    WS-PS-VALUE (WS-OP-IX1, WS-PR-IX) TO WS-FN-A-VALUE.
014480      MOVE    WS-PS-FLAG  (WS-OP-IX1, WS-PR-IX) TO WS-FN-A-FLAG.
014490      MOVE    WS-PS-VALUE (WS-OP-IX2, WS-PR-IX) TO WS-FN-B-VALUE.
014500      MOVE    WS-PS-FLAG  (WS-OP-IX2, WS-PR-IX) TO WS-FN-B-FLAG.
014510      PERFORM ZZ090-APPLY-FUNCTION  THRU ZZ090-EXIT.
014520      MOVE    WS-FN-RESULT-VALUE TO WS-PS-VALUE (WS-CF-IX,
014530          WS-PR-IX).
014540      MOVE    WS-FN-RESULT-FLAG  TO WS-PS-FLAG  (WS-CF-IX,
014550          WS-PR-IX).
014560* 
014570  BC076-EXIT.  EXIT SECTION.
014580* 
014590  BC077-COPY-BOX-LEVELS          SECTION.
014600*  ***************************************
014610      MOVE    1 TO WS-BOX-TARGET-ROW.
014620      MOVE    1 TO WS-BOX-PS-ROW-1.
014630      PERFORM BC052-STORE-BOX-LEVEL  THRU BC052-EXIT.
014640      MOVE    4 TO WS-BOX-TARGET-ROW.
014650      MOVE    5 TO WS-BOX-PS-ROW-1.
014660      PERFORM BC052-STORE-BOX-LEVEL  THRU BC052-EXIT.
014670      MOVE    6 TO WS-BOX-TARGET-ROW.
014680      MOVE    7 TO WS-BOX-PS-ROW-1.
014690      PERFORM BC052-STORE-BOX-LEVEL  THRU BC052-EXIT.
014700      MOVE    8 TO WS-BOX-TARGET-ROW.
014710      MOVE    9 TO WS-BOX-PS-ROW-1.
014720      PERFORM BC052-STORE-BOX-LEVEL  THRU BC052-EXIT.
014730* 
014740  BC077-EXIT.  EXIT SECTION.
014750* 
014760  BC078-RECOMPUTE-BOX-COMPARISONS SECTION.
014770*  ***************************************
014780*  PER HEAD OFFICE NOTE WBR-9, A DERIVED METRIC'S BOX COMPARISONS
014790*     ARE
014800*  NOT A COMPARE OF ITS OWN (ALREADY RESOLVED) LEVEL VALUES -
014810*     THEY ARE
014820*  RECOMPUTED STRAIGHT FROM EACH OPERAND'S PERIOD SUMMARY,
014830*     TREATING A
014840*  MISSING OPERAND AS ZERO FOR THIS PURPOSE ONLY.
014850* 
014860      MOVE    2 TO WS-BOX-TARGET-ROW.
014870      MOVE    1 TO WS-BOX-PS-ROW-1.
014880      MOVE    2 TO WS-BOX-PS-ROW-2.
014890      PERFORM BC079-STORE-BOX-FN-COMPARE  THRU BC079-EXIT.
014900      MOVE    3 TO WS-BOX-TARGET-ROW.
014910      MOVE    1 TO WS-BOX-PS-ROW-1.
014920      MOVE    3 TO WS-BOX-PS-ROW-2.
014930      PERFORM BC079-STORE-BOX-FN-COMPARE  THRU BC079-EXIT.
014940      MOVE    5 TO WS-BOX-TARGET-ROW.
014950      MOVE    5 TO WS-BOX-PS-ROW-1.
014960      MOVE    6 TO WS-BOX-PS-ROW-2.
014970      PERFORM BC079-STORE-BOX-FN-COMPARE  THRU BC079-EXIT.
014980      MOVE    7 TO WS-BOX-TARGET-ROW.
014990      MOVE    7 TO WS-BOX-PS-ROW-1.
015000      MOVE    8 TO WS-BOX-PS-ROW-2.
015010      PERFORM BC079-STORE-BOX-FN-COMPARE  THRU BC079-EXIT.
015020      MOVE    9 TO WS-BOX-TARGET-ROW.
015030      MOVE    9 TO WS-BOX-PS-ROW-1.
015040      MOVE    10 TO WS-BOX-PS-ROW-2.
015050      PERFORM BC079-STORE-BOX-FN-COMPARE  THRU BC079-EXIT.
015060* 
015070  BC078-EXIT.  EXIT SECTION.
015080* 
015090  BC079-STORE-BOX-FN-COMPARE     SECTION.
015100*  ***************************************
015110      MOVE    WS-PS-VALUE (WS-OP-IX1, WS-BOX-PS-ROW-1) TO
015120          WS-BFC-A1-VALUE.
015130      MOVE    WS-PS-FLAG  (WS-OP-IX1, WS-BOX-PS-ROW-1) TO
015140          WS-BFC-A1-FLAG.
015150      MOVE    WS-PS-VALUE (WS-OP-IX2, WS-BOX-PS-ROW-1) TO
015160          WS-BFC-B1-VALUE.
015170      MOVE    WS-PS-FLAG  (WS-OP-IX2, WS-BOX-PS-ROW-1) TO
015180          WS-BFC-B1-FLAG.
015190      MOVE    WS-PS-VALUE (WS-OP-IX1, WS-BOX-PS-ROW-2) TO
015200          WS-BFC-A2-VALUE.
015210      MOVE    WS-PS-FLAG  (WS-OP-IX1, WS-BOX-PS-ROW-2) TO
015220          WS-BFC-A2-FLAG.
015230      MOVE    WS-PS-VALUE (WS-OP-IX2, WS-BOX-PS-ROW-2) TO
015240          WS-BFC-B2-VALUE.
015250      MOVE    WS-PS-FLAG  (WS-OP-IX2, WS-BOX-PS-ROW-2) TO
015260          WS-BFC-B2-FLAG.
015270      PERFORM ZZ091-BOX-FUNCTION-COMPARE  THRU ZZ091-EXIT.
015280      MOVE    WS-CW-RESULT TO WS-BX-VALUE (WS-CF-IX,
015290          WS-BOX-TARGET-ROW).
015300      IF      WS-CW-RESULT-FLAG = "Y"
015310              MOVE "OK " TO WS-BX-FLAG (WS-CF-IX,
015320                  WS-BOX-TARGET-ROW)
015330      ELSE
015340              MOVE "N/A" TO WS-BX-FLAG (WS-CF-IX,
015350                  WS-BOX-TARGET-ROW)
015360      END-IF.
015370* 
015380  BC079-EXIT.  EXIT SECTION.
015390*
015400  BC080-RESOLVE-ANCHOR-WEEK      SECTION.
015410*  ***************************************
015420*  A FUNCTION METRIC'S WOW ANCHOR IS ITS OWN OPERANDS' WOW ANCHORS
015430*     PUT
015440*  THROUGH THE SAME OPERATION - NO LOOP, THERE IS ONLY THE ONE
015450*     ANCHOR POINT.
015460*
015470      MOVE    WS-WK0-CY-VALUE (WS-OP-IX1) TO WS-FN-A-VALUE.
015480      MOVE    WS-WK0-CY-FLAG  (WS-OP-IX1) TO WS-FN-A-FLAG.
015490      MOVE    WS-WK0-CY-VALUE (WS-OP-IX2) TO WS-FN-B-VALUE.
015500      MOVE    WS-WK0-CY-FLAG  (WS-OP-IX2) TO WS-FN-B-FLAG.
015510      PERFORM ZZ090-APPLY-FUNCTION  THRU ZZ090-EXIT.
015520      MOVE    WS-FN-RESULT-VALUE TO WS-WK0-CY-VALUE (WS-CF-IX).
015530      MOVE    WS-FN-RESULT-FLAG  TO WS-WK0-CY-FLAG  (WS-CF-IX).
015540*
015550  BC080-EXIT.  EXIT SECTION.
015560*
015570  BC081-RESOLVE-ANCHOR-MONTH     SECTION.
015580*  ***************************************
015590*  SAME IDEA FOR THE MOM ANCHOR.
015600*
015610      MOVE    WS-MO0-CY-VALUE (WS-OP-IX1) TO WS-FN-A-VALUE.
015620      MOVE    WS-MO0-CY-FLAG  (WS-OP-IX1) TO WS-FN-A-FLAG.
015630      MOVE    WS-MO0-CY-VALUE (WS-OP-IX2) TO WS-FN-B-VALUE.
015640      MOVE    WS-MO0-CY-FLAG  (WS-OP-IX2) TO WS-FN-B-FLAG.
015650      PERFORM ZZ090-APPLY-FUNCTION  THRU ZZ090-EXIT.
015660      MOVE    WS-FN-RESULT-VALUE TO WS-MO0-CY-VALUE (WS-CF-IX).
015670      MOVE    WS-FN-RESULT-FLAG  TO WS-MO0-CY-FLAG  (WS-CF-IX).
015680*
015690  BC081-EXIT.  EXIT SECTION.
015700*
015710* 
015720  AA060-BUILD-YOY-SERIES         SECTION.
015730*  ***************************************
015740*  THE YOY FIGURE CARRIED ON EVERY WEEK AND MONTH BUCKET IS THE
015750*     RAW,
015760*  UNSCALED COMPARE - NOT THE X100/X10000 SCALING THE BOX TOTALS
015770*     USE.
015780* 
015790      PERFORM BC060-WEEK-YOY  THRU BC060-EXIT
015800              VARYING WS-WK-IX FROM 1 BY 1
015810              UNTIL   WS-WK-IX > 6.
015820      PERFORM BC061-MONTH-YOY  THRU BC061-EXIT
015830              VARYING WS-MO-IX FROM 1 BY 1
015840              UNTIL   WS-MO-IX > WS-MONTH-BUCKET-COUNT.
015850* 
015860  AA060-EXIT.  EXIT SECTION.
015870* 
015880  BC060-WEEK-YOY                 SECTION.
015890*  ***************************************
015900      MOVE    WS-WK-CY-VALUE (WS-CF-IX, WS-WK-IX) TO
015910          WS-CW-VALUE-1.
015920      MOVE    WS-WK-CY-FLAG  (WS-CF-IX, WS-WK-IX) TO WS-CW-FLAG-1.
015930      MOVE    WS-WK-PY-VALUE (WS-CF-IX, WS-WK-IX) TO
015940          WS-CW-VALUE-2.
015950      MOVE    WS-WK-PY-FLAG  (WS-CF-IX, WS-WK-IX) TO WS-CW-FLAG-2.
015960      MOVE    "N" TO WS-CW-SCALED-SW.
015970      PERFORM ZZ080-COMPARE-VALUE  THRU ZZ080-EXIT.
015980      MOVE    WS-CW-RESULT      TO WS-WK-YOY-VALUE (WS-CF-IX,
015990          WS-WK-IX).
016000      MOVE    WS-CW-RESULT-FLAG TO WS-WK-YOY-FLAG  (WS-CF-IX,
016010          WS-WK-IX).
016020* 
016030  BC060-EXIT.  EXIT SECTION.
016040* 
016050  BC061-MONTH-YOY                SECTION.
016060*  ***************************************
016070      MOVE    WS-MO-CY-VALUE (WS-CF-IX, WS-MO-IX) TO
016080          WS-CW-VALUE-1.
016090      MOVE    WS-MO-CY-FLAG  (WS-CF-IX, WS-MO-IX) TO WS-CW-FLAG-1.
016100      MOVE    WS-MO-PY-VALUE (WS-CF-IX, WS-MO-IX) TO
016110          WS-CW-VALUE-2.
016120      MOVE    WS-MO-PY-FLAG  (WS-CF-IX, WS-MO-IX) TO WS-CW-FLAG-2.
016130      MOVE    "N" TO WS-CW-SCALED-SW.
016140      PERFORM ZZ080-COMPARE-VALUE  THRU ZZ080-EXIT.
016150      MOVE    WS-CW-RESULT      TO WS-MO-YOY-VALUE (WS-CF-IX,
016160          WS-MO-IX).
016170      MOVE    WS-CW-RESULT-FLAG TO WS-MO-YOY-FLAG  (WS-CF-IX,
016180          WS-MO-IX).
016190* 
016200  BC061-EXIT.  EXIT SECTION.
016210*
016220  AA061-BUILD-ADJ-SERIES         SECTION.
016230*  ***************************************
016240*  WOW/MOM - THE WEEK-OVER-WEEK AND MONTH-OVER-MONTH COMPARISON
016250*     SERIES.
016260*  EACH BUCKET (OTHER THAN THE OLDEST) COMPARES AGAINST THE BUCKET
016270*     ONE
016280*  SLOT YOUNGER THAN ITSELF; THE OLDEST BUCKET COMPARES AGAINST THE
016290*     ANCHOR
016300*  BUILT IN BC031/BC045.  MOM IS DEFINED OVER THE BASE TWELVE
016310*     MONTHS ONLY,
016320*  NOT THE PARTIAL OR FISCAL FILL-IN ROWS.
016330*
016340      PERFORM BC062-WEEK-WOW  THRU BC062-EXIT
016350              VARYING WS-WK-IX FROM 1 BY 1
016360              UNTIL   WS-WK-IX > 6.
016370      PERFORM BC063-MONTH-MOM  THRU BC063-EXIT
016380              VARYING WS-MO-IX FROM 1 BY 1
016390              UNTIL   WS-MO-IX > 12.
016400*
016410  AA061-EXIT.  EXIT SECTION.
016420*
016430  BC062-WEEK-WOW                 SECTION.
016440*  ***************************************
016450      MOVE    WS-WK-CY-VALUE (WS-CF-IX, WS-WK-IX) TO
016460          WS-CW-VALUE-1.
016470      MOVE    WS-WK-CY-FLAG  (WS-CF-IX, WS-WK-IX) TO WS-CW-FLAG-1.
016480      IF      WS-WK-IX = 1
016490              MOVE WS-WK0-CY-VALUE (WS-CF-IX) TO WS-CW-VALUE-2
016500              MOVE WS-WK0-CY-FLAG  (WS-CF-IX) TO WS-CW-FLAG-2
016510      ELSE
016520              MOVE WS-WK-CY-VALUE (WS-CF-IX, WS-WK-IX - 1) TO
016530                  WS-CW-VALUE-2
016540              MOVE WS-WK-CY-FLAG  (WS-CF-IX, WS-WK-IX - 1) TO
016550                  WS-CW-FLAG-2
016560      END-IF.
016570      MOVE    "N" TO WS-CW-SCALED-SW.
016580      PERFORM ZZ080-COMPARE-VALUE  THRU ZZ080-EXIT.
016590      MOVE    WS-CW-RESULT      TO WS-WK-ADJ-VALUE (WS-CF-IX,
016600          WS-WK-IX).
016610      MOVE    WS-CW-RESULT-FLAG TO WS-WK-ADJ-FLAG  (WS-CF-IX,
016620          WS-WK-IX).
016630*
016640  BC062-EXIT.  EXIT SECTION.
016650*
016660  BC063-MONTH-MOM                SECTION.
016670*  ***************************************
016680      MOVE    WS-MO-CY-VALUE (WS-CF-IX, WS-MO-IX) TO
016690          WS-CW-VALUE-1.
016700      MOVE    WS-MO-CY-FLAG  (WS-CF-IX, WS-MO-IX) TO WS-CW-FLAG-1.
016710      IF      WS-MO-IX = 1
016720              MOVE WS-MO0-CY-VALUE (WS-CF-IX) TO WS-CW-VALUE-2
016730              MOVE WS-MO0-CY-FLAG  (WS-CF-IX) TO WS-CW-FLAG-2
016740      ELSE
016750              MOVE WS-MO-CY-VALUE (WS-CF-IX, WS-MO-IX - 1) TO
016760                  WS-CW-VALUE-2
016770              MOVE WS-MO-CY-FLAG  (WS-CF-IX, WS-MO-IX - 1) TO
016780                  WS-CW-FLAG-2
016790      END-IF.
016800      MOVE    "N" TO WS-CW-SCALED-SW.
016810      PERFORM ZZ080-COMPARE-VALUE  THRU ZZ080-EXIT.
016820      MOVE    WS-CW-RESULT      TO WS-MO-ADJ-VALUE (WS-CF-IX,
016830          WS-MO-IX).
016840      MOVE    WS-CW-RESULT-FLAG TO WS-MO-ADJ-FLAG  (WS-CF-IX,
016850          WS-MO-IX).
016860*
016870  BC063-EXIT.  EXIT SECTION.
016880*
016890* 
016900  AA090-WRITE-OUTPUT             SECTION.
016910*  ***************************************
016920      MOVE    WS-CF-NAME (WS-CF-IX) TO PS-METRIC.
016930      MOVE    WS-CF-NAME (WS-CF-IX) TO BT-METRIC.
016940      PERFORM BC090-WRITE-WEEK-RECS  THRU BC090-EXIT
016950              VARYING WS-WK-IX FROM 1 BY 1
016960              UNTIL   WS-WK-IX > 6.
016970      PERFORM BC091-WRITE-MONTH-RECS  THRU BC091-EXIT
016980              VARYING WS-MO-IX FROM 1 BY 1
016990              UNTIL   WS-MO-IX > WS-MONTH-BUCKET-COUNT.
017000      PERFORM BC092-WRITE-BOX-RECS  THRU BC092-EXIT
017010              VARYING WS-BR-IX FROM 1 BY 1
017020              UNTIL   WS-BR-IX > 9.
017030* 
017040  AA090-EXIT.  EXIT SECTION.
017050* 
017060  BC090-WRITE-WEEK-RECS          SECTION.
017070*  ***************************************
017080      MOVE    "W" TO PS-PERIOD-TYPE.
017090      SET     WS-SUB TO WS-WK-IX.
017100      MOVE    WS-SUB TO PS-SEQ.
017110      MOVE    WS-WK-END-DATE  (WS-CF-IX, WS-WK-IX) TO PS-END-DATE.
017120      MOVE    WS-WK-CY-VALUE  (WS-CF-IX, WS-WK-IX) TO PS-CY-VALUE.
017130      MOVE    WS-WK-PY-VALUE  (WS-CF-IX, WS-WK-IX) TO PS-PY-VALUE.
017140      MOVE    WS-WK-CY-FLAG   (WS-CF-IX, WS-WK-IX) TO PS-CY-FLAG.
017150      MOVE    WS-WK-PY-FLAG   (WS-CF-IX, WS-WK-IX) TO PS-PY-FLAG.
017160      MOVE    WS-WK-YOY-VALUE (WS-CF-IX, WS-WK-IX) TO
017170          PS-YOY-VALUE.
017180      MOVE    WS-WK-YOY-FLAG  (WS-CF-IX, WS-WK-IX) TO PS-YOY-FLAG.
017190      MOVE    WS-WK-ADJ-VALUE (WS-CF-IX, WS-WK-IX) TO
017200          PS-ADJ-VALUE.
017210      MOVE    WS-WK-ADJ-FLAG  (WS-CF-IX, WS-WK-IX) TO PS-ADJ-FLAG.
017220      WRITE   WB-SERIES-RECORD.
017230* 
017240  BC090-EXIT.  EXIT SECTION.
017250* 
017260  BC091-WRITE-MONTH-RECS         SECTION.
017270*  ***************************************
017280      MOVE    "M" TO PS-PERIOD-TYPE.
017290      SET     WS-SUB TO WS-MO-IX.
017300      MOVE    WS-SUB TO PS-SEQ.
017310      MOVE    WS-MO-END-DATE  (WS-CF-IX, WS-MO-IX) TO PS-END-DATE.
017320      MOVE    WS-MO-CY-VALUE  (WS-CF-IX, WS-MO-IX) TO PS-CY-VALUE.
017330      MOVE    WS-MO-PY-VALUE  (WS-CF-IX, WS-MO-IX) TO PS-PY-VALUE.
017340      MOVE    WS-MO-CY-FLAG   (WS-CF-IX, WS-MO-IX) TO PS-CY-FLAG.
017350      MOVE    WS-MO-PY-FLAG   (WS-CF-IX, WS-MO-IX) TO PS-PY-FLAG.
017360      MOVE    WS-MO-YOY-VALUE (WS-CF-IX, WS-MO-IX) TO
017370          PS-YOY-VALUE.
017380      MOVE    WS-MO-YOY-FLAG  (WS-CF-IX, WS-MO-IX) TO PS-YOY-FLAG.
017390      IF      WS-MO-IX > 12
017400              MOVE ZERO TO PS-ADJ-VALUE
017410              MOVE "N" TO PS-ADJ-FLAG
017420      ELSE
017430              MOVE WS-MO-ADJ-VALUE (WS-CF-IX, WS-MO-IX) TO
017440                  PS-ADJ-VALUE
017450              MOVE WS-MO-ADJ-FLAG  (WS-CF-IX, WS-MO-IX) TO
017460                  PS-ADJ-FLAG
017470      END-IF.
017480      WRITE   WB-SERIES-RECORD.
017490* 
017500  BC091-EXIT.  EXIT SECTION.
017510* 
017520  BC092-WRITE-BOX-RECS           SECTION.
017530*  ***************************************
017540      SET     WS-SUB TO WS-BR-IX.
017550      MOVE    WS-SUB TO BT-ROW.
017560      MOVE    WS-BOX-LABEL (WS-BR-IX) TO BT-LABEL.
017570      MOVE    WS-BX-VALUE (WS-CF-IX, WS-BR-IX) TO BT-VALUE.
017580      MOVE    WS-BX-FLAG  (WS-CF-IX, WS-BR-IX) TO BT-FLAG.
017590      WRITE   WB-BOX-TOTAL-RECORD.
017600* 
017610  BC092-EXIT.  EXIT SECTION.
017620* 
017630  AA099-CLOSE-DOWN               SECTION.
017640*  ***************************************
017650      CLOSE   WB-PARM-FILE WB-CFG-FILE WB-DAY-FILE WB-SER-FILE
017660          WB-BOX-FILE.
017670      MOVE    ZERO TO RETURN-CODE.
017680* 
017690  AA099-EXIT.  EXIT SECTION.
017700* 
017710  ZZ050-FISCAL-PERIOD-START      SECTION.
017720*  ***************************************
017730*  WS-FP-KIND "Q" GIVES THE FIRST DAY OF THE QUARTER CONTAINING E
017740*     ON
017750*  THE SHOP'S OWN FISCAL CALENDAR, "Y" THE FIRST DAY OF THE FISCAL
017760*  YEAR CONTAINING E.  THE FISCAL YEAR RUNS FROM THE FIRST DAY OF
017770*     THE
017780*  MONTH AFTER SU-FISCAL-MONTH THROUGH SU-FISCAL-MONTH ITSELF.
017790* 
017800      IF      WS-E-MM > WS-FISCAL-MM
017810              COMPUTE WS-FY-START-CCYY = WS-E-CCYY
017820      ELSE
017830              COMPUTE WS-FY-START-CCYY = WS-E-CCYY - 1
017840      END-IF.
017850      COMPUTE WS-FY-START-MM = WS-FISCAL-MM + 1.
017860      IF      WS-FY-START-MM > 12
017870              MOVE 1 TO WS-FY-START-MM.
017880      MOVE    WS-FY-START-CCYY TO WS-GEN-CCYY.
017890      MOVE    WS-FY-START-MM   TO WS-GEN-MM.
017900      MOVE    1                TO WS-GEN-DD.
017910      MOVE    WS-GEN-CAL9      TO WS-FY-START-DATE.
017920* 
017930      IF      WS-FP-KIND = "Y"
017940              MOVE WS-FY-START-DATE TO WS-FP-RESULT
017950      ELSE
017960              COMPUTE WS-MONTHS-SINCE = ( ( WS-E-CCYY -
017970                  WS-FY-START-CCYY ) * 12 )
017980                              + ( WS-E-MM - WS-FY-START-MM )
017990              COMPUTE WS-QTR-IX = WS-MONTHS-SINCE / 3
018000              COMPUTE WS-QTR-MONTHS = WS-QTR-IX * 3
018010              MOVE 3 TO WD0-FUNCTION
018020              MOVE WS-FY-START-DATE TO WD0-DATE-1
018030              MOVE WS-QTR-MONTHS TO WD0-MONTHS
018040              CALL "WBDATE0" USING WB-DATE0-PARMS
018050              MOVE WD0-RESULT-DATE TO WS-FP-RESULT
018060      END-IF.
018070* 
018080  ZZ050-EXIT.  EXIT SECTION.
018090* 
018100  ZZ060-AGGREGATE-BUCKET         SECTION.
018110*  ***************************************
018120*  SCANS THE DAILY TABLE FOR WS-WD-START THRU WS-WD-END AND ROLLS
018130*     THE
018140*  CURRENT METRIC'S COLUMN UP PER ITS AGGF.  A BUCKET WITH NO
018150*     DAYS ON
018160*  FILE AT ALL IS MISSING; FOR SUM/AVG A BUCKET WITH SOME DAYS
018170*     MISSING
018180*  IS ALSO MISSING OUTRIGHT - SEE CHANGE .02 ABOVE.
018190* 
018200      MOVE    ZERO TO WS-AGG-FOUND-CNT WS-AGG-PRESENT-CNT.
018210      MOVE    ZERO TO WS-AGG-SUM WS-AGG-FIRST WS-AGG-LAST.
018220      MOVE    "N"  TO WS-AGG-MISSING-SW.
018230      PERFORM ZZ061-SCAN-ONE-DAY  THRU ZZ061-EXIT
018240              VARYING WS-DT-IX2 FROM 1 BY 1
018250              UNTIL   WS-DT-IX2 > WS-DAILY-COUNT.
018260      PERFORM ZZ062-FINISH-AGGREGATE  THRU ZZ062-EXIT.
018270* 
018280  ZZ060-EXIT.  EXIT SECTION.
018290* 
018300  ZZ061-SCAN-ONE-DAY             SECTION.
018310*  ***************************************
018320      IF      WS-DT-DATE (WS-DT-IX2) NOT < WS-WD-START
018330                      AND WS-DT-DATE (WS-DT-IX2) NOT > WS-WD-END
018340              ADD     1 TO WS-AGG-FOUND-CNT
018350              IF      WS-DT-FLAG (WS-DT-IX2, WS-CF-COL-IX
018360                  (WS-CF-IX)) = "Y"
018370                      ADD  1 TO WS-AGG-PRESENT-CNT
018380                      IF   WS-AGG-PRESENT-CNT = 1
018390                           MOVE WS-DT-VALUE
018400                                (WS-DT-IX2, WS-CF-COL-IX
018410                                    (WS-CF-IX))
018420                                TO WS-AGG-FIRST
018430                      END-IF
018440                      MOVE WS-DT-VALUE (WS-DT-IX2, WS-CF-COL-IX
018450                          (WS-CF-IX))
018460                                TO WS-AGG-LAST
018470                      ADD  WS-DT-VALUE (WS-DT-IX2, WS-CF-COL-IX
018480                          (WS-CF-IX))
018490                                TO WS-AGG-SUM
018500              ELSE
018510                      MOVE "Y" TO WS-AGG-MISSING-SW
018520              END-IF
018530      END-IF.
018540* 
018550  ZZ061-EXIT.  EXIT SECTION.
018560* 
018570  ZZ062-FINISH-AGGREGATE         SECTION.
018580*  ***************************************
018590      IF      WS-AGG-PRESENT-CNT = ZERO
018600              MOVE ZERO TO WS-AGG-RESULT-VALUE
018610              MOVE "N"  TO WS-AGG-RESULT-FLAG
018620      ELSE
018630              IF      ( WS-CF-AGGF (WS-CF-IX) = "SUM" OR
018640                         WS-CF-AGGF (WS-CF-IX) = "AVG ")
018650                              AND WS-AGG-MISSING-SW = "Y"
018660                      MOVE ZERO TO WS-AGG-RESULT-VALUE
018670                      MOVE "N"  TO WS-AGG-RESULT-FLAG
018680              ELSE
018690                      MOVE "Y" TO WS-AGG-RESULT-FLAG
018700                      EVALUATE WS-CF-AGGF (WS-CF-IX)
018710                          WHEN "SUM"
018720                               MOVE WS-AGG-SUM TO
018730                                   WS-AGG-RESULT-VALUE
018740                          WHEN "AVG "
018750                               COMPUTE WS-AGG-RESULT-VALUE
018760                                   ROUNDED =
018770                                       WS-AGG-SUM /
018780                                           WS-AGG-PRESENT-CNT
018790                          WHEN "LAST"
018800                               MOVE WS-AGG-LAST TO
018810                                   WS-AGG-RESULT-VALUE
018820                          WHEN "FIRST"
018830                               MOVE WS-AGG-FIRST TO
018840                                   WS-AGG-RESULT-VALUE
018850                          WHEN OTHER
018860                               MOVE WS-AGG-SUM TO
018870                                   WS-AGG-RESULT-VALUE
018880                      END-EVALUATE
018890              END-IF
018900      END-IF.
018910* 
018920  ZZ062-EXIT.  EXIT SECTION.
018930* 
018940  ZZ080-COMPARE-VALUE            SECTION.
018950*  ***************************************
018960*  BPS COMPARES CARRY BASIS POINTS (DIFFERENCE X 10000); PCT
018970*     COMPARES
018980*  CARRY PERCENT (RATIO-MINUS-ONE X 100).  WS-CW-SCALED-SW = "N"
018990*     IS
019000*  USED FOR THE RAW, UNSCALED YOY FIGURE THAT RIDES ALONG ON EVERY
019010*  WEEK AND MONTH BUCKET.
019020* 
019030      IF      WS-CW-FLAG-1 NOT = "Y" OR WS-CW-FLAG-2 NOT = "Y"
019040              MOVE ZERO TO WS-CW-RESULT
019050              MOVE "N"  TO WS-CW-RESULT-FLAG
019060      ELSE
019070              MOVE "Y" TO WS-CW-RESULT-FLAG
019080              IF      WS-CF-COMP-METHOD (WS-CF-IX) = "BPS"
019090                      COMPUTE WS-CW-DIFF = WS-CW-VALUE-1 -
019100                          WS-CW-VALUE-2
019110                      IF      WS-CW-SCALED-SW = "Y"
019120                              COMPUTE WS-CW-RESULT ROUNDED =
019130                                  WS-CW-DIFF * 10000
019140                      ELSE
019150                              MOVE WS-CW-DIFF TO WS-CW-RESULT
019160                      END-IF
019170              ELSE
019180                      IF      WS-CW-VALUE-2 = ZERO
019190                              MOVE ZERO TO WS-CW-RESULT
019200                              MOVE "N"  TO WS-CW-RESULT-FLAG
019210                      ELSE
019220                              COMPUTE WS-CW-RATIO ROUNDED =
019230                                      ( WS-CW-VALUE-1 /
019240                                          WS-CW-VALUE-2 ) - 1
019250                              IF      WS-CW-SCALED-SW = "Y"
019260                                      COMPUTE WS-CW-RESULT
019270                                          ROUNDED =
019280                                              WS-CW-RATIO * 100
019290                              ELSE
019300                                      MOVE WS-CW-RATIO TO
019310                                          WS-CW-RESULT
019320                              END-IF
019330                      END-IF
019340              END-IF
019350      END-IF.
019360* 
019370  ZZ080-EXIT.  EXIT SECTION.
019380* 
019390  ZZ090-APPLY-FUNCTION           SECTION.
019400*  ***************************************
019410*  ELEMENT-WISE OPERATOR FOR A DERIVED METRIC - MISSING
019420*     PROPAGATES.
019430*  DIVIDE BY A ZERO OR MISSING DENOMINATOR GOES MISSING RATHER
019440*     THAN
019450*  ABENDING.
019460* 
019470      MOVE    "Y" TO WS-FN-RESULT-FLAG.
019480      MOVE    ZERO TO WS-FN-RESULT-VALUE.
019490      IF      WS-FN-A-FLAG NOT = "Y" OR WS-FN-B-FLAG NOT = "Y"
019500              MOVE "N" TO WS-FN-RESULT-FLAG
019510      ELSE
019520              EVALUATE WS-CF-OPERATION (WS-CF-IX)
019530                  WHEN "SUM"
019540                       COMPUTE WS-FN-RESULT-VALUE =
019550                               WS-FN-A-VALUE + WS-FN-B-VALUE
019560                  WHEN "DIFFERENCE"
019570                       COMPUTE WS-FN-RESULT-VALUE =
019580                               WS-FN-A-VALUE - WS-FN-B-VALUE
019590                  WHEN "PRODUCT"
019600                       COMPUTE WS-FN-RESULT-VALUE ROUNDED =
019610                               WS-FN-A-VALUE * WS-FN-B-VALUE
019620                  WHEN "DIVIDE"
019630                       IF      WS-FN-B-VALUE = ZERO
019640                               MOVE "N" TO WS-FN-RESULT-FLAG
019650                       ELSE
019660                               COMPUTE WS-FN-RESULT-VALUE ROUNDED
019670                                   =
019680                                       WS-FN-A-VALUE /
019690                                           WS-FN-B-VALUE
019700                       END-IF
019710                  WHEN OTHER
019720                       MOVE "N" TO WS-FN-RESULT-FLAG
019730              END-EVALUATE
019740      END-IF.
019750* 
019760  ZZ090-EXIT.  EXIT SECTION.
019770* 
019780  ZZ091-BOX-FUNCTION-COMPARE     SECTION.
019790*  ***************************************
019800*  RECOMPUTES A DERIVED METRIC'S BOX COMPARISON STRAIGHT FROM ITS
019810*     TWO
019820*  OPERANDS' PERIOD-SUMMARY ROWS FOR EACH OF THE TWO PERIODS BEING
019830*  COMPARED, TREATING A MISSING OPERAND AS ZERO, THEN RUNS THE
019840*     NORMAL
019850*  SCALED COMPARE ACROSS THE TWO RECOMPUTED PERIOD VALUES.
019860* 
019870      MOVE    WS-BFC-A1-VALUE TO WS-FN-A-VALUE.
019880      MOVE    WS-BFC-A1-FLAG  TO WS-FN-A-FLAG.
019890      MOVE    WS-BFC-B1-VALUE TO WS-FN-B-VALUE.
019900      MOVE    WS-BFC-B1-FLAG  TO WS-FN-B-FLAG.
019910      PERFORM ZZ092-APPLY-FUNCTION-RAW  THRU ZZ092-EXIT.
019920      MOVE    WS-FN-RESULT-VALUE TO WS-BFC-VAL1.
019930      MOVE    WS-FN-RESULT-FLAG  TO WS-BFC-FLAG1.
019940      MOVE    WS-BFC-A2-VALUE TO WS-FN-A-VALUE.
019950      MOVE    WS-BFC-A2-FLAG  TO WS-FN-A-FLAG.
019960      MOVE    WS-BFC-B2-VALUE TO WS-FN-B-VALUE.
019970      MOVE    WS-BFC-B2-FLAG  TO WS-FN-B-FLAG.
019980      PERFORM ZZ092-APPLY-FUNCTION-RAW  THRU ZZ092-EXIT.
019990      MOVE    WS-FN-RESULT-VALUE TO WS-BFC-VAL2.
020000      MOVE    WS-FN-RESULT-FLAG  TO WS-BFC-FLAG2.
020010      IF      WS-BFC-FLAG1 = "Y" AND WS-BFC-FLAG2 = "Y"
020020              MOVE WS-BFC-VAL1 TO WS-CW-VALUE-1
020030              MOVE "Y"         TO WS-CW-FLAG-1
020040              MOVE WS-BFC-VAL2 TO WS-CW-VALUE-2
020050              MOVE "Y"         TO WS-CW-FLAG-2
020060              MOVE "Y"         TO WS-CW-SCALED-SW
020070              PERFORM ZZ080-COMPARE-VALUE  THRU ZZ080-EXIT
020080      ELSE
020090              MOVE ZERO TO WS-CW-RESULT
020100              MOVE "N"  TO WS-CW-RESULT-FLAG
020110      END-IF.
020120* 
020130  ZZ091-EXIT.  EXIT SECTION.
020140* 
020150  ZZ092-APPLY-FUNCTION-RAW       SECTION.
020160*  ***************************************
020170*  SAME OPERATOR TABLE AS ZZ090 BUT WITH A MISSING OPERAND FORCED
020180*     TO
020190*  ZERO RATHER THAN PROPAGATED - USED ONLY BY THE BOX COMPARISON
020200*  RECOMPUTE FOR DERIVED METRICS PER HEAD OFFICE NOTE WBR-9.
020210* 
020220      MOVE    WS-FN-A-VALUE TO WS-FNR-A.
020230      IF      WS-FN-A-FLAG NOT = "Y"
020240              MOVE ZERO TO WS-FNR-A.
020250      MOVE    WS-FN-B-VALUE TO WS-FNR-B.
020260      IF      WS-FN-B-FLAG NOT = "Y"
020270              MOVE ZERO TO WS-FNR-B.
020280      MOVE    "Y" TO WS-FN-RESULT-FLAG.
020290      EVALUATE WS-CF-OPERATION (WS-CF-IX)
020300          WHEN "SUM"
020310               COMPUTE WS-FN-RESULT-VALUE = WS-FNR-A + WS-FNR-B
020320          WHEN "DIFFERENCE"
020330               COMPUTE WS-FN-RESULT-VALUE = WS-FNR-A - WS-FNR-B
020340          WHEN "PRODUCT"
020350               COMPUTE WS-FN-RESULT-VALUE ROUNDED = WS-FNR-A *
020360                   WS-FNR-B
020370          WHEN "DIVIDE"
020380               IF      WS-FNR-B = ZERO
020390                       MOVE ZERO TO WS-FN-RESULT-VALUE
020400                       MOVE "N"  TO WS-FN-RESULT-FLAG
020410               ELSE
020420                       COMPUTE WS-FN-RESULT-VALUE ROUNDED =
020430                           WS-FNR-A / WS-FNR-B
020440               END-IF
020450          WHEN OTHER
020460               MOVE ZERO TO WS-FN-RESULT-VALUE
020470               MOVE "N"  TO WS-FN-RESULT-FLAG
020480      END-EVALUATE.
020490* 
020500  ZZ092-EXIT.  EXIT SECTION.
020510* 
