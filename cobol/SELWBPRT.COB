000100*  06/01/26 VBC - CREATED FOR WBR NIGHTLY.  WBR-REPORT - 132 COL  SEL0001
000110*     PRINT.
000120      SELECT   WB-PRINT-FILE ASSIGN        "WBRPRINT"
000130                              ORGANIZATION  LINE SEQUENTIAL
000140                              STATUS        WB-PRINT-STATUS.
000150* 
