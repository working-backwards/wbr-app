000100*  05/01/26 VBC - CREATED FOR WBR NIGHTLY.                        FDW0001
000110  FD  WB-SER-FILE
000120      LABEL RECORDS ARE STANDARD.
000130  COPY "WSWBSER.COB".
000140* 
