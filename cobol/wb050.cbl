000100*  ***************************************************************
000110*     *
000120*  *
000130*  W B R   NIGHTLY  -  REVIEW REPORT                *
000140*  PRINTS THE TRAILING WEEK/MONTH TABLES AND THE BOX      *
000150*  TOTAL BLOCK FOR EVERY METRIC, USING REPORT WRITER.     *
000160*  *
000170*  ***************************************************************
000180*     *
000190* 
000200  IDENTIFICATION          DIVISION.
000210*  ===============================
000220* 
000230*  **
000240       PROGRAM-ID.         WB050.
000250*  **
000260       AUTHOR.             V B COEN.
000270                           FOR APPLEWOOD COMPUTERS.
000280*  **
000290       INSTALLATION.       APPLEWOOD COMPUTERS, HATFIELD, HERTS.
000300*  **
000310       DATE-WRITTEN.       18/01/1985.
000320*  **
000330       DATE-COMPILED.
000340*  **
000350       SECURITY.           COPYRIGHT (C) 1985-2026, VINCENT BRYAN
000360           COEN.
000370                           DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000380                               LICENSE.
000390                           SEE THE FILE COPYING FOR DETAILS.
000400*  **
000410*  REMARKS.            WEEKLY BUSINESS REVIEW - REVIEW REPORT.
000420*  READS WBR-SERIES AND BOX-TOTALS AS WRITTEN BY
000430*  WB010 AND PRINTS THE REVIEW SHEET PER METRIC
000440*  - SIX WEEK COLUMNS, TWELVE MONTH COLUMNS AND
000450*  THE NINE ROW BOX-TOTAL BLOCK - CONTROL BREAK
000460*  ON METRIC NAME.
000470*  **
000480*  VERSION.            SEE PROG-NAME IN WS.
000490* 
000500*  CALLED MODULES.     NONE.
000510*  **
000520*  CHANGES:
000530*  18/01/85 VBC -        FIRST CUT.  SEMI-SOURCED FROM PYRGSTR,   WB00001
000540*     USES RW.
000550*  02/09/91 VBC -    .01 PAGE BREAK ADDED BETWEEN METRICS AFTER   WB00002
000560*     HEAD
000570*  OFFICE COMPLAINED THE BOX BLOCK WAS PRINTING
000580*  SPLIT ACROSS TWO PAGES.
000590*  06/01/99 VBC -        Y2K REVIEW - DATES CARRIED AS FULL       WB00003
000600*     CCYYMMDD AND
000610*  ONLY EVER DISPLAYED VIA WS-AXIS, NO TWO DIGIT
000620*  YEAR PRINTED ANYWHERE ON THIS REPORT.
000630*  30/03/04 VBC -    .02 MONTH AXIS NOW PRINTS MON/YY INSTEAD OF  WB00004
000640*     JUST
000650*  MON, PREVIOUS YEAR'S DEC COLUMNS WERE GETTING
000660*  CONFUSED WITH THIS YEAR'S ON A JANUARY RUN.
000670*  19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.         WB00005
000680*  06/01/26 VBC - 1.0.00 REWRITTEN IN FULL FOR THE WBR NIGHTLY    WB00006
000690*     SUITE.
000700*  09/08/26 RRK - 1.0.01 ADDED WOW % / MOM % PRINT LINES AND A   WB00007
000710*     TOTAL - N/A
000720*  COMPARISONS FOOTER COUNT ALONGSIDE THE METRICS PRINTED
000730*     COUNT.
000740*     REQUEST WBR-0311.
000750*  **
000760* 
000770*  ***************************************************************
000780*     **********
000790* 
000800*  COPYRIGHT NOTICE.
000810*  ****************
000820* 
000830*  THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS WBR NIGHTLY
000840*     SUITE
000850*  AND IS COPYRIGHT (C) VINCENT B COEN, 1985-2026 AND LATER.
000860* 
000870*  THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000880*     MODIFY
000890*  IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000900*     PUBLISHED BY
000910*  THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
000920* 
000930*  DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT ANY
000940*  WARRANTY.  SEE THE GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
000950* 
000960*  ***************************************************************
000970*     **********
000980* 
000990  ENVIRONMENT             DIVISION.
001000*  ===============================
001010* 
001020  CONFIGURATION SECTION.
001030  SPECIAL-NAMES.
001040      C01 IS TOP-OF-FORM.
001050* 
001060  INPUT-OUTPUT            SECTION.
001070  FILE-CONTROL.
001080      COPY "SELWBPARM.COB".
001090      COPY "SELWBSER.COB".
001100      COPY "SELWBBOX.COB".
001110      COPY "SELWBPRT.COB".
001120* 
001130  DATA                    DIVISION.
001140*  =============================
001150* 
001160  FILE SECTION.
001170* 
001180      COPY "FDWBPARM.COB".
001190      COPY "FDWBSER.COB".
001200      COPY "FDWBBOX.COB".
001210* 
001220  FD  WB-PRINT-FILE
001230      REPORT IS WBR-REVIEW-REPORT.
001240* 
001250  WORKING-STORAGE SECTION.
001260*  -----------------------
001270  77  PROG-NAME           PIC X(15) VALUE "WB050 (1.0.00)".
001280* 
001290  01  WS-FILE-STATUS.
001300      03  WB-PARM-STATUS  PIC XX     COMP.
001310      03  WB-SER-STATUS   PIC XX     COMP.
001320      03  WB-BOX-STATUS   PIC XX     COMP.
001330      03  WB-PRINT-STATUS PIC XX     COMP.
001340* 
001350  01  WS-SWITCHES.
001360      03  WS-SER-EOF-SW   PIC X      VALUE "N".
001370          88  WS-SER-EOF              VALUE "Y".
001380      03  WS-FIRST-METRIC-SW PIC X   VALUE "Y".
001390          88  WS-FIRST-METRIC          VALUE "Y".
001400* 
001410  01  WS-SETUP-WS.
001420      03  WS-WEEK-ENDING      PIC 9(8)   COMP.
001430      03  WS-WEEK-NUMBER      PIC 99     COMP.
001440      03  WS-FISCAL-MONTH     PIC X(3).
001450      03  WS-TITLE            PIC X(60).
001460* 
001470*  ONE METRIC'S WORTH OF SERIES/BOX DATA IS BUFFERED HERE SO IT
001480*     CAN BE
001490*  PRINTED AS A BLOCK ONCE THE NEXT METRIC (OR END OF FILE) IS
001500*     SEEN -
001510*  REPORT WRITER'S OWN CONTROL BREAK FIRES ON READ-AHEAD, SAME AS
001520*  PYRGSTR'S CHECK REGISTER DOES WITH THE EMPLOYEE BREAK.
001530* 
001540  01  WS-METRIC-NAME          PIC X(20).
001550* 
001560  01  WS-WEEK-TBL.
001570      03  WS-WK-ENTRY  OCCURS 6 TIMES.
001580          05  WS-WK-END-DATE       PIC 9(8)      COMP.
001590          05  WS-WK-CY-VALUE       PIC S9(13)V9(4) COMP-3.
001600          05  WS-WK-CY-FLAG        PIC X.
001610          05  WS-WK-PY-VALUE       PIC S9(13)V9(4) COMP-3.
001620          05  WS-WK-PY-FLAG        PIC X.
001630          05  WS-WK-YOY-VALUE      PIC S9(9)V9(2)  COMP-3.
001640          05  WS-WK-YOY-FLAG       PIC X.
001650          05  WS-WK-ADJ-VALUE      PIC S9(9)V9(2)  COMP-3.
001660          05  WS-WK-ADJ-FLAG       PIC X.
001670* 
001680  01  WS-MONTH-TBL.
001690      03  WS-MO-ENTRY  OCCURS 14 TIMES.
001700          05  WS-MO-END-DATE       PIC 9(8)      COMP.
001710          05  WS-MO-CY-VALUE       PIC S9(13)V9(4) COMP-3.
001720          05  WS-MO-CY-FLAG        PIC X.
001730          05  WS-MO-PY-VALUE       PIC S9(13)V9(4) COMP-3.
001740          05  WS-MO-PY-FLAG        PIC X.
001750          05  WS-MO-YOY-VALUE      PIC S9(9)V9(2)  COMP-3.
001760          05  WS-MO-YOY-FLAG       PIC X.
001770          05  WS-MO-ADJ-VALUE      PIC S9(9)V9(2)  COMP-3.
001780          05  WS-MO-ADJ-FLAG       PIC X.
001790  01  WS-MONTH-COUNT           PIC 99   COMP  VALUE ZERO.
001800* 
001810  01  WS-BOX-TBL.
001820      03  WS-BX-ENTRY  OCCURS 9 TIMES.
001830          05  WS-BX-LABEL          PIC X(6).
001840          05  WS-BX-VALUE          PIC S9(13)V9(4) COMP-3.
001850          05  WS-BX-FLAG           PIC X(3).
001860*
001870*  FLAT BYTE VIEW OF THE BOX BUFFER - CARRIED OVER FROM THE OLD
001880*  RW SKELETON'S OWN HABIT OF BEING ABLE TO HEX-DUMP A TABLE
001890*  WHOLE WHEN A PRINT LOOKS WRONG ON SITE.
001900*
001910  01  WS-BOX-TBL-FLAT REDEFINES WS-BOX-TBL.
001920      03  WS-BXF-ENTRY         PIC X(18) OCCURS 9 TIMES.
001930*
001940*  WORKING SUBSCRIPTS AND AXIS-LABEL WORK AREAS -
001950*     WK-IX/MO-IX/BX-IX
001960*  DOUBLE FOR BOTH THE BUFFER FILL LOOP AND THE PRINT LOOP, THE
001970*     SAME
001980*  HABIT THE COMPUTE ENGINE USES FOR ITS OWN TABLES.
001990* 
002000  01  WS-SUB-FIELDS.
002010      03  WS-WK-IX             PIC 9      COMP.
002020      03  WS-MO-IX             PIC 99     COMP.
002030      03  WS-BX-IX             PIC 9      COMP.
002040* 
002050  01  WS-CAL-WORK.
002060      03  WS-CAL-DATE.
002070          05  WS-CAL-CCYY      PIC 9(4).
002080          05  WS-CAL-MM        PIC 99.
002090          05  WS-CAL-DD        PIC 99.
002100      03  WS-CAL-DATE9  REDEFINES WS-CAL-DATE
002110                                  PIC 9(8).
002120      03  WS-CAL-YY2       PIC 99.
002130      03  WS-CAL-WK-RAW    PIC S9(5)  COMP.
002140      03  WS-CAL-WK-QUOT   PIC S9(5)  COMP.
002150      03  WS-CAL-WK-REM    PIC S9(5)  COMP.
002160*
002170  01  WS-MONTH-NAME-TBL.
002180      03  FILLER   PIC X(3)  VALUE "JAN".
002190      03  FILLER   PIC X(3)  VALUE "FEB".
002200      03  FILLER   PIC X(3)  VALUE "MAR".
002210      03  FILLER   PIC X(3)  VALUE "APR".
002220      03  FILLER   PIC X(3)  VALUE "MAY".
002230      03  FILLER   PIC X(3)  VALUE "JUN".
002240      03  FILLER   PIC X(3)  VALUE "JUL".
002250      03  FILLER   PIC X(3)  VALUE "AUG".
002260      03  FILLER   PIC X(3)  VALUE "SEP".
002270      03  FILLER   PIC X(3)  VALUE "OCT".
002280      03  FILLER   PIC X(3)  VALUE "NOV".
002290      03  FILLER   PIC X(3)  VALUE "DEC".
002300  01  FILLER REDEFINES WS-MONTH-NAME-TBL.
002310      03  WS-MONTH-NAME        PIC X(3) OCCURS 12  INDEXED BY
002320          WS-MN-IX.
002330* 
002340*  AXIS LABELS RE-DERIVED AT PRINT TIME FROM EACH ROW'S OWN END
002350*     DATE -
002360*  PER HEAD OFFICE, THE SERIES FILE ITSELF CARRIES NO DISPLAY
002370*     TEXT.
002380* 
002390  01  WS-WK-AXIS-TBL.
002400      03  WS-WK-AXIS  OCCURS 6 TIMES   PIC X(8).
002410  01  WS-MO-AXIS-TBL.
002420      03  WS-MO-AXIS  OCCURS 14 TIMES  PIC X(8).
002430* 
002440  01  WS-PRINT-CNT            PIC S9(5)  COMP  VALUE ZERO.
002450  01  WS-NA-CNT               PIC S9(5)  COMP  VALUE ZERO.
002460*      COUNT OF BOX/YOY/WOW/MOM COMPARISONS THAT CAME BACK N/A.
002470* 
002480  LINKAGE SECTION.
002490*  ***************
002500* 
002510  REPORT SECTION.
002520*  ***************
002530* 
002540  RD  WBR-REVIEW-REPORT
002550      CONTROL      FINAL, WS-METRIC-NAME
002560      PAGE LIMIT   60
002570      HEADING      1
002580      FIRST DETAIL 5
002590      LAST  DETAIL 56
002600      FOOTING      58.
002610* 
002620  01  WBR-REVIEW-HEAD  TYPE PAGE HEADING.
002630      03  LINE  1.
002640          05  COL   1     PIC X(21)   VALUE "APPLEWOOD COMPUTERS
002650              -".
002660          05  COL  23     PIC X(20)   SOURCE WS-TITLE.
002670          05  COL 110     PIC Z(3)9   SOURCE WS-WEEK-NUMBER.
002680          05  COL 114     PIC X(11)   VALUE " WK NUMBER ".
002690      03  LINE  2.
002700          05  COL   1     PIC X(60)   VALUE
002710              "WEEKLY BUSINESS REVIEW - TRAILING SERIES & BOX
002720                  TOTALS".
002730          05  COL 124     PIC X(5)    VALUE "PAGE ".
002740          05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.
002750      03  LINE  4.
002760          05  COL   1     PIC X(20)   VALUE "METRIC".
002770          05  COL  22     PIC X(8)    OCCURS 6  SOURCE WS-WK-AXIS
002780              (1).
002790          05  COL  88     PIC X(8)    VALUE "QTD".
002800          05  COL  99     PIC X(8)    VALUE "YTD".
002810*
002820  01  WBR-METRIC-HEAD  TYPE CONTROL HEADING WS-METRIC-NAME.
002830      03  LINE + 1.
002840          05  COL   1     PIC X(20)   SOURCE WS-METRIC-NAME.
002850      03  LINE + 1.
002860          05  COL   1     PIC X(6)    VALUE "WEEKLY".
002870          05  COL  22     PIC Z(9)9.9999  SOURCE WS-WK-CY-VALUE
002880              (1).
002890          05  COL  33     PIC Z(9)9.9999  SOURCE WS-WK-CY-VALUE
002900              (2).
002910          05  COL  44     PIC Z(9)9.9999  SOURCE WS-WK-CY-VALUE
002920              (3).
002930          05  COL  55     PIC Z(9)9.9999  SOURCE WS-WK-CY-VALUE
002940              (4).
002950          05  COL  66     PIC Z(9)9.9999  SOURCE WS-WK-CY-VALUE
002960              (5).
002970          05  COL  77     PIC Z(9)9.9999  SOURCE WS-WK-CY-VALUE
002980              (6).
002990          05  COL  88     PIC Z(9)9.9999  SOURCE WS-BX-VALUE (6).
003000          05  COL  99     PIC Z(9)9.9999  SOURCE WS-BX-VALUE (8).
003010*
003020  01  WK-PRIOR-DETAIL  TYPE DETAIL.
003030      03  LINE + 1.
003040          05  COL   1     PIC X(9)    VALUE "PRIOR YR".
003050          05  COL  22     PIC Z(9)9.9999  SOURCE WS-WK-PY-VALUE
003060              (1).
003070          05  COL  33     PIC Z(9)9.9999  SOURCE WS-WK-PY-VALUE
003080              (2).
003090          05  COL  44     PIC Z(9)9.9999  SOURCE WS-WK-PY-VALUE
003100              (3).
003110          05  COL  55     PIC Z(9)9.9999  SOURCE WS-WK-PY-VALUE
003120              (4).
003130          05  COL  66     PIC Z(9)9.9999  SOURCE WS-WK-PY-VALUE
003140              (5).
003150          05  COL  77     PIC Z(9)9.9999  SOURCE WS-WK-PY-VALUE
003160              (6).
003170          05  COL  88     PIC Z(9)9.9999  VALUE SPACES.
003180          05  COL  99     PIC Z(9)9.9999  VALUE SPACES.
003190      03  LINE + 1.
003200          05  COL   1     PIC X(9)    VALUE "YOY %".
003210          05  COL  22     PIC Z(6)9.99  SOURCE WS-WK-YOY-VALUE
003220              (1).
003230          05  COL  33     PIC Z(6)9.99  SOURCE WS-WK-YOY-VALUE
003240              (2).
003250          05  COL  44     PIC Z(6)9.99  SOURCE WS-WK-YOY-VALUE
003260              (3).
003270          05  COL  55     PIC Z(6)9.99  SOURCE WS-WK-YOY-VALUE
003280              (4).
003290          05  COL  66     PIC Z(6)9.99  SOURCE WS-WK-YOY-VALUE
003300              (5).
003310          05  COL  77     PIC Z(6)9.99  SOURCE WS-WK-YOY-VALUE
003320              (6).
003330          05  COL  88     PIC Z(6)9.99  SOURCE WS-BX-VALUE (7).
003340          05  COL  99     PIC Z(6)9.99  SOURCE WS-BX-VALUE (9).
003350      03  LINE + 1.
003360          05  COL   1     PIC X(9)    VALUE "WOW %".
003370          05  COL  22     PIC Z(6)9.99  SOURCE WS-WK-ADJ-VALUE
003380              (1).
003390          05  COL  33     PIC Z(6)9.99  SOURCE WS-WK-ADJ-VALUE
003400              (2).
003410          05  COL  44     PIC Z(6)9.99  SOURCE WS-WK-ADJ-VALUE
003420              (3).
003430          05  COL  55     PIC Z(6)9.99  SOURCE WS-WK-ADJ-VALUE
003440              (4).
003450          05  COL  66     PIC Z(6)9.99  SOURCE WS-WK-ADJ-VALUE
003460              (5).
003470          05  COL  77     PIC Z(6)9.99  SOURCE WS-WK-ADJ-VALUE
003480              (6).
003490          05  COL  88     PIC Z(6)9.99  VALUE SPACES.
003500          05  COL  99     PIC Z(6)9.99  VALUE SPACES.
003510*
003520  01  MO-HEAD-DETAIL  TYPE DETAIL.
003530      03  LINE + 2.
003540          05  COL   1     PIC X(20)   VALUE "MONTHLY".
003550          05  COL  22     PIC X(8)    OCCURS 12  SOURCE
003560              WS-MO-AXIS (1).
003570      03  LINE + 1.
003580          05  COL   1     PIC X(6)    VALUE "CY".
003590          05  COL  22     PIC Z(9)9.9999  OCCURS 12  SOURCE
003600              WS-MO-CY-VALUE (1).
003610      03  LINE + 1.
003620          05  COL   1     PIC X(6)    VALUE "PY".
003630          05  COL  22     PIC Z(9)9.9999  OCCURS 12  SOURCE
003640              WS-MO-PY-VALUE (1).
003650      03  LINE + 1.
003660          05  COL   1     PIC X(6)    VALUE "YOY %".
003670          05  COL  22     PIC Z(6)9.99    OCCURS 12  SOURCE
003680              WS-MO-YOY-VALUE (1).
003690      03  LINE + 1.
003700          05  COL   1     PIC X(6)    VALUE "MOM %".
003710          05  COL  22     PIC Z(6)9.99    OCCURS 12  SOURCE
003720              WS-MO-ADJ-VALUE (1).
003730* 
003740  01  BOX-HEAD-DETAIL  TYPE DETAIL.
003750      03  LINE + 2.
003760          05  COL   1     PIC X(30)   VALUE "BOX TOTALS".
003770      03  BOX-ROW-DETAIL  OCCURS 9  TYPE DETAIL.
003780          05  LINE + 1.
003790              06  COL   1     PIC X(6)    SOURCE WS-BX-LABEL (1).
003800              06  COL   9     PIC Z(9)9.9999  SOURCE WS-BX-VALUE
003810                  (1).
003820              06  COL  24     PIC X(3)   SOURCE WS-BX-FLAG (1).
003830* 
003840  01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
003850      03  COL 1           PIC X(30)         VALUE "TOTAL -
003860          METRICS PRINTED :".
003870      03  COL 32          PIC ZZZ9          SOURCE WS-PRINT-CNT.
003880      03  LINE + 1.
003890          05  COL 1       PIC X(30)     VALUE "TOTAL - N/A
003900              COMPARISONS      :".
003910          05  COL 32      PIC ZZZ9      SOURCE WS-NA-CNT.
003920* 
003930  PROCEDURE DIVISION.
003940*  *******************
003950* 
003960  AA000-MAIN                     SECTION.
003970*  ***************************************
003980      PERFORM AA010-OPEN-FILES    THRU AA010-EXIT.
003990      PERFORM AA020-READ-SETUP    THRU AA020-EXIT.
004000      INITIATE WBR-REVIEW-REPORT.
004010      PERFORM AA030-PROCESS-ONE-METRIC  THRU AA030-EXIT
004020              UNTIL WS-SER-EOF.
004030      TERMINATE WBR-REVIEW-REPORT.
004040      PERFORM AA099-CLOSE-DOWN    THRU AA099-EXIT.
004050      GOBACK.
004060* 
004070  AA000-EXIT.  EXIT SECTION.
004080* 
004090  AA010-OPEN-FILES               SECTION.
004100*  ***************************************
004110      OPEN    INPUT WB-PARM-FILE WB-SER-FILE WB-BOX-FILE.
004120      OPEN    OUTPUT WB-PRINT-FILE.
004130* 
004140  AA010-EXIT.  EXIT SECTION.
004150* 
004160  AA020-READ-SETUP               SECTION.
004170*  ***************************************
004180      READ    WB-PARM-FILE
004190              AT END MOVE HIGH-VALUES TO WB-PARM-RECORD.
004200      MOVE    SU-WEEK-ENDING  TO WS-WEEK-ENDING.
004210      MOVE    SU-WEEK-NUMBER  TO WS-WEEK-NUMBER.
004220      MOVE    SU-FISCAL-MONTH TO WS-FISCAL-MONTH.
004230      MOVE    SU-TITLE        TO WS-TITLE.
004240* 
004250      READ    WB-SER-FILE
004260              AT END SET WS-SER-EOF TO TRUE.
004270* 
004280  AA020-EXIT.  EXIT SECTION.
004290* 
004300*  A METRIC'S RECORDS ARE ALWAYS WRITTEN TOGETHER - SIX WEEK ROWS,
004310*  THEN ITS MONTH ROWS, THEN ITS NINE BOX ROWS - SO ONE PASS OF
004320*     READS
004330*  FILLS THE WHOLE BUFFER FOR THE METRIC NOW POSITIONED IN THE
004340*     FILE.
004350* 
004360  AA030-PROCESS-ONE-METRIC       SECTION.
004370*  ***************************************
004380      MOVE    PS-METRIC TO WS-METRIC-NAME.
004390      PERFORM BB030-FILL-WEEK-TBL   THRU BB030-EXIT
004400              UNTIL WS-SER-EOF
004410                 OR PS-METRIC NOT = WS-METRIC-NAME
004420                 OR PS-PERIOD-TYPE NOT = "W".
004430      PERFORM BB031-FILL-MONTH-TBL  THRU BB031-EXIT
004440              UNTIL WS-SER-EOF
004450                 OR PS-METRIC NOT = WS-METRIC-NAME
004460                 OR PS-PERIOD-TYPE NOT = "M".
004470      PERFORM BB032-FILL-BOX-TBL    THRU BB032-EXIT
004480              VARYING WS-BX-IX FROM 1 BY 1
004490              UNTIL   WS-BX-IX > 9.
004500      PERFORM BB040-BUILD-WEEK-AXIS  THRU BB040-EXIT
004510              VARYING WS-WK-IX FROM 1 BY 1
004520              UNTIL   WS-WK-IX > 6.
004530      PERFORM BB041-BUILD-MONTH-AXIS THRU BB041-EXIT
004540              VARYING WS-MO-IX FROM 1 BY 1
004550              UNTIL   WS-MO-IX > WS-MONTH-COUNT.
004560      GENERATE WBR-METRIC-HEAD.
004570      GENERATE WK-PRIOR-DETAIL.
004580      GENERATE MO-HEAD-DETAIL.
004590      GENERATE BOX-HEAD-DETAIL.
004600      ADD     1 TO WS-PRINT-CNT.
004610* 
004620  AA030-EXIT.  EXIT SECTION.
004630* 
004640  BB030-FILL-WEEK-TBL            SECTION.
004650*  ***************************************
004660      MOVE    PS-SEQ TO WS-WK-IX.
004670      MOVE    PS-END-DATE  TO WS-WK-END-DATE (WS-WK-IX).
004680      MOVE    PS-CY-VALUE  TO WS-WK-CY-VALUE (WS-WK-IX).
004690      MOVE    PS-CY-FLAG   TO WS-WK-CY-FLAG  (WS-WK-IX).
004700      MOVE    PS-PY-VALUE  TO WS-WK-PY-VALUE (WS-WK-IX).
004710      MOVE    PS-PY-FLAG   TO WS-WK-PY-FLAG  (WS-WK-IX).
004720      MOVE    PS-YOY-VALUE TO WS-WK-YOY-VALUE (WS-WK-IX).
004730      MOVE    PS-YOY-FLAG  TO WS-WK-YOY-FLAG  (WS-WK-IX).
004740      MOVE    PS-ADJ-VALUE TO WS-WK-ADJ-VALUE (WS-WK-IX).
004750      MOVE    PS-ADJ-FLAG  TO WS-WK-ADJ-FLAG  (WS-WK-IX).
004760      IF      PS-YOY-FLAG = "N"
004770              ADD  1 TO WS-NA-CNT.
004780      IF      PS-ADJ-FLAG = "N"
004790              ADD  1 TO WS-NA-CNT.
004800      READ    WB-SER-FILE
004810              AT END SET WS-SER-EOF TO TRUE.
004820* 
004830  BB030-EXIT.  EXIT SECTION.
004840* 
004850  BB031-FILL-MONTH-TBL           SECTION.
004860*  ***************************************
004870      MOVE    PS-SEQ TO WS-MO-IX.
004880      MOVE    PS-END-DATE  TO WS-MO-END-DATE (WS-MO-IX).
004890      MOVE    PS-CY-VALUE  TO WS-MO-CY-VALUE (WS-MO-IX).
004900      MOVE    PS-CY-FLAG   TO WS-MO-CY-FLAG  (WS-MO-IX).
004910      MOVE    PS-PY-VALUE  TO WS-MO-PY-VALUE (WS-MO-IX).
004920      MOVE    PS-PY-FLAG   TO WS-MO-PY-FLAG  (WS-MO-IX).
004930      MOVE    PS-YOY-VALUE TO WS-MO-YOY-VALUE (WS-MO-IX).
004940      MOVE    PS-YOY-FLAG  TO WS-MO-YOY-FLAG  (WS-MO-IX).
004950      MOVE    PS-ADJ-VALUE TO WS-MO-ADJ-VALUE (WS-MO-IX).
004960      MOVE    PS-ADJ-FLAG  TO WS-MO-ADJ-FLAG  (WS-MO-IX).
004970      IF      PS-YOY-FLAG = "N"
004980              ADD  1 TO WS-NA-CNT.
004990      IF      PS-ADJ-FLAG = "N"
005000              ADD  1 TO WS-NA-CNT.
005010      IF      WS-MO-IX > WS-MONTH-COUNT
005020              MOVE WS-MO-IX TO WS-MONTH-COUNT.
005030      READ    WB-SER-FILE
005040              AT END SET WS-SER-EOF TO TRUE.
005050* 
005060  BB031-EXIT.  EXIT SECTION.
005070* 
005080  BB032-FILL-BOX-TBL             SECTION.
005090*  ***************************************
005100      READ    WB-BOX-FILE
005110              AT END MOVE HIGH-VALUES TO WB-BOX-RECORD.
005120      IF      BT-METRIC = WS-METRIC-NAME
005130              MOVE BT-LABEL TO WS-BX-LABEL (WS-BX-IX)
005140              MOVE BT-VALUE TO WS-BX-VALUE (WS-BX-IX)
005150              MOVE BT-FLAG  TO WS-BX-FLAG  (WS-BX-IX)
005160      ELSE
005170              MOVE SPACES TO WS-BX-LABEL (WS-BX-IX)
005180              MOVE ZERO   TO WS-BX-VALUE (WS-BX-IX)
005190              MOVE "N/A"  TO WS-BX-FLAG  (WS-BX-IX)
005200      END-IF.
005210      IF      WS-BX-FLAG (WS-BX-IX) = "N/A"
005220              ADD  1 TO WS-NA-CNT.
005230* 
005240  BB032-EXIT.  EXIT SECTION.
005250* 
005260  BB040-BUILD-WEEK-AXIS          SECTION.
005270*  ***************************************
005280*  WEEK COLUMNS PRINT AS "WK N" AGAINST THE SHOP'S OWN WEEK
005290*     NUMBER,
005300*  COUNTING BACK FROM THE CURRENT WEEK FOR THE SIX TRAILING
005310*     BUCKETS - WRAPPED MODULO 52 SO A RUN NEAR THE YEAR
005320*     BOUNDARY DOESN'T GO NEGATIVE ON US - TICKET WBR-201.
005330*
005340      COMPUTE WS-CAL-WK-RAW = WS-WEEK-NUMBER - ( 6 - WS-WK-IX )
005350              + 52 - 1.
005360      DIVIDE   WS-CAL-WK-RAW BY 52
005370               GIVING WS-CAL-WK-QUOT REMAINDER WS-CAL-WK-REM.
005380      COMPUTE WS-CAL-YY2 = WS-CAL-WK-REM + 1.
005390      MOVE    SPACES TO WS-WK-AXIS (WS-WK-IX).
005400      STRING  "WK " DELIMITED BY SIZE
005410              WS-CAL-YY2 DELIMITED BY SIZE
005420              INTO WS-WK-AXIS (WS-WK-IX).
005430* 
005440  BB040-EXIT.  EXIT SECTION.
005450* 
005460  BB041-BUILD-MONTH-AXIS         SECTION.
005470*  ***************************************
005480*  MONTH COLUMNS PRINT AS "MON/YY" STRAIGHT OFF THE BUCKET'S OWN
005490*     END
005500*  DATE - SEE CHANGE .02 ABOVE.
005510* 
005520      MOVE    WS-MO-END-DATE (WS-MO-IX) TO WS-CAL-DATE9.
005530      MOVE    WS-CAL-CCYY TO WS-CAL-YY2.
005540      MOVE    SPACES TO WS-MO-AXIS (WS-MO-IX).
005550      STRING  WS-MONTH-NAME (WS-CAL-MM) DELIMITED BY SIZE
005560              "/"                       DELIMITED BY SIZE
005570              WS-CAL-YY2                DELIMITED BY SIZE
005580              INTO WS-MO-AXIS (WS-MO-IX).
005590* 
005600  BB041-EXIT.  EXIT SECTION.
005610* 
005620  AA099-CLOSE-DOWN               SECTION.
005630*  ***************************************
005640      CLOSE   WB-PARM-FILE WB-SER-FILE WB-BOX-FILE WB-PRINT-FILE.
005650      MOVE    ZERO TO RETURN-CODE.
005660* 
005670  AA099-EXIT.  EXIT SECTION.
005680* 
