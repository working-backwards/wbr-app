000100*  *******************************************
000110*  *
000120*  RECORD DEFINITION FOR METRIC            *
000130*  CONFIGURATION FILE                 *
000140*  ONE RECORD PER BUSINESS METRIC       *
000150*  *******************************************
000160*  FILE SIZE 96 BYTES.
000170* 
000180*  04/01/26 VBC - CREATED FOR WBR NIGHTLY.                        WSW0001
000190*  21/01/26 VBC - ADDED MC-OPERAND-2 FOR                          WSW0002
000200*     DIFFERENCE/PRODUCT/DIVIDE PAIRS.
000210* 
000220  01  WB-METRIC-CONFIG-RECORD.
000230      03  MC-NAME               PIC X(20).
000240*      METRIC NAME, MATCHES PS-METRIC
000250      03  MC-AGGF               PIC X(5).
000260*      SUM, AVG , LAST , FIRST
000270      03  MC-COMP-METHOD        PIC X(3).
000280*      BPS OR SPACES/PCT
000290      03  MC-IS-FUNCTION        PIC X.
000300*      Y = DERIVED METRIC
000310      03  MC-OPERATION          PIC X(10).
000320*      SUM, DIFFERENCE, PRODUCT, DIVIDE
000330      03  MC-OPERAND-1          PIC X(20).
000340      03  MC-OPERAND-2          PIC X(20).
000350      03  FILLER                PIC X(17).
000360* 
