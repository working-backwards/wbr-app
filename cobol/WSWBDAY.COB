000100*  *******************************************
000110*  *
000120*  RECORD DEFINITION FOR DAILY METRIC      *
000130*  OBSERVATION FILE               *
000140*  ONE RECORD PER CALENDAR DATE         *
000150*  *******************************************
000160*  FILE SIZE 132 BYTES.
000170* 
000180*  THESE FIELD DEFINITIONS MAY NEED CHANGING
000190* 
000200*  04/01/26 VBC - CREATED FOR WBR NIGHTLY.                        WSW0001
000210*  19/01/26 VBC - WIDENED DM-VALUE TO S9(13)V9(4), WAS S9(9)V9(2).WSW0002
000220*  02/02/26 VBC - OCCURS RAISED 8 -> 10 TO MATCH SU-METRIC-COUNT  WSW0003
000230*     MAX.
000240* 
000250  01  WB-DAILY-RECORD.
000260      03  DM-DATE               PIC 9(8)      COMP.
000270*      CCYYMMDD
000280      03  DM-METRIC-DATA                       OCCURS 10.
000290          05  DM-VALUE          PIC S9(13)V9(4) COMP-3.
000300          05  DM-VALUE-FLAG     PIC X.
000310*          Y = PRESENT, N = MISSING
000320      03  FILLER                PIC X(18).
000330* 
