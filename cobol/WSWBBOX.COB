000100*  *******************************************
000110*  *
000120*  RECORD DEFINITION FOR WBR BOX-TOTAL     *
000130*  OUTPUT FILE                        *
000140*  NINE RECORDS PER METRIC, BT-ROW 1-9  *
000150*  *******************************************
000160*  FILE SIZE 48 BYTES.
000170* 
000180*  05/01/26 VBC - CREATED FOR WBR NIGHTLY.                        WSW0001
000190* 
000200  01  WB-BOX-TOTAL-RECORD.
000210      03  BT-METRIC             PIC X(20).
000220      03  BT-ROW                PIC 9      COMP.
000230*      1 THRU 9
000240      03  BT-LABEL              PIC X(6).
000250*      LASTWK, WOW, YOY, MTD, QTD, YTD
000260      03  BT-VALUE              PIC S9(13)V9(4) COMP-3.
000270      03  BT-FLAG               PIC X(3).
000280*      OK  OR N/A
000290      03  FILLER                PIC X(14).
000300* 
