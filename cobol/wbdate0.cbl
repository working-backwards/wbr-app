000100*  ***************************************************************
000110*     *
000120*  *
000130*  WBR DATE ARITHMETIC COMMON MODULE                *
000140*  *
000150*  ***************************************************************
000160*     *
000170* 
000180  IDENTIFICATION          DIVISION.
000190*  ===============================
000200      PROGRAM-ID.         WBDATE0.
000210      AUTHOR.             V B COEN.
000220      INSTALLATION.       APPLEWOOD COMPUTERS, HATFIELD, HERTS.
000230      DATE-WRITTEN.       14/03/1984.
000240      DATE-COMPILED.
000250      SECURITY.           COPYRIGHT (C) 1984-2026, VINCENT BRYAN
000260          COEN.
000270                           DISTRIBUTED UNDER THE GNU GENERAL
000280                               PUBLIC LICENSE.
000290                           SEE THE FILE COPYING FOR DETAILS.
000300* 
000310*  REMARKS.            DATE-WINDOW ARITHMETIC SHARED BY EVERY WBR
000320*  PROGRAM - ADD/SUBTRACT N DAYS, ADD/SUBTRACT
000330*  CALENDAR MONTHS, LAST DAY OF A MONTH, AND
000340*  A LEAP-YEAR TEST.  CALLED BY WB010 FOR EVERY
000350*  WINDOW IN THE SIX-WEEK/TWELVE-MONTH/BOX-TOTAL
000360*  BUILD.
000370* 
000380*  CALLED MODULES.     NONE.
000390*  **
000400*  CHANGES:
000410*  14/03/84 VBC - 1.00 WRITTEN FOR THE ORIGINAL LEDGER-REVIEW     WBD0001
000420*     PRINT RUN,
000430*  CARD-IMAGE DATES ONLY, UK FORMAT.
000440*  02/11/86 VBC - 1.01 RE-CUT FOR THE NEW BATCH REVIEW JOB,       WBD0002
000450*     CCYYMMDD
000460*  DATES THRUOUT, DROPPED THE CARD-IMAGE PATH.
000470*  19/07/91 VBC - 1.02 FIXED WD0-ADD-DAYS OVERFLOW INTO YEAR 100  WBD0003
000480*     ON THE
000490*  FEB 29 BOUNDARY - TICKET WBR-114.
000500*  11/02/94 VBC - 1.03 ADDED WD0-ADD-MONTHS /                     WBD0004
000510*     WD0-LAST-DAY-OF-MONTH FOR
000520*  THE FISCAL QUARTER-START WORK COMING IN WB010.
000530*  06/01/99 VBC - 1.04 YEAR-2000 REVIEW: LEAP-TEST NOW CHECKS     WBD0005
000540*     CENTURY
000550*  AND 400-YEAR RULE EXPLICITLY, NOT JUST DIV 4 -
000560*  2000 MUST TEST AS A LEAP YEAR.  TICKET Y2K-041.
000570*  21/06/99 VBC - 1.05 CONFIRMED CLEAN THRU 31/12/2000 IN SOAK    WBD0006
000580*     TEST.
000590*  14/11/02 VBC - 1.06 WIDENED WD0-JDN-WORK TO S9(9) - WAS        WBD0007
000600*     OVERFLOWING
000610*  SILENTLY ON DATES PAST 2015 IN TEST DATA.
000620*  29/01/09 VBC - 1.10 LEFT THE DAY-NUMBER ALGORITHM ALONE ON THE WBD0008
000630*  GNUCOBOL MOVE - INTRINSIC DATE FUNCTIONS LOOKED
000640*  TEMPTING BUT THE WHOLE WBR CHAIN DEPENDS ON THIS
000650*  MODULE GIVING BIT-IDENTICAL RESULTS TO THE 80'S
000660*  FIGURES ALREADY ON FILE, SO IT STAYS HAND-ROLLED.
000670*  16/04/24 VBC       COPYRIGHT NOTICE REPRINTED PER COMPANY-WIDE
000680*     NOTICE.
000690*  19/09/25 VBC - 2.00 VERSION REALIGNED TO THE 3.3 PAYROLL/WBR   WBD0009
000700*     BUILD.
000710*  04/01/26 VBC - 2.01 ADDED WD0-DAYS-BETWEEN FOR THE OPEN-MONTH  WBD0010
000720*     CALENDAR-DAY
000730*  COMPLETENESS CHECK IN WB010.
000740*  **
000750*  ***************************************************************
000760*     **********
000770*  COPYRIGHT NOTICE.
000780*  THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
000790*     UPDATED 2024-04-16.
000800* 
000810*  THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
000820*     ACCOUNTING
000830*  SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN. 1976-2026 AND
000840*     LATER.
000850* 
000860*  THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT
000870*     AND/OR MODIFY IT
000880*  UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS PUBLISHED
000890*     BY THE
000900*  FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER, REVISED FOR
000910*     PERSONAL
000920*  USAGE ONLY, INCLUDING USE WITHIN A BUSINESS BUT WITHOUT
000930*     REPACKAGING
000940*  OR RESALE IN ANY WAY.
000950* 
000960*  ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
000970*     WITHOUT
000980*  ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
000990*     MERCHANTABILITY OR
001000*  FITNESS FOR A PARTICULAR PURPOSE.  SEE THE GNU GENERAL PUBLIC
001010*     LICENSE
001020*  FOR MORE DETAILS.
001030*  ***************************************************************
001040*     **********
001050* 
001060  ENVIRONMENT             DIVISION.
001070*  ================================
001080  CONFIGURATION           SECTION.
001090  SPECIAL-NAMES.
001100      C01 IS TOP-OF-FORM.
001110* 
001120  INPUT-OUTPUT            SECTION.
001130  FILE-CONTROL.
001140* 
001150  DATA                    DIVISION.
001160*  ================================
001170  FILE SECTION.
001180* 
001190  WORKING-STORAGE         SECTION.
001200*  --------------------------------
001210  77  PROG-NAME               PIC X(17) VALUE "WBDATE0 (2.01)".
001220* 
001230*  CALENDAR BREAKDOWN OF A CCYYMMDD DATE - USED BY THE JULIAN
001240*     DAY-NUMBER
001250*  CONVERSION (FUNCTIONS 1/2) AND BY THE CALENDAR-WALK FUNCTIONS
001260*     (3/4/5).
001270*  NOTE - KEPT AS PLAIN DISPLAY DIGITS, NOT COMP, SO THE REDEFINES
001280*  BELOW LINES UP BYTE-FOR-BYTE WITH THE DIGIT POSITIONS.
001290* 
001300  01  WD0-CAL-DATE.
001310      03  WD0-CAL-CCYY        PIC 9(4).
001320      03  WD0-CAL-MM          PIC 99.
001330      03  WD0-CAL-DD          PIC 99.
001340  01  WD0-CAL-DATE9  REDEFINES WD0-CAL-DATE
001350                              PIC 9(8).
001360* 
001370  01  WD0-CAL-DATE-B.
001380      03  WD0-CAL-CCYY-B      PIC 9(4).
001390      03  WD0-CAL-MM-B        PIC 99.
001400      03  WD0-CAL-DD-B        PIC 99.
001410  01  WD0-CAL-DATE9-B REDEFINES WD0-CAL-DATE-B
001420                              PIC 9(8).
001430* 
001440*  WORKING FIELDS FOR THE FLIEGEL & VAN FLANDERN DAY-NUMBER
001450*     ALGORITHM.
001460*  EVERY DIVISION BELOW IS A SEPARATE COMPUTE SO THAT THE
001470*     TRUNCATION
001480*  HAPPENS AT EACH STEP, THE SAME WAY IT WOULD ON A DESK
001490*     CALCULATOR -
001500*  DO NOT COLLAPSE THESE INTO ONE BIG COMPUTE, THE CHAINED
001510*     FRACTIONS
001520*  SILENTLY RUIN THE RESULT (BIT US BADLY IN 1986, SEE
001530*     WD0-JDN-WORK NOTE).
001540* 
001550  01  WD0-JDN-WORK.
001560      03  WD0-T1              PIC S9(5)  COMP.
001570      03  WD0-TEMP-A          PIC S9(9)  COMP.
001580      03  WD0-TEMP-B          PIC S9(9)  COMP.
001590      03  WD0-PART-A          PIC S9(9)  COMP.
001600      03  WD0-TEMP-C          PIC S9(9)  COMP.
001610      03  WD0-TEMP-D          PIC S9(9)  COMP.
001620      03  WD0-PART-B          PIC S9(9)  COMP.
001630      03  WD0-TEMP-E          PIC S9(9)  COMP.
001640      03  WD0-TEMP-F          PIC S9(9)  COMP.
001650      03  WD0-TEMP-G          PIC S9(9)  COMP.
001660      03  WD0-PART-C          PIC S9(9)  COMP.
001670      03  WD0-JDN-1           PIC S9(9)  COMP.
001680      03  WD0-JDN-2           PIC S9(9)  COMP.
001690* 
001700  01  WD0-UNPACK-WORK.
001710      03  WD0-L1              PIC S9(9)  COMP.
001720      03  WD0-L2              PIC S9(9)  COMP.
001730      03  WD0-L2A             PIC S9(9)  COMP.
001740      03  WD0-L2B             PIC S9(9)  COMP.
001750      03  WD0-L3              PIC S9(9)  COMP.
001760      03  WD0-L3A             PIC S9(9)  COMP.
001770      03  WD0-L3B             PIC S9(9)  COMP.
001780      03  WD0-L4              PIC S9(5)  COMP.
001790      03  WD0-N               PIC S9(9)  COMP.
001800      03  WD0-Y1              PIC S9(9)  COMP.
001810      03  WD0-Y1A             PIC S9(9)  COMP.
001820      03  WD0-Y2              PIC S9(9)  COMP.
001830      03  WD0-M1              PIC S9(5)  COMP.
001840      03  WD0-M1A             PIC S9(9)  COMP.
001850      03  WD0-M2              PIC S9(5)  COMP.
001860      03  WD0-D1              PIC S9(5)  COMP.
001870      03  WD0-D1A             PIC S9(9)  COMP.
001880* 
001890*  CALENDAR-WALK WORK FOR ADD-MONTHS / LAST-DAY-OF-MONTH / LEAP
001900*     TEST.
001910* 
001920  01  WD0-CAL-WORK.
001930      03  WD0-LEAP-REM-4      PIC 9      COMP.
001940      03  WD0-LEAP-REM-100    PIC 9(3)   COMP.
001950      03  WD0-LEAP-REM-400    PIC 9(3)   COMP.
001960      03  WD0-IS-LEAP         PIC X      VALUE "N".
001970          88  WD0-YEAR-IS-LEAP        VALUE "Y".
001980      03  WD0-TOTAL-MONTHS    PIC S9(5) COMP.
001990      03  WD0-NEW-TOTAL       PIC S9(5) COMP.
002000      03  WD0-NEW-CCYY        PIC S9(5) COMP.
002010      03  WD0-NEW-MM          PIC S9(3) COMP.
002020      03  WD0-SUB             PIC 9(2)  COMP.
002030* 
002040  01  WD0-DAYS-IN-MONTH-TBL.
002050      03  FILLER  PIC 99  VALUE 31.
002060      03  FILLER  PIC 99  VALUE 28.
002070      03  FILLER  PIC 99  VALUE 31.
002080      03  FILLER  PIC 99  VALUE 30.
002090      03  FILLER  PIC 99  VALUE 31.
002100      03  FILLER  PIC 99  VALUE 30.
002110      03  FILLER  PIC 99  VALUE 31.
002120      03  FILLER  PIC 99  VALUE 31.
002130      03  FILLER  PIC 99  VALUE 30.
002140      03  FILLER  PIC 99  VALUE 31.
002150      03  FILLER  PIC 99  VALUE 30.
002160      03  FILLER  PIC 99  VALUE 31.
002170  01  FILLER REDEFINES WD0-DAYS-IN-MONTH-TBL.
002180      03  WD0-DAYS-IN-MONTH   PIC 99  OCCURS 12
002190                                       INDEXED BY WD0-MTH-IX.
002200* 
002210  LINKAGE                 SECTION.
002220*  -------------------------------
002230* 
002240*  *********
002250*  WBDATE0 *
002260*  *********
002270*  WD0-FUNCTION CODES -
002280*  1 = ADD WD0-DAYS (SIGNED) TO WD0-DATE-1, RESULT IN
002290*     WD0-RESULT-DATE
002300*  2 = WD0-DAYS = WD0-DATE-1 MINUS WD0-DATE-2, IN WHOLE DAYS
002310*  3 = ADD WD0-MONTHS (SIGNED) TO WD0-DATE-1, DAY CLIPPED TO THE
002320*  RESULTING MONTH END, RESULT IN WD0-RESULT-DATE
002330*  4 = WD0-RESULT-DATE = LAST DAY OF THE MONTH CONTAINING
002340*     WD0-DATE-1
002350*  5 = WD0-LEAP-FLAG = Y/N FOR THE YEAR OF WD0-DATE-1
002360* 
002370  01  WB-DATE0-PARMS.
002380      03  WD0-FUNCTION        PIC 9        COMP.
002390      03  WD0-DATE-1          PIC 9(8)     COMP.
002400      03  WD0-DATE-2          PIC 9(8)     COMP.
002410      03  WD0-DAYS            PIC S9(6)    COMP.
002420      03  WD0-MONTHS          PIC S9(4)    COMP.
002430      03  WD0-RESULT-DATE     PIC 9(8)     COMP.
002440      03  WD0-LEAP-FLAG       PIC X.
002450* 
002460  PROCEDURE DIVISION USING WB-DATE0-PARMS.
002470*  =======================================
002480* 
002490  AA000-MAIN                  SECTION.
002500*  **********************************
002510* 
002520      EVALUATE WD0-FUNCTION
002530          WHEN 1  PERFORM BA010-ADD-DAYS
002540          WHEN 2  PERFORM BA020-DAYS-BETWEEN
002550          WHEN 3  PERFORM BA030-ADD-MONTHS
002560          WHEN 4  PERFORM BA040-LAST-DAY-OF-MONTH
002570          WHEN 5  PERFORM BA050-LEAP-TEST
002580          WHEN OTHER CONTINUE
002590      END-EVALUATE.
002600      GOBACK.
002610* 
002620  AA000-EXIT.  EXIT SECTION.
002630* 
002640  BA010-ADD-DAYS               SECTION.
002650*  ************************************
002660*  RESULT-DATE = DATE-1 + DAYS (DAYS MAY BE NEGATIVE).
002670* 
002680      MOVE    WD0-DATE-1 TO WD0-CAL-DATE9.
002690      PERFORM ZZ070-DATE-TO-JDN.
002700      ADD     WD0-DAYS TO WD0-JDN-1 GIVING WD0-JDN-2.
002710      MOVE    WD0-JDN-2 TO WD0-JDN-1.
002720      PERFORM ZZ080-JDN-TO-DATE.
002730      MOVE    WD0-CAL-DATE9 TO WD0-RESULT-DATE.
002740* 
002750  BA010-EXIT.  EXIT SECTION.
002760* 
002770  BA020-DAYS-BETWEEN            SECTION.
002780*  *************************************
002790*  DAYS = DATE-1 MINUS DATE-2, IN WHOLE DAYS (MAY BE NEGATIVE).
002800* 
002810      MOVE    WD0-DATE-1 TO WD0-CAL-DATE9.
002820      PERFORM ZZ070-DATE-TO-JDN.
002830      MOVE    WD0-JDN-1  TO WD0-TEMP-A.
002840      MOVE    WD0-DATE-2 TO WD0-CAL-DATE9.
002850      PERFORM ZZ070-DATE-TO-JDN.
002860      SUBTRACT WD0-JDN-1 FROM WD0-TEMP-A GIVING WD0-DAYS.
002870* 
002880  BA020-EXIT.  EXIT SECTION.
002890* 
002900  BA030-ADD-MONTHS               SECTION.
002910*  **************************************
002920*  RESULT-DATE = DATE-1 WITH MONTHS ADDED, DAY CLIPPED TO THE
002930*  RESULTING MONTH'S LAST DAY WHEN THE ORIGINAL DAY OVERFLOWS IT.
002940* 
002950      MOVE    WD0-DATE-1 TO WD0-CAL-DATE9.
002960      COMPUTE WD0-TOTAL-MONTHS = ( WD0-CAL-CCYY * 12 ) +
002970          WD0-CAL-MM - 1.
002980      ADD     WD0-MONTHS TO WD0-TOTAL-MONTHS GIVING WD0-NEW-TOTAL.
002990      COMPUTE WD0-NEW-CCYY = WD0-NEW-TOTAL / 12.
003000      COMPUTE WD0-NEW-MM   = WD0-NEW-TOTAL - ( WD0-NEW-CCYY * 12
003010          ) + 1.
003020      MOVE    WD0-NEW-CCYY TO WD0-CAL-CCYY-B.
003030      MOVE    WD0-NEW-MM   TO WD0-CAL-MM-B.
003040      MOVE    WD0-CAL-DD   TO WD0-CAL-DD-B.
003050*  LEAP TEST ON THE NEW YEAR - DONE IN-LINE AGAINST
003060*     WD0-CAL-CCYY-B SO
003070*  WE NEVER DISTURB THE CALLER'S WD0-DATE-1 (BA050 WORKS OFF
003080*     DATE-1,
003090*  WHICH IS THE WRONG YEAR ONCE WE HAVE ROLLED FORWARD/BACK
003100*     MONTHS).
003110      MOVE    "N" TO WD0-IS-LEAP.
003120      DIVIDE  WD0-CAL-CCYY-B BY 4   GIVING WD0-SUB REMAINDER
003130          WD0-LEAP-REM-4.
003140      DIVIDE  WD0-CAL-CCYY-B BY 100 GIVING WD0-SUB REMAINDER
003150          WD0-LEAP-REM-100.
003160      DIVIDE  WD0-CAL-CCYY-B BY 400 GIVING WD0-SUB REMAINDER
003170          WD0-LEAP-REM-400.
003180      IF      WD0-LEAP-REM-4 = 0
003190              IF      WD0-LEAP-REM-100 NOT = 0
003200                      MOVE "Y" TO WD0-IS-LEAP
003210              ELSE
003220                      IF WD0-LEAP-REM-400 = 0
003230                         MOVE "Y" TO WD0-IS-LEAP
003240                      END-IF
003250              END-IF
003260      END-IF.
003270      SET     WD0-MTH-IX TO WD0-CAL-MM-B.
003280      MOVE    WD0-DAYS-IN-MONTH (WD0-MTH-IX) TO WD0-SUB.
003290      IF      WD0-MTH-IX = 2 AND WD0-YEAR-IS-LEAP
003300              ADD 1 TO WD0-SUB.
003310      IF      WD0-CAL-DD-B > WD0-SUB
003320              MOVE WD0-SUB TO WD0-CAL-DD-B.
003330      MOVE    WD0-CAL-DATE9-B TO WD0-RESULT-DATE.
003340* 
003350  BA030-EXIT.  EXIT SECTION.
003360* 
003370  BA040-LAST-DAY-OF-MONTH        SECTION.
003380*  **************************************
003390* 
003400      MOVE    WD0-DATE-1 TO WD0-CAL-DATE9.
003410      PERFORM BA050-LEAP-TEST.
003420      SET     WD0-MTH-IX TO WD0-CAL-MM.
003430      MOVE    WD0-DAYS-IN-MONTH (WD0-MTH-IX) TO WD0-CAL-DD.
003440      IF      WD0-MTH-IX = 2 AND WD0-YEAR-IS-LEAP
003450              ADD 1 TO WD0-CAL-DD.
003460      MOVE    WD0-CAL-DATE9 TO WD0-RESULT-DATE.
003470* 
003480  BA040-EXIT.  EXIT SECTION.
003490* 
003500  BA050-LEAP-TEST                SECTION.
003510*  **************************************
003520*  WD0-LEAP-FLAG SET FROM THE CCYY OF WD0-DATE-1 -
003530*     DIV-4-AND-NOT-DIV-100
003540*  UNLESS ALSO DIV-400 (THE Y2K REVIEW MADE US SPELL THIS OUT IN
003550*     FULL).
003560* 
003570      MOVE    WD0-DATE-1 TO WD0-CAL-DATE9.
003580      MOVE    "N" TO WD0-IS-LEAP.
003590      DIVIDE  WD0-CAL-CCYY BY 4   GIVING WD0-SUB REMAINDER
003600          WD0-LEAP-REM-4.
003610      DIVIDE  WD0-CAL-CCYY BY 100 GIVING WD0-SUB REMAINDER
003620          WD0-LEAP-REM-100.
003630      DIVIDE  WD0-CAL-CCYY BY 400 GIVING WD0-SUB REMAINDER
003640          WD0-LEAP-REM-400.
003650      IF      WD0-LEAP-REM-4 = 0
003660              IF      WD0-LEAP-REM-100 NOT = 0
003670                      MOVE "Y" TO WD0-IS-LEAP
003680              ELSE
003690                      IF WD0-LEAP-REM-400 = 0
003700                         MOVE "Y" TO WD0-IS-LEAP
003710                      END-IF
003720              END-IF
003730      END-IF.
003740      MOVE    WD0-IS-LEAP TO WD0-LEAP-FLAG.
003750* 
003760  BA050-EXIT.  EXIT SECTION.
003770* 
003780  ZZ070-DATE-TO-JDN               SECTION.
003790*  ***************************************
003800*  CONVERTS WHATEVER THE CALLER HAS ALREADY MOVED INTO
003810*     WD0-CAL-DATE9
003820*  TO A JULIAN DAY NUMBER IN WD0-JDN-1, USING FLIEGEL & VAN
003830*     FLANDERN.
003840*  EVERY "/" HERE IS ITS OWN COMPUTE ON PURPOSE - SEE THE NOTE UP
003850*     IN
003860*  WORKING-STORAGE.
003870* 
003880      COMPUTE WD0-T1 = ( WD0-CAL-MM - 14 ) / 12.
003890      COMPUTE WD0-TEMP-A = WD0-CAL-CCYY + 4800 + WD0-T1.
003900      COMPUTE WD0-TEMP-B = 1461 * WD0-TEMP-A.
003910      COMPUTE WD0-PART-A = WD0-TEMP-B / 4.
003920      COMPUTE WD0-TEMP-C = WD0-CAL-MM - 2 - ( WD0-T1 * 12 ).
003930      COMPUTE WD0-TEMP-D = 367 * WD0-TEMP-C.
003940      COMPUTE WD0-PART-B = WD0-TEMP-D / 12.
003950      COMPUTE WD0-TEMP-E = WD0-CAL-CCYY + 4900 + WD0-T1.
003960      COMPUTE WD0-TEMP-F = WD0-TEMP-E / 100.
003970      COMPUTE WD0-TEMP-G = 3 * WD0-TEMP-F.
003980      COMPUTE WD0-PART-C = WD0-TEMP-G / 4.
003990      COMPUTE WD0-JDN-1 = WD0-CAL-DD - 32075 + WD0-PART-A
004000                           + WD0-PART-B - WD0-PART-C.
004010* 
004020  ZZ070-EXIT.  EXIT SECTION.
004030* 
004040  ZZ080-JDN-TO-DATE               SECTION.
004050*  ***************************************
004060*  REVERSE OF ZZ070 - WD0-JDN-1 BACK TO WD0-CAL-DATE9 (Y/M/D).
004070* 
004080      COMPUTE WD0-L1  = WD0-JDN-1 + 68569.
004090      COMPUTE WD0-L2A = 4 * WD0-L1.
004100      COMPUTE WD0-N   = WD0-L2A / 146097.
004110      COMPUTE WD0-L2B = ( 146097 * WD0-N + 3 ) / 4.
004120      COMPUTE WD0-L2  = WD0-L1 - WD0-L2B.
004130      COMPUTE WD0-Y1A = 4000 * ( WD0-L2 + 1 ).
004140      COMPUTE WD0-Y1  = WD0-Y1A / 1461001.
004150      COMPUTE WD0-L3A = 1461 * WD0-Y1.
004160      COMPUTE WD0-L3B = WD0-L3A / 4.
004170      COMPUTE WD0-L3  = WD0-L2 - WD0-L3B + 31.
004180      COMPUTE WD0-M1A = 80 * WD0-L3.
004190      COMPUTE WD0-M1  = WD0-M1A / 2447.
004200      COMPUTE WD0-D1A = 2447 * WD0-M1.
004210      COMPUTE WD0-D1  = WD0-L3 - ( WD0-D1A / 80 ).
004220      COMPUTE WD0-L4  = WD0-M1 / 11.
004230      COMPUTE WD0-M2  = WD0-M1 + 2 - ( 12 * WD0-L4 ).
004240      COMPUTE WD0-Y2  = 100 * ( WD0-N - 49 ) + WD0-Y1 + WD0-L4.
004250      MOVE    WD0-Y2 TO WD0-CAL-CCYY.
004260      MOVE    WD0-M2 TO WD0-CAL-MM.
004270      MOVE    WD0-D1 TO WD0-CAL-DD.
004280* 
004290  ZZ080-EXIT.  EXIT SECTION.
004300* 
