000100*  04/01/26 VBC - CREATED FOR WBR NIGHTLY.  METRIC-CFG - ONE PER  SEL0001
000110*     METRIC.
000120      SELECT   WB-CFG-FILE   ASSIGN        "WBMETCFG"
000130                              ORGANIZATION  SEQUENTIAL
000140                              STATUS        WB-CFG-STATUS.
000150* 
