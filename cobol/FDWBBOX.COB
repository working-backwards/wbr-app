000100*  05/01/26 VBC - CREATED FOR WBR NIGHTLY.                        FDW0001
000110  FD  WB-BOX-FILE
000120      LABEL RECORDS ARE STANDARD.
000130  COPY "WSWBBOX.COB".
000140* 
