000100*  05/01/26 VBC - CREATED FOR WBR NIGHTLY.  WBR-SERIES -          SEL0001
000110*     WEEKLY+MONTHLY O/P.
000120      SELECT   WB-SER-FILE   ASSIGN        "WBSERIES"
000130                              ORGANIZATION  SEQUENTIAL
000140                              STATUS        WB-SER-STATUS.
000150* 
