000100*  ***************************************************************
000110*     *
000120*  *
000130*  W B R   START OF DAY  / PARAMETER CHECK          *
000140*  VALIDATES THE SETUP RECORD AND METRIC CONFIG          *
000150*  BEFORE WB010 IS ALLOWED TO RUN THE NIGHTLY BUILD.     *
000160*  *
000170*  ***************************************************************
000180*     *
000190* 
000200  IDENTIFICATION          DIVISION.
000210*  ===============================
000220* 
000230*  **
000240       PROGRAM-ID.         WB000.
000250*  **
000260       AUTHOR.             V B COEN.
000270                           FOR APPLEWOOD COMPUTERS.
000280*  **
000290       INSTALLATION.       APPLEWOOD COMPUTERS, HATFIELD, HERTS.
000300*  **
000310       DATE-WRITTEN.       04/01/1985.
000320*  **
000330       DATE-COMPILED.
000340*  **
000350       SECURITY.           COPYRIGHT (C) 1985-2026, VINCENT BRYAN
000360           COEN.
000370                           DISTRIBUTED UNDER THE GNU GENERAL
000380                               PUBLIC LICENSE.
000390                           SEE THE FILE COPYING FOR DETAILS.
000400*  **
000410*  REMARKS.            WEEKLY BUSINESS REVIEW - START OF DAY.
000420*  READS THE SETUP RECORD AND THE METRIC CONFIG
000430*  FILE AND REJECTS THE RUN BEFORE A BYTE OF THE
000440*  DAILY OBSERVATIONS FILE IS EVER TOUCHED.
000450*  **
000460*  VERSION.            SEE PROG-NAME IN WS.
000470* 
000480*  CALLED MODULES.     NONE.
000490*  **
000500*  CHANGES:
000510*  04/01/85 VBC -        FIRST CUT, LIFTED FROM PY000 SKELETON.   WB00001
000520*  22/07/86 VBC -    .01 ADDED CHECK FOR BLANK MC-AGGF ON BASE    WB00002
000530*     METRICS.
000540*  11/02/91 VBC -    .02 COMPARISON METHOD NOW ALLOWS BLANK AS    WB00003
000550*     PCT.
000560*  06/01/99 VBC -        Y2K REVIEW - SU-WEEK-ENDING ALREADY      WB00004
000570*     CCYYMMDD,
000580*  NO WINDOWING NEEDED, BUT ADDED EXPLICIT CCYY
000590*  RANGE CHECK (1990-2079) TO TRAP BAD PUNCHES.
000600*  30/03/03 VBC -    .03 DERIVED METRIC OPERAND NAMES NOW CHECKED WB00005
000610*  AGAINST THE LOADED CONFIG TABLE, NOT JUST FOR
000620*  BEING NON-BLANK.
000630*  19/09/25 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET.         WB00006
000640*  04/01/26 VBC - 1.0.00 TAKEN FROM PY000 SHAPE, REWRITTEN FOR WBRWB00007
000650*  BATCH VALIDATION (NO SCREEN I/O IN THIS RUN).
000660*  09/08/26 RRK - 1.0.01 OPERAND-NAME LOOKUP IN ZZ010 WAS USING  WB00008
000670*     SEARCH ALL AGAINST A TABLE THAT IS NEVER SORTED BY NAME -
000680*  SWITCHED TO A PLAIN SEQUENTIAL SCAN (ZZ011/ZZ012) AND ADDED
000690*  DEPENDING ON WS-CONFIG-COUNT TO THE OCCURS SO THE SCAN NEVER
000700*  RUNS PAST THE ENTRIES ACTUALLY LOADED.  REQUEST WBR-0312.
000710*  **
000720* 
000730*  ***************************************************************
000740*     **********
000750* 
000760*  COPYRIGHT NOTICE.
000770*  ****************
000780* 
000790*  THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS WBR NIGHTLY
000800*     SUITE
000810*  AND IS COPYRIGHT (C) VINCENT B COEN, 1985-2026 AND LATER.
000820* 
000830*  THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
000840*     MODIFY
000850*  IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
000860*     PUBLISHED BY
000870*  THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER.
000880* 
000890*  DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT WITHOUT ANY
000900*  WARRANTY.  SEE THE GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
000910* 
000920*  ***************************************************************
000930*     **********
000940* 
000950  ENVIRONMENT             DIVISION.
000960*  ===============================
000970* 
000980  CONFIGURATION SECTION.
000990  SPECIAL-NAMES.
001000      C01 IS TOP-OF-FORM.
001010* 
001020  INPUT-OUTPUT            SECTION.
001030  FILE-CONTROL.
001040      COPY "SELWBPARM.COB".
001050      COPY "SELWBCFG.COB".
001060* 
001070  DATA                    DIVISION.
001080*  =============================
001090* 
001100  FILE SECTION.
001110* 
001120      COPY "FDWBPARM.COB".
001130      COPY "FDWBCFG.COB".
001140* 
001150  WORKING-STORAGE SECTION.
001160*  -----------------------
001170  77  PROG-NAME           PIC X(15) VALUE "WB000 (1.0.01)".
001180* 
001190  01  WS-SWITCHES.
001200      03  WB-PARM-STATUS  PIC XX     COMP.
001210      03  WB-CFG-STATUS   PIC XX     COMP.
001220      03  WS-CFG-EOF-SW   PIC X      VALUE "N".
001230          88  WS-CFG-EOF             VALUE "Y".
001240      03  WS-REJECT-SW    PIC X      VALUE "N".
001250          88  WS-RUN-REJECTED        VALUE "Y".
001260* 
001270  01  WS-COUNTS.
001280      03  WS-METRIC-COUNT     PIC S9(5)  COMP    VALUE ZERO.
001290      03  WS-CONFIG-COUNT     PIC S9(5)  COMP    VALUE ZERO.
001300      03  WS-TBL-IX           PIC S9(5)  COMP    VALUE ZERO.
001310* 
001320*  CALENDAR BREAKDOWN OF SU-WEEK-ENDING, USED ONLY TO RANGE-CHECK
001330*     THE
001340*  CCYY AND DAY-IN-MONTH - LAID OUT THE WAY WBDATE0 LAYS ITS OWN
001350*  CALENDAR GROUP, SO A DISPLAY MOVE DECOMPOSES IT CLEANLY.
001360* 
001370  01  WS-CHK-DATE.
001380      03  WS-CHK-CCYY         PIC 9(4).
001390      03  WS-CHK-MM           PIC 99.
001400      03  WS-CHK-DD           PIC 99.
001410  01  WS-CHK-DATE9  REDEFINES WS-CHK-DATE
001420                              PIC 9(8).
001430* 
001440  01  WS-DAYS-IN-MONTH-TBL.
001450      03  FILLER              PIC 99  VALUE 31.
001460      03  FILLER              PIC 99  VALUE 29.
001470      03  FILLER              PIC 99  VALUE 31.
001480      03  FILLER              PIC 99  VALUE 30.
001490      03  FILLER              PIC 99  VALUE 31.
001500      03  FILLER              PIC 99  VALUE 30.
001510      03  FILLER              PIC 99  VALUE 31.
001520      03  FILLER              PIC 99  VALUE 31.
001530      03  FILLER              PIC 99  VALUE 30.
001540      03  FILLER              PIC 99  VALUE 31.
001550      03  FILLER              PIC 99  VALUE 30.
001560      03  FILLER              PIC 99  VALUE 31.
001570  01  FILLER  REDEFINES WS-DAYS-IN-MONTH-TBL.
001580      03  WS-DAYS-IN-MONTH    PIC 99  OCCURS 12  INDEXED BY
001590          WS-MTH-IX.
001600* 
001610  01  WS-CONFIG-TABLE.
001620      03  WS-CONFIG-ENTRY     OCCURS 1 TO 200 TIMES
001630                               DEPENDING ON WS-CONFIG-COUNT
001640                               INDEXED BY WS-CF-IX1, WS-CF-IX2.
001650          05  WS-CF-NAME       PIC X(20).
001660          05  WS-CF-AGGF       PIC X(5).
001670          05  WS-CF-COMP-METHOD PIC X(3).
001680          05  WS-CF-IS-FUNCTION PIC X.
001690          05  WS-CF-OPERATION  PIC X(10).
001700          05  WS-CF-OPERAND-1  PIC X(20).
001710          05  WS-CF-OPERAND-2  PIC X(20).
001720*
001730*  FLAT BYTE VIEW OF THE CONFIG TABLE, ONE X(79) SLOT PER ENTRY -
001740*  USED ONLY WHEN WB030 IS RAISED, SO WBSYSPRT CAN DUMP THE WHOLE
001750*  TABLE AS LOADED FOR HEAD OFFICE TO CHECK OVER.
001760*
001770  01  WS-CONFIG-TABLE-FLAT REDEFINES WS-CONFIG-TABLE.
001780      03  WS-CF-ENTRY-X    PIC X(79)  OCCURS 200 TIMES.
001790*
001800  01  ERROR-MESSAGES.
001810      03  WB005           PIC X(45) VALUE
001820          "WB005 SETUP WEEK-ENDING IS NOT A VALID DATE.".
001830      03  WB010           PIC X(50) VALUE
001840          "WB010 METRIC HAS NO AGGREGATION FUNCTION (AGGF).".
001850      03  WB015           PIC X(55) VALUE
001860          "WB015 METRIC COMPARISON METHOD MUST BE BPS OR
001870              BLANK/PCT.".
001880      03  WB020           PIC X(50) VALUE
001890          "WB020 DERIVED METRIC OPERATION NOT ONE OF THE FOUR.".
001900      03  WB025           PIC X(55) VALUE
001910          "WB025 DERIVED METRIC OPERAND NOT FOUND IN CONFIG
001920              TABLE.".
001930      03  WB030           PIC X(40) VALUE
001940          "WB030 WBR RUN REJECTED - SEE WBSYSPRT.".
001950      03  WB035           PIC X(30) VALUE
001960          "WB035 METRIC CONFIG TABLE FULL.".
001970* 
001980  LINKAGE SECTION.
001990*  ==============
002000* 
002010  PROCEDURE  DIVISION.
002020*  ====================
002030* 
002040  AA000-MAIN                     SECTION.
002050*  ***************************************
002060      PERFORM BA010-OPEN-FILES.
002070      PERFORM BA020-CHECK-SETUP.
002080      PERFORM BA025-LOAD-CONFIG     THRU BA025-EXIT
002090              UNTIL WS-CFG-EOF.
002100      PERFORM BA030-VALIDATE-CONFIG THRU BA030-EXIT
002110              VARYING WS-TBL-IX FROM 1 BY 1
002120              UNTIL   WS-TBL-IX > WS-CONFIG-COUNT.
002130      PERFORM BA040-CLOSE-FILES.
002140* 
002150      IF      WS-RUN-REJECTED
002160              DISPLAY WB030
002170              MOVE    16 TO RETURN-CODE
002180      ELSE
002190              MOVE    ZERO TO RETURN-CODE.
002200* 
002210      GOBACK.
002220* 
002230  BA010-OPEN-FILES               SECTION.
002240*  ***************************************
002250      OPEN    INPUT WB-PARM-FILE.
002260      IF      WB-PARM-STATUS NOT = "00"
002270              DISPLAY "WB000 UNABLE TO OPEN WBSETUP - "
002280                  WB-PARM-STATUS
002290              MOVE 16 TO RETURN-CODE
002300              GOBACK.
002310      OPEN    INPUT WB-CFG-FILE.
002320      IF      WB-CFG-STATUS NOT = "00"
002330              DISPLAY "WB000 UNABLE TO OPEN WBMETCFG - "
002340                  WB-CFG-STATUS
002350              MOVE 16 TO RETURN-CODE
002360              GOBACK.
002370* 
002380  BA010-EXIT.  EXIT SECTION.
002390* 
002400  BA020-CHECK-SETUP              SECTION.
002410*  ***************************************
002420*  ONE SETUP RECORD ONLY - WEEK-ENDING MUST BE A REAL CALENDAR
002430*     DATE.
002440* 
002450      READ    WB-PARM-FILE
002460              AT END
002470                 DISPLAY "WB000 WBSETUP IS EMPTY."
002480                 MOVE "Y" TO WS-REJECT-SW
002490                 GO TO BA020-EXIT
002500      END-READ.
002510      MOVE    SU-WEEK-ENDING TO WS-CHK-DATE9.
002520      IF      WS-CHK-CCYY < 1990 OR WS-CHK-CCYY > 2079
002530              DISPLAY WB005
002540              MOVE "Y" TO WS-REJECT-SW
002550      ELSE
002560        IF    WS-CHK-MM < 1 OR WS-CHK-MM > 12
002570              DISPLAY WB005
002580              MOVE "Y" TO WS-REJECT-SW
002590        ELSE
002600              SET  WS-MTH-IX TO WS-CHK-MM
002610              IF   WS-CHK-DD < 1 OR WS-CHK-DD > WS-DAYS-IN-MONTH
002620                  (WS-MTH-IX)
002630                   DISPLAY WB005
002640                   MOVE "Y" TO WS-REJECT-SW
002650              END-IF
002660        END-IF
002670      END-IF.
002680* 
002690  BA020-EXIT.  EXIT SECTION.
002700* 
002710  BA025-LOAD-CONFIG              SECTION.
002720*  ***************************************
002730*  SLURPS THE WHOLE CONFIG FILE INTO WS-CONFIG-TABLE, ONE ENTRY
002740*     PER RECORD, IN WBMETCFG FILE ORDER - THE SAME ORDER WB010
002750*  RELIES ON FOR BASE-METRIC COLUMN POSITION, SO IT IS NOT
002760*  DISTURBED HERE.  ZZ010 LOCATES OPERAND ENTRIES WITH A PLAIN
002770*  SEQUENTIAL SCAN, NOT A KEYED SEARCH, SINCE NAME ORDER IS
002780*  NOT GUARANTEED.
002790* 
002800      READ    WB-CFG-FILE
002810              AT END
002820                 SET WS-CFG-EOF TO TRUE
002830                 GO TO BA025-EXIT
002840      END-READ.
002850      ADD     1 TO WS-CONFIG-COUNT.
002860      IF      WS-CONFIG-COUNT > 200
002870              DISPLAY WB035
002880              MOVE "Y" TO WS-REJECT-SW
002890              SUBTRACT 1 FROM WS-CONFIG-COUNT
002900              GO TO BA025-EXIT.
002910      SET     WS-CF-IX1 TO WS-CONFIG-COUNT.
002920      MOVE    MC-NAME          TO WS-CF-NAME (WS-CF-IX1).
002930      MOVE    MC-AGGF          TO WS-CF-AGGF (WS-CF-IX1).
002940      MOVE    MC-COMP-METHOD   TO WS-CF-COMP-METHOD (WS-CF-IX1).
002950      MOVE    MC-IS-FUNCTION   TO WS-CF-IS-FUNCTION (WS-CF-IX1).
002960      MOVE    MC-OPERATION     TO WS-CF-OPERATION (WS-CF-IX1).
002970      MOVE    MC-OPERAND-1     TO WS-CF-OPERAND-1 (WS-CF-IX1).
002980      MOVE    MC-OPERAND-2     TO WS-CF-OPERAND-2 (WS-CF-IX1).
002990* 
003000  BA025-EXIT.  EXIT SECTION.
003010* 
003020  BA030-VALIDATE-CONFIG          SECTION.
003030*  ***************************************
003040      ADD     1 TO WS-METRIC-COUNT.
003050      IF      WS-CF-IS-FUNCTION (WS-TBL-IX) = "Y"
003060              PERFORM ZZ010-CHECK-FUNCTION
003070      ELSE
003080              PERFORM ZZ020-CHECK-BASE-METRIC.
003090* 
003100      IF      WS-CF-COMP-METHOD (WS-TBL-IX) NOT = "BPS" AND
003110              WS-CF-COMP-METHOD (WS-TBL-IX) NOT = "PCT" AND
003120              WS-CF-COMP-METHOD (WS-TBL-IX) NOT = SPACES
003130              DISPLAY WB015
003140              MOVE "Y" TO WS-REJECT-SW.
003150* 
003160  BA030-EXIT.  EXIT SECTION.
003170* 
003180  BA040-CLOSE-FILES              SECTION.
003190*  ***************************************
003200      CLOSE   WB-PARM-FILE WB-CFG-FILE.
003210* 
003220  BA040-EXIT.  EXIT SECTION.
003230* 
003240  ZZ010-CHECK-FUNCTION           SECTION.
003250*  ***************************************
003260*  DERIVED METRIC - OPERATION MUST BE ONE OF THE FOUR SUPPORTED,
003270*     AND
003280*  BOTH OPERANDS MUST NAME AN ENTRY ALREADY IN WS-CONFIG-TABLE.
003290* 
003300      IF      WS-CF-OPERATION (WS-TBL-IX) NOT = "SUM"        AND
003310              WS-CF-OPERATION (WS-TBL-IX) NOT = "DIFFERENCE" AND
003320              WS-CF-OPERATION (WS-TBL-IX) NOT = "PRODUCT"    AND
003330              WS-CF-OPERATION (WS-TBL-IX) NOT = "DIVIDE"
003340              DISPLAY WB020
003350              MOVE "Y" TO WS-REJECT-SW.
003360* 
003370      PERFORM ZZ011-SCAN-OPERAND-1  THRU ZZ011-EXIT
003380              VARYING WS-CF-IX2 FROM 1 BY 1
003390              UNTIL   WS-CF-IX2 > WS-CONFIG-COUNT
003400                   OR WS-CF-NAME (WS-CF-IX2) =
003410                                   WS-CF-OPERAND-1 (WS-TBL-IX).
003420      IF      WS-CF-IX2 > WS-CONFIG-COUNT
003430              DISPLAY WB025 " " WS-CF-OPERAND-1 (WS-TBL-IX)
003440              MOVE "Y" TO WS-REJECT-SW.
003450* 
003460      PERFORM ZZ012-SCAN-OPERAND-2  THRU ZZ012-EXIT
003470              VARYING WS-CF-IX2 FROM 1 BY 1
003480              UNTIL   WS-CF-IX2 > WS-CONFIG-COUNT
003490                   OR WS-CF-NAME (WS-CF-IX2) =
003500                                   WS-CF-OPERAND-2 (WS-TBL-IX).
003510      IF      WS-CF-IX2 > WS-CONFIG-COUNT
003520              DISPLAY WB025 " " WS-CF-OPERAND-2 (WS-TBL-IX)
003530              MOVE "Y" TO WS-REJECT-SW.
003540* 
003550* 
003560  ZZ010-EXIT.  EXIT SECTION.
003570* 
003580  ZZ011-SCAN-OPERAND-1           SECTION.
003590*  ***************************************
003600*  PLAIN SEQUENTIAL SCAN - THE TABLE IS BUILT IN WBMETCFG FILE
003610*  ORDER, NOT NAME ORDER, SO NO KEYED SEARCH IS SAFE HERE.
003620* 
003630      CONTINUE.
003640* 
003650  ZZ011-EXIT.  EXIT SECTION.
003660* 
003670  ZZ012-SCAN-OPERAND-2           SECTION.
003680*  ***************************************
003690      CONTINUE.
003700* 
003710  ZZ012-EXIT.  EXIT SECTION.
003720* 
003730  ZZ020-CHECK-BASE-METRIC        SECTION.
003740*  ***************************************
003750*  A NON-DERIVED METRIC MUST CARRY AN AGGREGATION FUNCTION.
003760* 
003770      IF      WS-CF-AGGF (WS-TBL-IX) = SPACES
003780              DISPLAY WB010 " " WS-CF-NAME (WS-TBL-IX)
003790              MOVE "Y" TO WS-REJECT-SW.
003800* 
003810  ZZ020-EXIT.  EXIT SECTION.
003820* 
