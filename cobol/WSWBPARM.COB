000100*  *******************************************
000110*  *
000120*  RECORD DEFINITION FOR WBR SETUP /       *
000130*  CONTROL PARAMETER FILE             *
000140*  SINGLE CONTROL RECORD, RRN = 1       *
000150*  *******************************************
000160*  FILE SIZE 80 BYTES.
000170* 
000180*  04/01/26 VBC - CREATED FOR WBR NIGHTLY.                        WSW0001
000190*  26/01/26 VBC - SU-FISCAL-MONTH DEFAULTS TO DEC WHEN SPACES -   WSW0002
000200*     SEE WB000.
000210* 
000220  01  WB-SETUP-RECORD.
000230      03  SU-WEEK-ENDING        PIC 9(8)   COMP.
000240*      CCYYMMDD, REVIEW WEEK END
000250      03  SU-WEEK-NUMBER        PIC 99     COMP.
000260*      1 THRU 52
000270      03  SU-FISCAL-MONTH       PIC X(3).
000280*      JAN THRU DEC, DFLT DEC
000290      03  SU-TITLE              PIC X(60).
000300*      REPORT TITLE LINE
000310      03  FILLER                PIC X(4).
000320* 
